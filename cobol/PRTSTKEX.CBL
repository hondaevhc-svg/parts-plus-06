000010 IDENTIFICATION DIVISION.                                          SX0010
000020 PROGRAM-ID.    PRTSTKEX.                                          SX0020
000030 AUTHOR.        G L BENNETT.                                       SX0030
000040 INSTALLATION.  SYSTEMS GROUP - PARTS DISTRIBUTION.                SX0040
000050 DATE-WRITTEN.  11/06/1986.                                        SX0050
000060 DATE-COMPILED.                                                    SX0060
000070 SECURITY.      NON-CONFIDENTIAL.                                  SX0070
000080*    REMARKS.                                                      SX0080
000090*    THIS PROGRAM EXTRACTS THE CURRENT-GENERATION (ACTIVE) ROWS OF SX0090
000100*    ONE STOCK-TYPE POOL FROM STOCKMST AND WRITES THEM OUT AS      SX0100
000110*    DELIMITED LINES - PART NUMBER, DESCRIPTION, FREE STOCK - FOR  SX0110
000120*    PICKUP BY THE POOL'S DOWNSTREAM CONSUMERS (PRICING, BUYING).  SX0120
000130*    IT DOES NOT TOUCH THE MASTER FILE - READ-ONLY, OUTBOUND ONLY. SX0130
000140*                                                                  SX0140
000150*    INPUT.   PARM-CARD  - ONE CARD NAMING THE STOCK-TYPE POOL TO  SX0150
000160*                          EXTRACT.                                SX0160
000170*             STOCKMST   - PARTS STOCK MASTER FILE (ALL POOLS,     SX0170
000180*                          ACTIVE AND INACTIVE GENERATIONS MIXED). SX0180
000190*    OUTPUT.  STKEXTRP   - ONE DELIMITED LINE PER ACTIVE PART IN   SX0190
000200*                          THE REQUESTED POOL.                     SX0200
000210*                                                                  SX0210
000220*    MAINTENANCE HISTORY                                           SX0220
000230*    ---------------------------------------------------           SX0230
000240*    1986-11-06 GLB  ORIGINAL - WROTE A PLAIN PRINTED STOCK STATUS SX0240
000250*                    LISTING FOR THE WAREHOUSE SUPERVISORS, ONE    SX0250
000260*                    POOL AT A TIME OFF A PARM CARD.               SX0260
000270*    1991-05-30 RJT  ADDED PM-SUPERSEDED TO THE PRINT LINE SO A    SX0270
000280*                    DISCONTINUED PART STILL SHOWED ITS CHASE-TO   SX0280
000290*                    NUMBER (PS-0410).                             SX0290
000300*    1999-01-14 DWS  Y2K REVIEW - NO DATE ARITHMETIC IN THIS       SX0300
000310*                    PROGRAM, WS-RUN-DATE IS DISPLAY-ONLY.  NO     SX0310
000320*                    CHANGE REQUIRED.                              SX0320
000330*    2013-02-04 DWS  PRTMSTR NOW CARRIES BOTH GENERATIONS OF A     SX0330
000340*                    POOL AT ONCE (PM-IS-ACTIVE) - ADDED THE       SX0340
000350*                    ACTIVE-ROW FILTER SO THE OLD GENERATION DOES  SX0350
000360*                    NOT SHOW UP TWICE (PS-2201).                  SX0360
000370*    2015-07-21 LKM  DROPPED THE PRINTED LISTING.  DOWNSTREAM NOW  SX0370
000380*                    WANTS A DELIMITED EXTRACT FILE INSTEAD OF A   SX0380
000390*                    PRINT FILE - REWORKED THE OUTPUT RECORD AND   SX0390
000400*                    RETIRED THE HEADER/TRAILER PRINT PARAGRAPHS.  SX0400
000410*    2021-10-05 TRG  NO LONGER ABENDS WHEN A POOL HAS ZERO ACTIVE  SX0410
000420*                    ROWS - AN EMPTY EXTRACT IS A VALID RESULT FOR SX0420
000430*                    A BRAND NEW POOL (PS-3105).                   SX0430
000440*                                                                  SX0440
000450 ENVIRONMENT DIVISION.                                             SX0450
000460 CONFIGURATION SECTION.                                            SX0460
000470 SOURCE-COMPUTER. IBM-370.                                         SX0470
000480 OBJECT-COMPUTER. IBM-370.                                         SX0480
000490 SPECIAL-NAMES.                                                    SX0490
000500     C01 IS TOP-OF-FORM.                                           SX0500
000510 INPUT-OUTPUT SECTION.                                             SX0510
000520 FILE-CONTROL.                                                     SX0520
000530     SELECT PARM-CARD-FILE   ASSIGN TO PARMCARD                    SX0530
000540         FILE STATUS IS WS-PARM-STATUS.                            SX0540
000550     SELECT STOCK-FILE       ASSIGN TO STOCKMST                    SX0550
000560         FILE STATUS IS WS-STOCK-STATUS.                           SX0560
000570     SELECT STOCK-EXTRACT-FILE ASSIGN TO STKEXTRP                  SX0570
000580         FILE STATUS IS WS-EXTR-STATUS.                            SX0580
000590*                                                                  SX0590
000600 DATA DIVISION.                                                    SX0600
000610 FILE SECTION.                                                     SX0610
000620 FD  PARM-CARD-FILE                                                SX0620
000630     LABEL RECORDS ARE STANDARD                                    SX0630
000640     RECORD CONTAINS 12 CHARACTERS.                                SX0640
000650 01  PARM-CARD-RECORD.                                             SX0650
000660     03  PC-STOCK-TYPE           PIC X(12).                        SX0660
000670*                                                                  SX0670
000680 FD  STOCK-FILE                                                    SX0680
000690     LABEL RECORDS ARE STANDARD.                                   SX0690
000700     COPY PRTMSTR.                                                 SX0700
000710*                                                                  SX0710
000720 FD  STOCK-EXTRACT-FILE                                            SX0720
000730     LABEL RECORDS ARE STANDARD                                    SX0730
000740     RECORD CONTAINS 80 CHARACTERS.                                SX0740
000750 01  STOCK-EXTRACT-RECORD       PIC X(80).                         SX0750
000760*                                                                  SX0760
000770 WORKING-STORAGE SECTION.                                          SX0770
000780 01  WS-FILE-STATUSES.                                             SX0780
000790     05  WS-PARM-STATUS          PIC X(02)  VALUE SPACES.          SX0790
000800     05  WS-STOCK-STATUS         PIC X(02)  VALUE SPACES.          SX0800
000810     05  WS-EXTR-STATUS          PIC X(02)  VALUE SPACES.          SX0810
000820     05  FILLER                  PIC X(06)  VALUE SPACES.          SX0820
000830*                                                                  SX0830
000840 01  WS-SWITCHES.                                                  SX0840
000850     05  WS-PARM-EOF-SW          PIC X(01)  VALUE 'N'.             SX0850
000860         88  WS-PARM-EOF         VALUE 'Y'.                        SX0860
000870     05  WS-STOCK-EOF-SW         PIC X(01)  VALUE 'N'.             SX0870
000880         88  WS-STOCK-EOF        VALUE 'Y'.                        SX0880
000890     05  FILLER                  PIC X(06)  VALUE SPACES.          SX0890
000900*                                                                  SX0900
000910*    WS-RUN-DATE IS STAMPED FROM THE OPERATOR AT SUBMIT TIME AND   SX0910
000920*    IS DISPLAY-ONLY - NO DATE ARITHMETIC IS DONE AGAINST IT.      SX0920
000930 01  WS-RUN-WORK.                                                  SX0930
000940     05  WS-RUN-DATE             PIC 9(06)  COMP-3  VALUE 0.       SX0940
000950     05  WS-RUN-DATE-X REDEFINES WS-RUN-DATE.                      SX0950
000960         10  WS-RUN-DATE-X-YY    PIC 99.                           SX0960
000970         10  WS-RUN-DATE-X-MM    PIC 99.                           SX0970
000980         10  WS-RUN-DATE-X-DD    PIC 99.                           SX0980
000990     05  FILLER                  PIC X(06)  VALUE SPACES.          SX0990
001000*                                                                  SX1000
001010 01  WS-EXTRACT-WORK.                                              SX1010
001020     05  WS-DELIM                PIC X(01)  VALUE ','.             SX1020
001030     05  WS-EXTRACT-LINE         PIC X(80)  VALUE SPACES.          SX1030
001040     05  WS-FREE-STOCK-WORK      PIC S9(7)  COMP-3  VALUE +0.      SX1040
001050     05  WS-FREE-STOCK-WORK-X REDEFINES WS-FREE-STOCK-WORK.        SX1050
001060         10  WS-FREE-STOCK-WORK-X-SIGN  PIC S9.                    SX1060
001070         10  WS-FREE-STOCK-WORK-X-DIGS  PIC 9(06).                 SX1070
001080     05  WS-FREE-STOCK-EDIT      PIC 9(07)  VALUE 0.               SX1080
001090     05  FILLER                  PIC X(06)  VALUE SPACES.          SX1090
001100*                                                                  SX1100
001110 01  WS-REPORT-COUNTS.                                             SX1110
001120     05  WS-STOCK-READ-CT        PIC S9(07) COMP-3  VALUE +0.      SX1120
001130     05  WS-ACTIVE-WRITTEN-CT    PIC S9(07) COMP-3  VALUE +0.      SX1130
001140     05  WS-SKIPPED-POOL-CT      PIC S9(07) COMP-3  VALUE +0.      SX1140
001150     05  WS-SKIPPED-INACTIVE-CT  PIC S9(07) COMP-3  VALUE +0.      SX1150
001160     05  FILLER                  PIC X(06)  VALUE SPACES.          SX1160
001170*                                                                  SX1170
001180 PROCEDURE DIVISION.                                               SX1180
001190 0000-MAIN-LINE.                                                   SX1190
001200     PERFORM 0000-SETUP-RTN THRU 0000-EXIT.                        SX1200
001210     PERFORM 0150-READ-ONE-STOCK-ROW THRU 0150-EXIT                SX1210
001220         UNTIL WS-STOCK-EOF.                                       SX1220
001230     PERFORM 0900-CLOSE-AND-REPORT THRU 0900-EXIT.                 SX1230
001240     GOBACK.                                                       SX1240
001250 0000-EXIT. EXIT.                                                  SX1250
001260*                                                                  SX1260
001270 0000-SETUP-RTN.                                                   SX1270
001280     OPEN INPUT  PARM-CARD-FILE                                    SX1280
001290          INPUT  STOCK-FILE                                        SX1290
001300          OUTPUT STOCK-EXTRACT-FILE.                               SX1300
001310     ACCEPT WS-RUN-DATE FROM DATE.                                 SX1310
001320     PERFORM 0100-READ-PARM-CARD THRU 0100-EXIT.                   SX1320
001330     IF WS-PARM-EOF                                                SX1330
001340         DISPLAY 'PRTSTKEX - MISSING PARM CARD - ABEND'            SX1340
001350         PERFORM 1000-ERROR-RTN THRU 1000-EXIT                     SX1350
001360     END-IF.                                                       SX1360
001370     DISPLAY 'PRTSTKEX - POOL ' PC-STOCK-TYPE                      SX1370
001380             ' RUN DATE ' WS-RUN-DATE.                             SX1380
001390     PERFORM 0150-READ-ONE-STOCK-ROW THRU 0150-EXIT.               SX1390
001400 0000-EXIT. EXIT.                                                  SX1400
001410*                                                                  SX1410
001420 0100-READ-PARM-CARD.                                              SX1420
001430     READ PARM-CARD-FILE                                           SX1430
001440         AT END SET WS-PARM-EOF TO TRUE                            SX1440
001450     END-READ.                                                     SX1450
001460 0100-EXIT. EXIT.                                                  SX1460
001470*                                                                  SX1470
001480 0150-READ-ONE-STOCK-ROW.                                          SX1480
001490     READ STOCK-FILE                                               SX1490
001500         AT END SET WS-STOCK-EOF TO TRUE                           SX1500
001510     END-READ.                                                     SX1510
001520     IF NOT WS-STOCK-EOF                                           SX1520
001530         ADD 1 TO WS-STOCK-READ-CT                                 SX1530
001540         PERFORM 0200-FILTER-AND-WRITE THRU 0200-EXIT              SX1540
001550     END-IF.                                                       SX1550
001560 0150-EXIT. EXIT.                                                  SX1560
001570*                                                                  SX1570
001580 0200-FILTER-AND-WRITE.                                            SX1580
001590     IF PM-STOCK-TYPE NOT = PC-STOCK-TYPE                          SX1590
001600         ADD 1 TO WS-SKIPPED-POOL-CT                               SX1600
001610     ELSE                                                          SX1610
001620         IF NOT PM-ACTIVE                                          SX1620
001630             ADD 1 TO WS-SKIPPED-INACTIVE-CT                       SX1630
001640         ELSE                                                      SX1640
001650             PERFORM 0300-BUILD-EXTRACT-LINE THRU 0300-EXIT        SX1650
001660             PERFORM 0350-WRITE-EXTRACT-LINE THRU 0350-EXIT        SX1660
001670         END-IF                                                    SX1670
001680     END-IF.                                                       SX1680
001690 0200-EXIT. EXIT.                                                  SX1690
001700*                                                                  SX1700
001710 0300-BUILD-EXTRACT-LINE.                                          SX1710
001720     MOVE PM-FREE-STOCK TO WS-FREE-STOCK-WORK.                     SX1720
001730     IF PM-FREE-STOCK < 0                                          SX1730
001740         MOVE 0 TO WS-FREE-STOCK-EDIT                              SX1740
001750     ELSE                                                          SX1750
001760         MOVE PM-FREE-STOCK TO WS-FREE-STOCK-EDIT                  SX1760
001770     END-IF.                                                       SX1770
001780     MOVE SPACES TO WS-EXTRACT-LINE.                               SX1780
001790     STRING PM-PART-NUMBER   DELIMITED BY SPACE                    SX1790
001800            WS-DELIM         DELIMITED BY SIZE                     SX1800
001810            PM-DESCRIPTION   DELIMITED BY SPACE                    SX1810
001820            WS-DELIM         DELIMITED BY SIZE                     SX1820
001830            WS-FREE-STOCK-EDIT DELIMITED BY SIZE                   SX1830
001840         INTO WS-EXTRACT-LINE                                      SX1840
001850     END-STRING.                                                   SX1850
001860 0300-EXIT. EXIT.                                                  SX1860
001870*                                                                  SX1870
001880 0350-WRITE-EXTRACT-LINE.                                          SX1880
001890     MOVE WS-EXTRACT-LINE TO STOCK-EXTRACT-RECORD.                 SX1890
001900     WRITE STOCK-EXTRACT-RECORD.                                   SX1900
001910     IF WS-EXTR-STATUS NOT = '00'                                  SX1910
001920         PERFORM 1000-ERROR-RTN THRU 1000-EXIT                     SX1920
001930     END-IF.                                                       SX1930
001940     ADD 1 TO WS-ACTIVE-WRITTEN-CT.                                SX1940
001950 0350-EXIT. EXIT.                                                  SX1950
001960*                                                                  SX1960
001970 0900-CLOSE-AND-REPORT.                                            SX1970
001980     DISPLAY 'STOCK ROWS READ  ' WS-STOCK-READ-CT.                 SX1980
001990     DISPLAY 'ACTIVE WRITTEN   ' WS-ACTIVE-WRITTEN-CT.             SX1990
002000     DISPLAY 'OTHER POOL       ' WS-SKIPPED-POOL-CT.               SX2000
002010     DISPLAY 'INACTIVE SKIPPED ' WS-SKIPPED-INACTIVE-CT.           SX2010
002020     CLOSE PARM-CARD-FILE                                          SX2020
002030           STOCK-FILE                                              SX2030
002040           STOCK-EXTRACT-FILE.                                     SX2040
002050 0900-EXIT. EXIT.                                                  SX2050
002060*                                                                  SX2060
002070 1000-ERROR-RTN.                                                   SX2070
002080*    ABEND - PARTIAL EXTRACT FILES ARE NOT RELIABLE, SO THIS       SX2080
002090*    PROGRAM STOPS RATHER THAN SHIP A SHORT POOL DOWNSTREAM.       SX2090
002100     DISPLAY 'PRTSTKEX - ABEND - STOCK EXTRACT HALTED'.            SX2100
002110     MOVE 16 TO RETURN-CODE.                                       SX2110
002120     CLOSE PARM-CARD-FILE                                          SX2120
002130           STOCK-FILE                                              SX2130
002140           STOCK-EXTRACT-FILE.                                     SX2140
002150     GOBACK.                                                       SX2150
002160 1000-EXIT. EXIT.                                                  SX2160
