000100************************************************************  ET0010
000200*    COPYBOOK:  ENQTRAN                                  *  ET0020
000300*    BULK ENQUIRY INPUT TRANSACTION - ONE LINE PER PART  ET0030
000400*    REQUESTED ON A CUSTOMER'S UPLOADED ENQUIRY FILE.  ET0040
000500*  ET0050
000600*    ET-SEQ-NO IS THE CUSTOMER'S OWN LINE NUMBER (S.NO).  ET0060
000700*    WHEN THE UPLOAD HAS NO S.NO COLUMN, PRTENQB NUMBERS  ET0070
000800*    THE LINES ITSELF FROM THE INPUT LINE POSITION.  ET0080
000900*  ET0090
000950*    ET-BATCH-ID AND ET-UPLOAD-DATE WERE ADDED FOR A MULTI-  ET0095
000960*    FILE-PER-DAY UPLOAD WINDOW THAT WAS NEVER OPENED TO  ET0096
000970*    CUSTOMERS - SEE MAINTENANCE HISTORY.  ET0097
000980*  ET0098
001000*    MAINTENANCE HISTORY  ET0100
001100*    ---------------------------------------------------  ET0110
001200*    2017-04-18 TRG  ORIGINAL, FOR THE BULK ENQUIRY UPLOAD  ET0120
001300*                    REPLACING ONE-AT-A-TIME PARTS LOOKUP.  ET0130
001400*    2019-10-09 KPN  ADDED ET-BATCH-ID AND ET-UPLOAD-DATE  ET0140
001410*                    FOR A SECOND-UPLOAD-WINDOW PROPOSAL  ET0141
001420*                    THAT CUSTOMER SERVICE NEVER APPROVED  ET0142
001430*                    (PS-1705).  ONE WINDOW A DAY REMAINS  ET0143
001440*                    THE RULE, SO BOTH FIELDS STAY ZERO.  ET0144
001500************************************************************  ET0150
001600 01  ENQUIRY-TRAN-RECORD.  ET0160
001700     03  ET-SEQ-NO                   PIC 9(05).  ET0170
001800     03  ET-PART-NUMBER              PIC X(20).  ET0180
001900     03  ET-REQ-QTY                  PIC S9(5).  ET0190
002000*        FIELDS BELOW ARE CARRIED-BUT-ABANDONED - SEE  ET0200
002010*        MAINTENANCE HISTORY ABOVE.  ET0201
002100     03  ET-BATCH-ID                  PIC 9(05).  ET0210
002200     03  ET-UPLOAD-DATE               PIC 9(06).  ET0220
002300     03  FILLER                       PIC X(20).  ET0230
