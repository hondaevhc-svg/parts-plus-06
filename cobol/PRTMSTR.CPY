000100************************************************************  PM0010
000200*    COPYBOOK:  PRTMSTR                                  *  PM0020
000300*    PARTS STOCK MASTER RECORD - NMC/HBD POOLS  PM0030
000400*  PM0040
000500*    ONE RECORD PER PART PER STOCK POOL.  WHEN A NEW STOCK  PM0050
000600*    FILE IS LOADED FOR A POOL (PRTSTKLD) THE PRIOR  PM0060
000700*    GENERATION IS MARKED INACTIVE RATHER THAN DELETED -  PM0070
000800*    PM-IS-ACTIVE IS THE CURRENT-GENERATION FLAG.  PM0080
000900*  PM0090
001000*    SEVERAL FIELDS BELOW (WAREHOUSE/BIN/VENDOR/REORDER,  PM0100
001010*    THE CICS-ERA LOOKUP FIELDS, AND THE FREIGHT-COSTING  PM0101
001020*    FIELDS) ARE CARRIED BUT NO LONGER MAINTAINED BY ANY  PM0102
001030*    CURRENT BATCH RUN - SEE MAINTENANCE HISTORY BELOW.  PM0103
001040*    LEFT IN PLACE SINCE STOCKMST IS READ BY OFFSET BY  PM0104
001050*    SEVERAL DOWNSTREAM EXTRACTS NOT OWNED BY THIS GROUP.  PM0105
001100*  PM0110
001200*    MAINTENANCE HISTORY  PM0120
001300*    ---------------------------------------------------  PM0130
001400*    1997-03-11 RJT  ORIGINAL COPYBOOK FOR CINQ400/CADD400  PM0140
001500*                    PARTS LOOKUP SCREENS.  PM0150
001600*    2004-08-02 LKM  ADDED PM-SUPERSEDED FOR REPLACEMENT-  PM0160
001700*                    PART CHASE ON DISCONTINUED LINES.  PM0170
001800*    2006-05-15 LKM  ADDED PM-WAREHOUSE-LOC, PM-BIN-NUMBER,  PM0180
001810*                    PM-VENDOR-CODE, PM-REORDER-POINT AND  PM0181
001820*                    PM-REORDER-QTY FOR THE PHYSICAL-  PM0182
001830*                    INVENTORY PROJECT (PS-0871).  PROJECT  PM0183
001840*                    WAS SHELVED IN 2007 - FIELDS NEVER  PM0184
001850*                    DROPPED SINCE STOCKMST WAS ALREADY  PM0185
001860*                    RESEQUENCED AROUND THEM.  PM0186
001900*    2008-09-30 RJT  ADDED PM-LAST-RECEIVED-DATE AND  PM0190
001910*                    PM-LAST-PHYS-COUNT-DATE, SAME PROJECT  PM0191
001920*                    AS ABOVE.  ALSO CARRIED BUT UNUSED.  PM0192
002000*    2011-02-18 DWS  ADDED PM-CICS-TERM-ID AND  PM0200
002010*                    PM-LAST-LOOKUP-OPID, CAPTURED FROM  PM0201
002020*                    THE CINQ400/CADD400 SCREENS SO A  PM0202
002030*                    DISPUTED PRICE COULD BE TRACED BACK  PM0203
002040*                    TO THE COUNTER TERMINAL AND CLERK.  PM0204
002050*                    ORPHANED WHEN THOSE SCREENS WERE  PM0205
002060*                    RETIRED - SEE PRTPENQ REMARKS.  PM0206
002100*    2013-01-22 DWS  ADDED PM-IS-ACTIVE, SPLIT RECORD BY  PM0210
002110*                    STOCK-TYPE INSTEAD OF SEPARATE FILES.  PM0211
002120*    2013-01-23 DWS  RESEQUENCED FOR TICKET PS-1140.  PM0212
002200*    2016-07-11 PCV  ADDED PM-UNIT-OF-ISSUE, PM-WEIGHT-LBS,  PM0220
002210*                    PM-ABC-CLASS, PM-COST-CTR,  PM0221
002220*                    PM-LAST-PRICE-CHANGE-DATE AND  PM0222
002230*                    PM-DISCONTINUED-DATE FOR A FREIGHT-  PM0223
002240*                    COSTING INITIATIVE OUT OF TRAFFIC.  PM0224
002250*                    INITIATIVE WAS SHELVED BEFORE ANY  PM0225
002260*                    BATCH RUN EVER POPULATED THEM  PM0226
002270*                    (PS-1688).  PM0227
002300************************************************************  PM0230
002400 01  PART-STOCK-MASTER-RECORD.  PM0240
002500     03  PM-PART-NUMBER              PIC X(20).  PM0250
002600     03  PM-DESCRIPTION              PIC X(40).  PM0260
002700     03  PM-FREE-STOCK               PIC S9(7)      COMP-3.  PM0270
002800     03  PM-PRICE                    PIC S9(7)V99   COMP-3.  PM0280
002900     03  PM-PRICE-X REDEFINES PM-PRICE.  PM0290
003000         05  PM-PRICE-X-DOLLARS      PIC S9(7).  PM0300
003100         05  PM-PRICE-X-CENTS        PIC 99.  PM0310
003200     03  PM-SUPERSEDED               PIC X(20).  PM0320
003300     03  PM-STOCK-TYPE               PIC X(12).  PM0330
003400         88  PM-STOCK-TYPE-NMC       VALUE 'NMC'.  PM0340
003500         88  PM-STOCK-TYPE-HBD       VALUE 'HBD'.  PM0350
003600     03  PM-IS-ACTIVE                PIC X(01).  PM0360
003700         88  PM-ACTIVE               VALUE 'Y'.  PM0370
003800         88  PM-INACTIVE             VALUE 'N'.  PM0380
003900*        PM-MATCH-KEY HOLDS THE PART NUMBER WITH HYPHENS  PM0390
003910*        STRIPPED, BUILT ONCE AT LOAD TIME SO PRTENQB AND  PM0391
003920*        PRTPENQ DO NOT RE-STRIP ON EVERY COMPARE.  PM0392
003930     03  PM-MATCH-KEY                PIC X(20).  PM0393
004000*        THE FIELDS BELOW FROM HERE TO PM-DISCONTINUED-DATE  PM0400
004010*        ARE CARRIED-BUT-ABANDONED - SEE MAINTENANCE HISTORY  PM0401
004020*        ABOVE.  NO CURRENT PROGRAM IN THIS SYSTEM WRITES  PM0402
004030*        A NON-SPACE/NON-ZERO VALUE TO ANY OF THEM.  PM0403
004100     03  PM-WAREHOUSE-LOC            PIC X(06).  PM0410
004200     03  PM-BIN-NUMBER               PIC X(04).  PM0420
004300     03  PM-VENDOR-CODE              PIC X(08).  PM0430
004400     03  PM-REORDER-POINT            PIC S9(5)      COMP-3.  PM0440
004500     03  PM-REORDER-QTY              PIC S9(5)      COMP-3.  PM0450
004600     03  PM-LAST-RECEIVED-DATE       PIC 9(06).  PM0460
004700     03  PM-LAST-PHYS-COUNT-DATE     PIC 9(06).  PM0470
004800     03  PM-CICS-TERM-ID             PIC X(04).  PM0480
004900     03  PM-LAST-LOOKUP-OPID         PIC X(08).  PM0490
005000     03  PM-UNIT-OF-ISSUE            PIC X(02).  PM0500
005100     03  PM-WEIGHT-LBS               PIC S9(5)V99   COMP-3.  PM0510
005200     03  PM-ABC-CLASS                PIC X(01).  PM0520
005300         88  PM-ABC-CLASS-A          VALUE 'A'.  PM0530
005400         88  PM-ABC-CLASS-B          VALUE 'B'.  PM0540
005500         88  PM-ABC-CLASS-C          VALUE 'C'.  PM0550
005600     03  PM-COST-CTR                 PIC X(06).  PM0560
005700     03  PM-LAST-PRICE-CHANGE-DATE   PIC 9(06).  PM0570
005800     03  PM-DISCONTINUED-DATE        PIC 9(06).  PM0580
005900     03  FILLER                      PIC X(55).  PM0590
