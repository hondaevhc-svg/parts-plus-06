000010 IDENTIFICATION DIVISION.                                          OM0010
000020****************************************************************** OM0020
000030 PROGRAM-ID.     PRTORDMT.                                         OM0030
000040 AUTHOR.         P C VANCE.                                        OM0040
000050 INSTALLATION.   SYSTEMS GROUP - PARTS DISTRIBUTION.               OM0050
000060 DATE-WRITTEN.   09/14/1991.                                       OM0060
000070 DATE-COMPILED.                                                    OM0070
000080 SECURITY.       NON-CONFIDENTIAL.                                 OM0080
000090****************************************************************** OM0090
000100*    REMARKS.                                                      OM0100
000110*    ORDER-MAINTENANCE BATCH JOB - THE ONLY PLACE STOCK EVER       OM0110
000120*    FLOWS BACK INTO STOCKMST ONCE ORDERS HAVE BEEN POSTED.  ONE   OM0120
000130*    TRANSACTION PER RECORD, MT-MAINT-CODE OF -                    OM0130
000140*        REJECT - SET ONE ORDER TO REJECTED, RESTORING STOCK       OM0140
000150*                 FIRST UNLESS IT IS ALREADY REJECTED.             OM0150
000160*        DELETE - DROP ONE ORDER'S LINES AND HEADER OUTRIGHT,      OM0160
000170*                 RESTORING STOCK UNCONDITIONALLY FIRST.           OM0170
000180*        DELALL - DROP EVERY ORDER OF A POOL (MT-STOCK-TYPE        OM0180
000190*                 BLANK MEANS EVERY POOL), RESTORING STOCK FOR     OM0190
000200*                 EACH ONE THAT IS NOT ALREADY REJECTED.           OM0200
000210*                                                                  OM0210
000220*    STOCK IS CARRIED FORWARD AS A NEW GENERATION THE SAME WAY     OM0220
000230*    PRTSTKLD/PRTORDPT DO.  ORDHDR AND ORDLINE ARE UPDATED IN      OM0230
000240*    PLACE SINCE THEY ARE THE PERMANENT ORDER RECORD, NOT A        OM0240
000250*    GENERATION DATA SET.                                          OM0250
000260*                                                                  OM0260
000270*    INPUT.  ORDMAINT - ONE MAINTENANCE TRANSACTION PER RECORD.    OM0270
000280*    INPUT.  STOCKMST - CURRENT STOCK GENERATION.                  OM0280
000290*    OUTPUT. STOCKNXT - NEXT STOCK GENERATION, RESTORED UNITS      OM0290
000300*            ADDED BACK IN.                                        OM0300
000310*    I-O.    ORDHDR   - ORDER HEADER MASTER, KEYED BY OH-ORDER-ID. OM0310
000320*    I-O.    ORDLINE  - ORDER LINE MASTER, KEYED BY OL-ORDER-KEY   OM0320
000330*            (ORDER-ID + LINE-SEQ) - BROWSED ONE ORDER AT A TIME   OM0330
000340*            VIA START/READ NEXT (SEE 0210/0320).                  OM0340
000350*                                                                  OM0350
000360*    CHANGE LOG                                                    OM0360
000370*    ---------------------------------------------------           OM0370
000380*    09/14/91 PCV  ORIGINAL.                                       OM0380
000390*    03/02/93 TRG  ADDED THE DELALL STOCK-TYPE SCOPE - A BLANK     OM0390
000400*                  MT-STOCK-TYPE MEANS EVERY POOL, NOT JUST NMC.   OM0400
000410*    01/19/99 DWS  Y2K REVIEW - NO WINDOWED DATE FIELDS IN         OM0410
000420*                  THIS PROGRAM.  SIGNED OFF PER PS-908.           OM0420
000430*                                                                  OM0430
000440*    11/14/18 LKM  SWITCHED THE PER-ORDER LINE BROWSE TO           OM0440
000450*                  START/READ NEXT ON OL-ORDER-KEY NOW THAT        OM0450
000460*                  ORDLINE CARRIES A LINE-SEQ (SEE ORDLINE         OM0460
000470*                  COPYBOOK AND PRTORDPT).                         OM0470
000480*    04/11/22 PCV  REJECT NOW CHECKS OH-STATUS-REJECTED BEFORE     OM0480
000490*                  RESTORING STOCK SO A TRANSACTION CANNOT BE      OM0490
000500*                  REPLAYED TWICE (PS-2980).                       OM0500
000510****************************************************************** OM0510
000520 ENVIRONMENT DIVISION.                                             OM0520
000530 CONFIGURATION SECTION.                                            OM0530
000540 SOURCE-COMPUTER.  IBM-370.                                        OM0540
000550 OBJECT-COMPUTER.  IBM-370.                                        OM0550
000560 SPECIAL-NAMES.                                                    OM0560
000570     C01 IS TOP-OF-FORM.                                           OM0570
000580 INPUT-OUTPUT SECTION.                                             OM0580
000590 FILE-CONTROL.                                                     OM0590
000600     SELECT MAINT-TRAN-FILE  ASSIGN TO ORDMAINT                    OM0600
000610         FILE STATUS IS WS-MAINT-STATUS.                           OM0610
000620     SELECT STOCK-OLD-FILE   ASSIGN TO STOCKMST                    OM0620
000630         FILE STATUS IS WS-STKOLD-STATUS.                          OM0630
000640     SELECT STOCK-NEW-FILE   ASSIGN TO STOCKNXT                    OM0640
000650         FILE STATUS IS WS-STKNXT-STATUS.                          OM0650
000660     SELECT ORDER-HEADER-FILE ASSIGN TO ORDHDR                     OM0660
000670         ORGANIZATION IS INDEXED                                   OM0670
000680         ACCESS MODE IS DYNAMIC                                    OM0680
000690         RECORD KEY IS OH-ORDER-ID                                 OM0690
000700         FILE STATUS IS WS-HDR-STATUS.                             OM0700
000710     SELECT ORDER-LINE-FILE  ASSIGN TO ORDLINE                     OM0710
000720         ORGANIZATION IS INDEXED                                   OM0720
000730         ACCESS MODE IS DYNAMIC                                    OM0730
000740         RECORD KEY IS OL-ORDER-KEY                                OM0740
000750         FILE STATUS IS WS-LINE-STATUS.                            OM0750
000760 DATA DIVISION.                                                    OM0760
000770 FILE SECTION.                                                     OM0770
000780 FD  MAINT-TRAN-FILE                                               OM0780
000790     LABEL RECORDS ARE STANDARD                                    OM0790
000800     RECORD CONTAINS 30 CHARACTERS.                                OM0800
000810 01  MAINT-TRAN-RECORD.                                            OM0810
000820     03  MT-MAINT-CODE           PIC X(07).                        OM0820
000830         88  MT-CODE-REJECT      VALUE 'REJECT '.                  OM0830
000840         88  MT-CODE-DELETE      VALUE 'DELETE '.                  OM0840
000850         88  MT-CODE-DELALL      VALUE 'DELALL '.                  OM0850
000860     03  MT-ORDER-ID              PIC 9(07).                       OM0860
000870     03  MT-STOCK-TYPE            PIC X(12).                       OM0870
000880     03  FILLER                   PIC X(04).                       OM0880
000890 FD  STOCK-OLD-FILE                                                OM0890
000900     LABEL RECORDS ARE STANDARD.                                   OM0900
000910     COPY PRTMSTR.                                                 OM0910
000920 FD  STOCK-NEW-FILE                                                OM0920
000930     LABEL RECORDS ARE STANDARD.                                   OM0930
000940 01  STOCK-NEW-RECORD             PIC X(250).                      OM0940
000950 FD  ORDER-HEADER-FILE                                             OM0950
000960     LABEL RECORDS ARE STANDARD.                                   OM0960
000970     COPY ORDHDR.                                                  OM0970
000980 FD  ORDER-LINE-FILE                                               OM0980
000990     LABEL RECORDS ARE STANDARD.                                   OM0990
001000     COPY ORDLINE.                                                 OM1000
001010 WORKING-STORAGE SECTION.                                          OM1010
001020 01  WS-FILE-STATUSES.                                             OM1020
001030     05  WS-MAINT-STATUS         PIC X(02)  VALUE SPACES.          OM1030
001040     05  WS-STKOLD-STATUS        PIC X(02)  VALUE SPACES.          OM1040
001050     05  WS-STKNXT-STATUS        PIC X(02)  VALUE SPACES.          OM1050
001060     05  WS-HDR-STATUS           PIC X(02)  VALUE SPACES.          OM1060
001070     05  WS-LINE-STATUS          PIC X(02)  VALUE SPACES.          OM1070
001075     05  FILLER                  PIC X(06)  VALUE SPACES.          OM1075
001080 01  WS-SWITCHES.                                                  OM1080
001090     05  WS-MAINT-EOF-SW         PIC X(01)  VALUE 'N'.             OM1090
001100         88  WS-MAINT-EOF        VALUE 'Y'.                        OM1100
001110     05  WS-STKOLD-EOF-SW        PIC X(01)  VALUE 'N'.             OM1110
001120         88  WS-STKOLD-EOF       VALUE 'Y'.                        OM1120
001130     05  WS-LOOKUP-FOUND-SW      PIC X(01)  VALUE 'N'.             OM1130
001140         88  WS-LOOKUP-FOUND     VALUE 'Y'.                        OM1140
001150     05  FILLER                  PIC X(05)  VALUE SPACES.          OM1150
001160 01  WS-STOCK-TABLE.                                               OM1160
001170     05  WS-STOCK-COUNT          PIC S9(04) COMP VALUE +0.         OM1170
001180     05  WS-STOCK-ENTRY OCCURS 500 TIMES                           OM1180
001190                        INDEXED BY WS-STOCK-IDX.                   OM1190
001200         10  TB-PART-NUMBER      PIC X(20).                        OM1200
001210         10  TB-MATCH-KEY        PIC X(20).                        OM1210
001220         10  TB-DESCRIPTION      PIC X(40).                        OM1220
001230         10  TB-FREE-STOCK       PIC S9(7)      COMP-3.            OM1230
001240         10  TB-PRICE            PIC S9(7)V99   COMP-3.            OM1240
001250         10  TB-PRICE-X REDEFINES TB-PRICE.                        OM1250
001260             15  TB-PRICE-X-DOLLARS PIC S9(7).                     OM1260
001270             15  TB-PRICE-X-CENTS   PIC 99.                        OM1270
001280         10  TB-SUPERSEDES       PIC X(20).                        OM1280
001290         10  TB-STOCK-TYPE       PIC X(12).                        OM1290
001300         10  TB-IS-ACTIVE        PIC X(01).                        OM1300
001310             88  TB-ACTIVE       VALUE 'Y'.                        OM1310
001320     05  FILLER                  PIC X(06)  VALUE SPACES.          OM1320
001330 01  WS-ORDER-WORK.                                                OM1330
001340     05  WS-TARGET-ORDER-ID      PIC 9(07)         VALUE 0.        OM1340
001350     05  WS-SCOPE-STOCK-TYPE     PIC X(12)         VALUE SPACES.   OM1350
001360     05  WS-ADD-VALUE            PIC S9(9)V99 COMP-3 VALUE +0.     OM1360
001370     05  FILLER                  PIC X(06)  VALUE SPACES.          OM1370
001380 01  WS-REPORT-COUNTS.                                             OM1380
001390     05  WS-LINES-RESTORED-CT    PIC S9(07) COMP-3 VALUE +0.       OM1390
001400     05  WS-ORDERS-REJECTED-CT   PIC S9(07) COMP-3 VALUE +0.       OM1400
001410     05  WS-ORDERS-DELETED-CT    PIC S9(07) COMP-3 VALUE +0.       OM1410
001420     05  WS-LINES-DELETED-CT     PIC S9(07) COMP-3 VALUE +0.       OM1420
001430     05  WS-TRAN-ERRORS-CT       PIC S9(07) COMP-3 VALUE +0.       OM1430
001440     05  WS-TOTAL-RESTORED-VALUE PIC S9(9)V99 COMP-3 VALUE +0.     OM1440
001450     05  WS-TOTAL-RESTORED-VALUE-X REDEFINES                       OM1450
001460                 WS-TOTAL-RESTORED-VALUE.                          OM1460
001470         10  WS-TOTAL-RESTORED-VALUE-X-WHOLE PIC S9(9).            OM1470
001480         10  WS-TOTAL-RESTORED-VALUE-X-CENTS PIC 99.               OM1480
001490     05  FILLER                  PIC X(06)  VALUE SPACES.          OM1490
001500 PROCEDURE DIVISION.                                               OM1500
001510 0000-MAIN-LINE.                                                   OM1510
001520     PERFORM 0000-SETUP-RTN THRU 0000-EXIT.                        OM1520
001530     PERFORM 0100-READ-MAINT-TRAN THRU 0100-EXIT.                  OM1530
001540     PERFORM 0150-PROCESS-ONE-TRAN THRU 0150-EXIT                  OM1540
001550         UNTIL WS-MAINT-EOF.                                       OM1550
001560     PERFORM 0750-CARRY-FORWARD-STOCK THRU 0750-EXIT               OM1560
001570         VARYING WS-STOCK-IDX FROM 1 BY 1                          OM1570
001580         UNTIL WS-STOCK-IDX > WS-STOCK-COUNT.                      OM1580
001590     PERFORM 0900-CLOSE-AND-REPORT THRU 0900-EXIT.                 OM1590
001600     GOBACK.                                                       OM1600
001610 0000-EXIT. EXIT.                                                  OM1610
001620                                                                   OM1620
001630 0000-SETUP-RTN.                                                   OM1630
001640*    OPEN EVERYTHING AND LOAD THE CURRENT STOCK GENERATION INTO    OM1640
001650*    MEMORY - SEE PRTSTKLD/PRTORDPT FOR THE SAME PATTERN.          OM1650
001660     OPEN INPUT  MAINT-TRAN-FILE                                   OM1660
001670                STOCK-OLD-FILE                                     OM1670
001680          OUTPUT STOCK-NEW-FILE                                    OM1680
001690          I-O    ORDER-HEADER-FILE                                 OM1690
001700                ORDER-LINE-FILE.                                   OM1700
001710     MOVE 0 TO WS-STOCK-COUNT.                                     OM1710
001720     READ STOCK-OLD-FILE                                           OM1720
001730         AT END SET WS-STKOLD-EOF TO TRUE                          OM1730
001740     END-READ.                                                     OM1740
001750     PERFORM 0030-LOAD-ONE-STOCK-ROW THRU 0030-EXIT                OM1750
001760         UNTIL WS-STKOLD-EOF                                       OM1760
001770            OR WS-STOCK-COUNT = 500.                               OM1770
001780 0000-EXIT. EXIT.                                                  OM1780
001790                                                                   OM1790
001800 0030-LOAD-ONE-STOCK-ROW.                                          OM1800
001810     ADD 1 TO WS-STOCK-COUNT.                                      OM1810
001820     SET WS-STOCK-IDX TO WS-STOCK-COUNT.                           OM1820
001830     MOVE PM-PART-NUMBER TO TB-PART-NUMBER(WS-STOCK-IDX).          OM1830
001840     MOVE PM-MATCH-KEY   TO TB-MATCH-KEY(WS-STOCK-IDX).            OM1840
001850     MOVE PM-DESCRIPTION TO TB-DESCRIPTION(WS-STOCK-IDX).          OM1850
001860     MOVE PM-FREE-STOCK  TO TB-FREE-STOCK(WS-STOCK-IDX).           OM1860
001870     MOVE PM-PRICE       TO TB-PRICE(WS-STOCK-IDX).                OM1870
001880     MOVE PM-SUPERSEDED  TO TB-SUPERSEDES(WS-STOCK-IDX).           OM1880
001890     MOVE PM-STOCK-TYPE  TO TB-STOCK-TYPE(WS-STOCK-IDX).           OM1890
001900     MOVE PM-IS-ACTIVE   TO TB-IS-ACTIVE(WS-STOCK-IDX).            OM1900
001910     READ STOCK-OLD-FILE                                           OM1910
001920         AT END SET WS-STKOLD-EOF TO TRUE                          OM1920
001930     END-READ.                                                     OM1930
001940 0030-EXIT. EXIT.                                                  OM1940
001950                                                                   OM1950
001960 0100-READ-MAINT-TRAN.                                             OM1960
001970     READ MAINT-TRAN-FILE                                          OM1970
001980         AT END SET WS-MAINT-EOF TO TRUE                           OM1980
001990     END-READ.                                                     OM1990
002000 0100-EXIT. EXIT.                                                  OM2000
002010                                                                   OM2010
002020 0150-PROCESS-ONE-TRAN.                                            OM2020
002030     EVALUATE TRUE                                                 OM2030
002040         WHEN MT-CODE-REJECT                                       OM2040
002050             PERFORM 0200-REJECT-ORDER THRU 0200-EXIT              OM2050
002060         WHEN MT-CODE-DELETE                                       OM2060
002070             PERFORM 0300-DELETE-ONE-ORDER THRU 0300-EXIT          OM2070
002080         WHEN MT-CODE-DELALL                                       OM2080
002090             PERFORM 0400-DELETE-ALL-ORDERS THRU 0400-EXIT         OM2090
002100         WHEN OTHER                                                OM2100
002110             DISPLAY 'PRTORDMT - INVALID MAINT CODE: '             OM2110
002120                     MT-MAINT-CODE                                 OM2120
002130             ADD 1 TO WS-TRAN-ERRORS-CT                            OM2130
002140     END-EVALUATE.                                                 OM2140
002150     PERFORM 0100-READ-MAINT-TRAN THRU 0100-EXIT.                  OM2150
002160 0150-EXIT. EXIT.                                                  OM2160
002170                                                                   OM2170
002180 0200-REJECT-ORDER.                                                OM2180
002190*    RESTORE STOCK FIRST, UNLESS THE ORDER IS ALREADY REJECTED -   OM2190
002200*    A SECOND REJECT TRANSACTION FOR THE SAME ORDER MUST NOT       OM2200
002210*    DOUBLE-RESTORE ITS LINES (PS-2980).                           OM2210
002220     MOVE MT-ORDER-ID TO OH-ORDER-ID.                              OM2220
002230     READ ORDER-HEADER-FILE                                        OM2230
002240         INVALID KEY                                               OM2240
002250             DISPLAY 'PRTORDMT - NO SUCH ORDER TO REJECT: '        OM2250
002260                     MT-ORDER-ID                                   OM2260
002270             ADD 1 TO WS-TRAN-ERRORS-CT                            OM2270
002280             GO TO 0200-EXIT                                       OM2280
002290     END-READ.                                                     OM2290
002300     IF OH-STATUS-REJECTED                                         OM2300
002310         DISPLAY 'PRTORDMT - ORDER ALREADY REJECTED, SKIPPED: '    OM2310
002320                 MT-ORDER-ID                                       OM2320
002330         GO TO 0200-EXIT                                           OM2330
002340     END-IF.                                                       OM2340
002350     MOVE OH-ORDER-ID TO WS-TARGET-ORDER-ID.                       OM2350
002360     PERFORM 0210-RESTORE-STOCK-FOR-ORDER THRU 0210-EXIT.          OM2360
002370     SET OH-STATUS-REJECTED TO TRUE.                               OM2370
002380     REWRITE ORDER-HEADER-RECORD                                   OM2380
002390         INVALID KEY                                               OM2390
002400             DISPLAY 'PRTORDMT - REWRITE FAILED REJECTING ORDER: ' OM2400
002410                     MT-ORDER-ID                                   OM2410
002420             PERFORM 1000-ERROR-RTN THRU 1000-EXIT                 OM2420
002430     END-REWRITE.                                                  OM2430
002440     ADD 1 TO WS-ORDERS-REJECTED-CT.                               OM2440
002450 0200-EXIT. EXIT.                                                  OM2450
002460                                                                   OM2460
002470 0210-RESTORE-STOCK-FOR-ORDER.                                     OM2470
002480*    ADD EACH LINE'S ALLOC-QTY BACK TO THE STOCK ROW IT WAS        OM2480
002490*    POSTED AGAINST.  LINES WITH ALLOC-QTY = 0 NEVER TOOK STOCK    OM2490
002500*    AND ARE LEFT ALONE.                                           OM2500
002510     MOVE WS-TARGET-ORDER-ID TO OL-ORDER-ID.                       OM2510
002520     MOVE 0 TO OL-LINE-SEQ.                                        OM2520
002530     START ORDER-LINE-FILE KEY IS NOT LESS THAN OL-ORDER-KEY       OM2530
002540         INVALID KEY                                               OM2540
002550             GO TO 0210-EXIT                                       OM2550
002560     END-START.                                                    OM2560
002570     PERFORM 0220-RESTORE-ONE-LINE THRU 0220-EXIT                  OM2570
002580         UNTIL WS-LINE-STATUS = '10'                               OM2580
002590            OR OL-ORDER-ID NOT = WS-TARGET-ORDER-ID.               OM2590
002600 0210-EXIT. EXIT.                                                  OM2600
002610                                                                   OM2610
002620 0220-RESTORE-ONE-LINE.                                            OM2620
002630     READ ORDER-LINE-FILE NEXT RECORD                              OM2630
002640         AT END NEXT SENTENCE                                      OM2640
002650     END-READ.                                                     OM2650
002660     IF WS-LINE-STATUS = '00'                                      OM2660
002670        AND OL-ORDER-ID = WS-TARGET-ORDER-ID                       OM2670
002680        AND OL-ALLOC-QTY > 0                                       OM2680
002690         PERFORM 0230-FIND-STOCK-ROW-EXACT THRU 0230-EXIT          OM2690
002700         IF WS-LOOKUP-FOUND                                        OM2700
002710             ADD OL-ALLOC-QTY TO TB-FREE-STOCK(WS-STOCK-IDX)       OM2710
002720             COMPUTE WS-ADD-VALUE ROUNDED =                        OM2720
002730                     OL-ALLOC-QTY * TB-PRICE(WS-STOCK-IDX)         OM2730
002740             ADD WS-ADD-VALUE TO WS-TOTAL-RESTORED-VALUE           OM2740
002750             ADD 1 TO WS-LINES-RESTORED-CT                         OM2750
002760         END-IF                                                    OM2760
002770     END-IF.                                                       OM2770
002780 0220-EXIT. EXIT.                                                  OM2780
002790                                                                   OM2790
002800 0230-FIND-STOCK-ROW-EXACT.                                        OM2800
002810     MOVE 'N' TO WS-LOOKUP-FOUND-SW.                               OM2810
002820     PERFORM 0240-CHECK-ONE-STOCK-ROW THRU 0240-EXIT               OM2820
002830         VARYING WS-STOCK-IDX FROM 1 BY 1                          OM2830
002840         UNTIL WS-STOCK-IDX > WS-STOCK-COUNT                       OM2840
002850            OR WS-LOOKUP-FOUND.                                    OM2850
002860 0230-EXIT. EXIT.                                                  OM2860
002870                                                                   OM2870
002880 0240-CHECK-ONE-STOCK-ROW.                                         OM2880
002890     IF TB-PART-NUMBER(WS-STOCK-IDX) = OL-PART-NUMBER              OM2890
002900         SET WS-LOOKUP-FOUND TO TRUE                               OM2900
002910     END-IF.                                                       OM2910
002920 0240-EXIT. EXIT.                                                  OM2920
002930                                                                   OM2930
002940 0300-DELETE-ONE-ORDER.                                            OM2940
002950*    UNLIKE 0200-REJECT-ORDER, STOCK IS RESTORED HERE WITH NO      OM2950
002960*    STATUS CHECK AT ALL - A DELETED ORDER IS GONE, SO THERE IS    OM2960
002970*    NOTHING LEFT TO GUARD AGAINST A REPLAYED TRANSACTION.         OM2970
002980     MOVE MT-ORDER-ID TO OH-ORDER-ID.                              OM2980
002990     READ ORDER-HEADER-FILE                                        OM2990
003000         INVALID KEY                                               OM3000
003010             DISPLAY 'PRTORDMT - NO SUCH ORDER TO DELETE: '        OM3010
003020                     MT-ORDER-ID                                   OM3020
003030             ADD 1 TO WS-TRAN-ERRORS-CT                            OM3030
003040             GO TO 0300-EXIT                                       OM3040
003050     END-READ.                                                     OM3050
003060     MOVE OH-ORDER-ID TO WS-TARGET-ORDER-ID.                       OM3060
003070     PERFORM 0210-RESTORE-STOCK-FOR-ORDER THRU 0210-EXIT.          OM3070
003080     PERFORM 0320-DELETE-ORDER-LINES THRU 0320-EXIT.               OM3080
003090     DELETE ORDER-HEADER-FILE RECORD                               OM3090
003100         INVALID KEY                                               OM3100
003110             DISPLAY 'PRTORDMT - HEADER DELETE FAILED, ORDER: '    OM3110
003120                     MT-ORDER-ID                                   OM3120
003130             PERFORM 1000-ERROR-RTN THRU 1000-EXIT                 OM3130
003140     END-DELETE.                                                   OM3140
003150     ADD 1 TO WS-ORDERS-DELETED-CT.                                OM3150
003160 0300-EXIT. EXIT.                                                  OM3160
003170                                                                   OM3170
003180 0320-DELETE-ORDER-LINES.                                          OM3180
003190     MOVE WS-TARGET-ORDER-ID TO OL-ORDER-ID.                       OM3190
003200     MOVE 0 TO OL-LINE-SEQ.                                        OM3200
003210     START ORDER-LINE-FILE KEY IS NOT LESS THAN OL-ORDER-KEY       OM3210
003220         INVALID KEY                                               OM3220
003230             GO TO 0320-EXIT                                       OM3230
003240     END-START.                                                    OM3240
003250     PERFORM 0330-DELETE-ONE-LINE THRU 0330-EXIT                   OM3250
003260         UNTIL WS-LINE-STATUS = '10'                               OM3260
003270            OR OL-ORDER-ID NOT = WS-TARGET-ORDER-ID.               OM3270
003280 0320-EXIT. EXIT.                                                  OM3280
003290                                                                   OM3290
003300 0330-DELETE-ONE-LINE.                                             OM3300
003310     READ ORDER-LINE-FILE NEXT RECORD                              OM3310
003320         AT END NEXT SENTENCE                                      OM3320
003330     END-READ.                                                     OM3330
003340     IF WS-LINE-STATUS = '00'                                      OM3340
003350        AND OL-ORDER-ID = WS-TARGET-ORDER-ID                       OM3350
003360         DELETE ORDER-LINE-FILE RECORD                             OM3360
003370             INVALID KEY                                           OM3370
003380                 DISPLAY 'PRTORDMT - LINE DELETE FAILED, ORDER: '  OM3380
003390                         WS-TARGET-ORDER-ID                        OM3390
003400                 PERFORM 1000-ERROR-RTN THRU 1000-EXIT             OM3400
003410         END-DELETE                                                OM3410
003420         ADD 1 TO WS-LINES-DELETED-CT                              OM3420
003430     END-IF.                                                       OM3430
003440 0330-EXIT. EXIT.                                                  OM3440
003450                                                                   OM3450
003460 0400-DELETE-ALL-ORDERS.                                           OM3460
003470*    SCOPED BY MT-STOCK-TYPE - BLANK MEANS EVERY POOL, NOT JUST    OM3470
003480*    ONE.  EVERY ORDER IN SCOPE THAT IS NOT ALREADY REJECTED HAS   OM3480
003490*    ITS STOCK RESTORED, THEN ITS LINES AND HEADER ARE DROPPED.    OM3490
003500     MOVE MT-STOCK-TYPE TO WS-SCOPE-STOCK-TYPE.                    OM3500
003510     MOVE LOW-VALUES TO OH-ORDER-ID.                               OM3510
003520     START ORDER-HEADER-FILE KEY IS NOT LESS THAN OH-ORDER-ID      OM3520
003530         INVALID KEY                                               OM3530
003540             GO TO 0400-EXIT                                       OM3540
003550     END-START.                                                    OM3550
003560     PERFORM 0410-DELETE-ONE-IF-IN-SCOPE THRU 0410-EXIT            OM3560
003570         UNTIL WS-HDR-STATUS = '10'.                               OM3570
003580 0400-EXIT. EXIT.                                                  OM3580
003590                                                                   OM3590
003600 0410-DELETE-ONE-IF-IN-SCOPE.                                      OM3600
003610     READ ORDER-HEADER-FILE NEXT RECORD                            OM3610
003620         AT END NEXT SENTENCE                                      OM3620
003630     END-READ.                                                     OM3630
003640     IF WS-HDR-STATUS = '00'                                       OM3640
003650        AND (WS-SCOPE-STOCK-TYPE = SPACES                          OM3650
003660             OR OH-STOCK-TYPE = WS-SCOPE-STOCK-TYPE)               OM3660
003670        AND NOT OH-STATUS-REJECTED                                 OM3670
003680         MOVE OH-ORDER-ID TO WS-TARGET-ORDER-ID                    OM3680
003690         PERFORM 0210-RESTORE-STOCK-FOR-ORDER THRU 0210-EXIT       OM3690
003700         PERFORM 0320-DELETE-ORDER-LINES THRU 0320-EXIT            OM3700
003710         DELETE ORDER-HEADER-FILE RECORD                           OM3710
003720             INVALID KEY                                           OM3720
003730                 DISPLAY 'PRTORDMT - BULK DELETE FAILED, ORDER: '  OM3730
003740                         WS-TARGET-ORDER-ID                        OM3740
003750                 PERFORM 1000-ERROR-RTN THRU 1000-EXIT             OM3750
003760         END-DELETE                                                OM3760
003770         ADD 1 TO WS-ORDERS-DELETED-CT                             OM3770
003780     END-IF.                                                       OM3780
003790 0410-EXIT. EXIT.                                                  OM3790
003800                                                                   OM3800
003810 0750-CARRY-FORWARD-STOCK.                                         OM3810
003820     MOVE SPACES TO PART-STOCK-MASTER-RECORD.                      OM3820
003830     MOVE TB-PART-NUMBER(WS-STOCK-IDX)  TO PM-PART-NUMBER.         OM3830
003840     MOVE TB-MATCH-KEY(WS-STOCK-IDX)    TO PM-MATCH-KEY.           OM3840
003850     MOVE TB-DESCRIPTION(WS-STOCK-IDX)  TO PM-DESCRIPTION.         OM3850
003860     MOVE TB-FREE-STOCK(WS-STOCK-IDX)   TO PM-FREE-STOCK.          OM3860
003870     MOVE TB-PRICE(WS-STOCK-IDX)        TO PM-PRICE.               OM3870
003880     MOVE TB-SUPERSEDES(WS-STOCK-IDX)   TO PM-SUPERSEDED.          OM3880
003890     MOVE TB-STOCK-TYPE(WS-STOCK-IDX)   TO PM-STOCK-TYPE.          OM3890
003900     MOVE TB-IS-ACTIVE(WS-STOCK-IDX)    TO PM-IS-ACTIVE.           OM3900
003910     WRITE STOCK-NEW-RECORD FROM PART-STOCK-MASTER-RECORD.         OM3910
003920 0750-EXIT. EXIT.                                                  OM3920
003930                                                                   OM3930
003940 0900-CLOSE-AND-REPORT.                                            OM3940
003950     DISPLAY 'ORDERS REJECTED  ' WS-ORDERS-REJECTED-CT.            OM3950
003960     DISPLAY 'ORDERS DELETED   ' WS-ORDERS-DELETED-CT.             OM3960
003970     DISPLAY 'LINES DELETED    ' WS-LINES-DELETED-CT.              OM3970
003980     DISPLAY 'LINES RESTORED   ' WS-LINES-RESTORED-CT.             OM3980
003990     DISPLAY 'VALUE RESTORED   ' WS-TOTAL-RESTORED-VALUE.          OM3990
004000     DISPLAY 'TRAN ERRORS      ' WS-TRAN-ERRORS-CT.                OM4000
004020     CLOSE MAINT-TRAN-FILE                                         OM4020
004030           STOCK-OLD-FILE                                          OM4030
004040           STOCK-NEW-FILE                                          OM4040
004050           ORDER-HEADER-FILE                                       OM4050
004060           ORDER-LINE-FILE.                                        OM4060
004070 0900-EXIT. EXIT.                                                  OM4070
004080                                                                   OM4080
004090 1000-ERROR-RTN.                                                   OM4090
004100*    ABEND - STOCKNXT IS NOT MOUNTED AS THE NEXT GENERATION        OM4100
004110*    UNTIL THIS JOB STEP COMPLETES CLEAN, SO A HALF-WRITTEN RUN    OM4110
004120*    NEVER REACHES PRODUCTION (SAME CONVENTION AS PRTORDPT).       OM4120
004130     DISPLAY 'PRTORDMT - ABEND - ORDER MAINTENANCE HALTED'.        OM4130
004140     MOVE 16 TO RETURN-CODE.                                       OM4140
004150     CLOSE MAINT-TRAN-FILE                                         OM4150
004160           STOCK-OLD-FILE                                          OM4160
004170           STOCK-NEW-FILE                                          OM4170
004180           ORDER-HEADER-FILE                                       OM4180
004190           ORDER-LINE-FILE.                                        OM4190
004200     GOBACK.                                                       OM4200
004210 1000-EXIT. EXIT.                                                  OM4210
