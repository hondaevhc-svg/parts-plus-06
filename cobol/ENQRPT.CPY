000100************************************************************ ER0010
000200*    COPYBOOK:  ENQRPT                                     * ER0020
000300*    BULK ENQUIRY RESULT RECORD (PRINT/REPORT LINE)          ER0030
000400*                                                            ER0040
000500*    ONE ROW PER ENQUIRY LINE, PLUS ONE EXTRA SUB-ROW         ER0050
000600*    IMMEDIATELY BELOW ITS PARENT WHEN A SUPERSESSION SPLIT   ER0060
000700*    FIRES (ER-SEQ-NO CARRIES '<n>.1' ON THE SUB-ROW - SEE    ER0080
000800*    PRTENQB PARAGRAPH 150-WRITE-SUB-ROW).  SAME LAYOUT IS    ER0090
000900*    REUSED BY PRTORDHV FOR THE ORDER-HISTORY DETAIL LINE.    ER0100
001000*                                                            ER0110
001100*    MAINTENANCE HISTORY                                     ER0120
001200*    ---------------------------------------------------     ER0130
001300*    2017-04-18 TRG  ORIGINAL.                                ER0140
001400*    2017-09-02 TRG  ADDED ER-REAL-PART-NUMBER AND             ER0150
001500*                    ER-REQUESTED-INPUT - AUDIT ASKED WHY      ER0160
001600*                    THE DISPLAYED PART DIDN'T MATCH WHAT      ER0170
001700*                    THE CUSTOMER TYPED ON SUPERSEDED LINES.   ER0180
001750*    2019-06-11 LKM  ADDED ER-STATUS-PARTIAL-FULFIL FOR         ER0185
001760*                    PRTORDHV - ORDER-HISTORY'S PARTIAL STATUS  ER0186
001770*                    USES A LONGER WORDING THAN PRTENQB'S OWN   ER0187
001780*                    'PARTIAL' 88-LEVEL, SO IT GETS ITS OWN.    ER0188
001800************************************************************ ER0190
001900 01  ENQUIRY-RESULT-RECORD.                                   ER0200
002000     03  ER-SEQ-NO                   PIC X(08).                ER0210
002100     03  ER-PART-NUMBER              PIC X(20).                ER0220
002200     03  ER-REQUESTED-INPUT          PIC X(20).                ER0230
002300     03  ER-DESCRIPTION              PIC X(46).                ER0240
002400     03  ER-PRICE                    PIC S9(7)V99   COMP-3.     ER0250
002500     03  ER-AVAILABLE-QTY            PIC S9(7)      COMP-3.     ER0260
002600     03  ER-REQUESTED-QTY            PIC S9(5)      COMP-3.     ER0270
002700     03  ER-ALLOCATED-QTY            PIC S9(5)      COMP-3.     ER0280
002800     03  ER-BACK-ORDER               PIC S9(5)      COMP-3.     ER0290
002900     03  ER-SUPERSEDES               PIC X(20).                 ER0300
003000     03  ER-STATUS                   PIC X(22).                 ER0310
003100         88  ER-STATUS-INVALID-PART  VALUE 'Invalid Part'.      ER0320
003200         88  ER-STATUS-FULLY-ALLOC   VALUE 'Fully Allocated'.   ER0330
003300         88  ER-STATUS-PARTIAL-SPLIT VALUE 'Partial - Split'.   ER0340
003400         88  ER-STATUS-SUPER-FULFIL  VALUE 'Superseded fulfillment'.ER0350
003500         88  ER-STATUS-PARTIAL       VALUE 'Partial'.           ER0360
003550         88  ER-STATUS-PARTIAL-FULFIL                             ER0365
003560                                 VALUE 'Partial Fulfillment'.     ER0366
003600         88  ER-STATUS-OUT-OF-STOCK  VALUE 'Out of Stock'.      ER0370
003700     03  ER-NO-RECORD                PIC X(01).                 ER0380
003800         88  ER-NO-RECORD-FOUND      VALUE 'Y'.                 ER0390
003900     03  ER-REAL-PART-NUMBER         PIC X(20).                 ER0400
004000     03  FILLER                      PIC X(09).                 ER0410
