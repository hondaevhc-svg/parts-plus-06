000100************************************************************  CM0010
000200*    COPYBOOK:  CUSTMSTR                                 *  CM0020
000300*    CUSTOMER (ACCOUNT) MASTER RECORD  CM0030
000400*  CM0040
000500*    USER-ID STARTS AT 1001; NEW IDS ARE MAX-ON-FILE PLUS 1.  CM0050
000600*    PRICE-ADJ-PCT IS THE CUSTOMER'S STANDING MARKUP  CM0060
000700*    (POSITIVE) OR DISCOUNT (NEGATIVE) APPLIED TO STOCK  CM0070
000800*    PRICE ON EVERY ENQUIRY AND ORDER LINE.  CM0080
000900*  CM0090
000950*    CM-SALES-REP-CODE, CM-LAST-ORDER-DATE, CM-CREDIT-LIMIT  CM0095
000960*    AND CM-TERRITORY-CODE ARE CARRIED FROM THE OLD BRANCH-  CM0096
000970*    BILLING SYSTEM AND ARE NOT MAINTAINED HERE - SEE  CM0097
000980*    MAINTENANCE HISTORY.  CM0098
000990*  CM0099
001000*    MAINTENANCE HISTORY  CM0100
001100*    ---------------------------------------------------  CM0110
001200*    2013-01-22 DWS  ORIGINAL.  CM0120
001300*    2015-06-09 PCV  ADDED CM-ASSIGNED-STOCK-TYPE SO ONE  CM0130
001400*                    CUSTOMER FILE COULD SERVE BOTH POOLS.  CM0140
001500*    2017-11-03 TRG  ADDED CM-SALES-REP-CODE AND  CM0150
001510*                    CM-TERRITORY-CODE WHEN BRANCH BILLING  CM0151
001520*                    WAS GOING TO FEED CUSTMST DIRECTLY -  CM0152
001530*                    THAT FEED NEVER WENT LIVE (PS-1402).  CM0153
001600*    2019-02-27 TRG  ADDED CM-LAST-ORDER-DATE AND  CM0160
001610*                    CM-CREDIT-LIMIT, SAME ABANDONED  CM0161
001620*                    BRANCH-BILLING TIE-IN AS ABOVE.  CM0162
001700*    2020-08-14 KPN  ADDED CM-PHONE-NUMBER AND  CM0170
001710*                    CM-CONTACT-NAME - REQUESTED BY SALES  CM0171
001720*                    FOR A CALL-BACK LIST THAT WAS BUILT  CM0172
001730*                    FROM A SPREADSHEET EXTRACT INSTEAD  CM0173
001740*                    (PS-1890).  FIELDS STILL CARRIED IN  CM0174
001750*                    CASE THAT EXTRACT COMES BACK.  CM0175
001800************************************************************  CM0180
001900 01  CUSTOMER-MASTER-RECORD.  CM0190
002000     03  CM-USER-ID                  PIC 9(05).  CM0200
002100     03  CM-USER-NAME                PIC X(20).  CM0210
002200     03  CM-IS-ACTIVE                PIC X(01).  CM0220
002300         88  CM-APPROVED             VALUE 'Y'.  CM0230
002400         88  CM-NOT-APPROVED         VALUE 'N'.  CM0240
002500     03  CM-ROLE                     PIC X(15).  CM0250
002600         88  CM-ROLE-STANDARD        VALUE 'Standard User'.  CM0260
002700         88  CM-ROLE-ADMIN           VALUE 'Admin'.  CM0270
002800     03  CM-ASSIGNED-STOCK-TYPE      PIC X(12).  CM0280
002900     03  CM-PRICE-ADJ-PCT            PIC S9(3)V99   COMP-3.  CM0290
003000*        FIELDS BELOW ARE CARRIED-BUT-ABANDONED - SEE  CM0300
003010*        MAINTENANCE HISTORY ABOVE.  CM0301
003100     03  CM-SALES-REP-CODE           PIC X(05).  CM0310
003200     03  CM-TERRITORY-CODE           PIC X(04).  CM0320
003300     03  CM-LAST-ORDER-DATE          PIC 9(06).  CM0330
003400     03  CM-CREDIT-LIMIT             PIC S9(7)V99   COMP-3.  CM0340
003500     03  CM-PHONE-NUMBER             PIC X(12).  CM0350
003600     03  CM-CONTACT-NAME             PIC X(20).  CM0360
003700     03  FILLER                      PIC X(45).  CM0370
