000010 IDENTIFICATION DIVISION.                                         OP0010
000020******************************************************************OP0020
000030 PROGRAM-ID.     PRTORDPT.                                        OP0030
000040 AUTHOR.         R J TATE.                                        OP0040
000050 INSTALLATION.   SYSTEMS GROUP - PARTS DISTRIBUTION.               OP0050
000060 DATE-WRITTEN.   06/09/1992.                                       OP0060
000070 DATE-COMPILED.                                                    OP0070
000080 SECURITY.       NON-CONFIDENTIAL.                                 OP0080
000090******************************************************************OP0090
000100*    REMARKS.                                                     OP0100
000110*    ORDER-POSTING BATCH JOB - TURNS A CUSTOMER'S CART INTO AN    OP0110
000120*    ORDER AGAINST ONE STOCK POOL.  PER ORDPOST REQUEST -         OP0120
000130*        1. WRITE A NEW ORDER HEADER, TOTAL ZERO, STATUS PENDING. OP0130
000140*        2. POST EVERY SURVIVING CART LINE OF THAT USER AS AN     OP0140
000150*           ORDER LINE - ALLOCATED IS THE LESSER OF REQUESTED     OP0150
000160*           AND FREE STOCK, AND FREE STOCK IS DEDUCTED BY         OP0160
000170*           EXACTLY THE ALLOCATED AMOUNT, NEVER THE REQUEST.      OP0170
000180*        3. REWRITE THE HEADER WITH THE ALLOCATED-VALUE TOTAL.    OP0180
000190*        4. CLEAR THE USER'S ENTIRE CART, NOT JUST WHAT POSTED.   OP0190
000200*                                                                 OP0200
000210*    STOCK AND CART ARE CARRIED FORWARD AS NEW GENERATIONS, THE   OP0210
000220*    SAME WAY PRTSTKLD CARRIES STOCK AND PRTCART CARRIES THE      OP0220
000230*    CART, SO A BAD RUN CAN BE BACKED OUT BY SIMPLY NOT ROLLING   OP0230
000240*    THE GENERATION POINTER FORWARD.  ORDER HEADERS AND LINES     OP0240
000250*    ARE THE PERMANENT RECORD AND ARE KEPT IN INDEXED FILES SO    OP0250
000260*    PRTORDMT AND PRTORDHV CAN GET AT ONE ORDER DIRECTLY.         OP0260
000270*                                                                 OP0270
000280*    INPUT.  ORDPOST  - ONE RECORD PER ORDER TO POST THIS RUN     OP0280
000290*            (OR-USER-ID, OR-STOCK-TYPE).                         OP0290
000300*    INPUT.  CARTCUR  - CURRENT CART GENERATION.                  OP0300
000310*    INPUT.  STOCKMST - CURRENT STOCK GENERATION.                 OP0310
000320*    I-O.    ORDHDR   - ORDER HEADER MASTER, KEYED BY OH-ORDER-ID.OP0320
000330*    I-O.    ORDLINE  - ORDER LINE MASTER, KEYED BY OL-ORDER-KEYOP0330
000340*            (ORDER-ID + LINE-SEQ).                               OP0340
000350*    OUTPUT. CARTNXT  - NEXT CART GENERATION, POSTED USERS'       OP0350
000360*            LINES DROPPED.                                       OP0360
000370*    OUTPUT. STOCKNXT - NEXT STOCK GENERATION, ALLOCATED UNITS    OP0370
000380*            DEDUCTED.                                            OP0380
000390*                                                                 OP0390
000400*    A FAILED WRITE OR REWRITE ANYWHERE IN THE RUN GOES TO        OP0400
000410*    1000-ERROR-RTN, WHICH ABENDS WITHOUT ROLLING THE CARTNXT OR  OP0410
000420*    STOCKNXT GENERATIONS FORWARD - THE NEXT RUN SIMPLY REPEATS   OP0420
000430*    AGAINST THE SAME OLD GENERATIONS (PS-2980).                  OP0430
000440*                                                                 OP0440
000450*    CHANGE LOG                                                   OP0450
000460*    ---------------------------------------------------         OP0460
000470*    06/09/92 RJT  ORIGINAL.                                      OP0470
000480*    03/02/94 TRG  CARRIED OL-SUPERSEDES AND OL-AVAIL-QTY         OP0480
000490*                  THROUGH FROM THE CART LINE SO ORDER HISTORY    OP0490
000500*                  (PRTORDHV) DOES NOT HAVE TO RE-DERIVE THEM.    OP0500
000510*    01/25/99 DWS  Y2K REVIEW - NO WINDOWED DATE FIELDS IN        OP0510
000520*                  THIS PROGRAM.  SIGNED OFF PER PS-908.          OP0520
000540*    11/14/18 LKM  SPLIT ORDLINE'S KEY INTO ORDER-ID + LINE-SEQ   OP0540
000550*                  (SEE ORDLINE COPYBOOK) SO THIS PROGRAM CAN     OP0550
000560*                  OPEN IT INDEXED INSTEAD OF APPENDING BLIND.    OP0560
000570*    04/11/22 PCV  ABEND NOW LOGS THE ORDER-ID THAT WAS IN        OP0570
000580*                  PROGRESS WHEN A DUPLICATE KEY TURNED UP        OP0580
000590*                  (PS-2980).                                     OP0590
000600******************************************************************OP0600
000610 ENVIRONMENT DIVISION.                                            OP0610
000620 CONFIGURATION SECTION.                                           OP0620
000630 SOURCE-COMPUTER.  IBM-370.                                       OP0630
000640 OBJECT-COMPUTER.  IBM-370.                                       OP0640
000650 SPECIAL-NAMES.                                                   OP0650
000660     C01 IS TOP-OF-FORM.                                          OP0660
000670 INPUT-OUTPUT SECTION.                                            OP0670
000680 FILE-CONTROL.                                                    OP0680
000690     SELECT ORDER-REQUEST-FILE ASSIGN TO ORDPOST                  OP0690
000700         FILE STATUS IS WS-REQ-STATUS.                            OP0700
000710     SELECT CART-CUR-FILE    ASSIGN TO CARTCUR                    OP0710
000720         FILE STATUS IS WS-CARTCUR-STATUS.                        OP0720
000730     SELECT CART-NEW-FILE    ASSIGN TO CARTNXT                    OP0730
000740         FILE STATUS IS WS-CARTNXT-STATUS.                        OP0740
000750     SELECT STOCK-OLD-FILE   ASSIGN TO STOCKMST                   OP0750
000760         FILE STATUS IS WS-STKOLD-STATUS.                         OP0760
000770     SELECT STOCK-NEW-FILE   ASSIGN TO STOCKNXT                   OP0770
000780         FILE STATUS IS WS-STKNXT-STATUS.                         OP0780
000790     SELECT ORDER-HEADER-FILE ASSIGN TO ORDHDR                    OP0790
000800         ORGANIZATION IS INDEXED                                  OP0800
000810         ACCESS MODE IS DYNAMIC                                   OP0810
000820         RECORD KEY IS OH-ORDER-ID                                OP0820
000830         FILE STATUS IS WS-HDR-STATUS.                            OP0830
000840     SELECT ORDER-LINE-FILE  ASSIGN TO ORDLINE                    OP0840
000850         ORGANIZATION IS INDEXED                                  OP0850
000860         ACCESS MODE IS SEQUENTIAL                                OP0860
000870         RECORD KEY IS OL-ORDER-KEY                               OP0870
000880         FILE STATUS IS WS-LINE-STATUS.                           OP0880
000890 DATA DIVISION.                                                   OP0890
000900 FILE SECTION.                                                    OP0900
000910 FD  ORDER-REQUEST-FILE                                           OP0910
000920     LABEL RECORDS ARE STANDARD                                   OP0920
000930     RECORD CONTAINS 20 CHARACTERS.                               OP0930
000940 01  ORDER-REQUEST-RECORD.                                        OP0940
000950     03  OR-USER-ID              PIC 9(05).                       OP0950
000960     03  OR-STOCK-TYPE           PIC X(12).                       OP0960
000970     03  FILLER                  PIC X(03).                       OP0970
000980 FD  CART-CUR-FILE                                                OP0980
000990     LABEL RECORDS ARE STANDARD.                                  OP0990
001000     COPY CARTREC.                                                OP1000
001010 FD  CART-NEW-FILE                                                OP1010
001020     LABEL RECORDS ARE STANDARD.                                  OP1020
001030 01  CART-NEW-RECORD             PIC X(110).                      OP1030
001040 FD  STOCK-OLD-FILE                                               OP1040
001050     LABEL RECORDS ARE STANDARD.                                  OP1050
001060     COPY PRTMSTR.                                                OP1060
001070 FD  STOCK-NEW-FILE                                               OP1070
001080     LABEL RECORDS ARE STANDARD.                                  OP1080
001090 01  STOCK-NEW-RECORD            PIC X(250).                      OP1090
001100 FD  ORDER-HEADER-FILE                                            OP1100
001110     LABEL RECORDS ARE STANDARD.                                  OP1110
001120     COPY ORDHDR.                                                 OP1120
001130 FD  ORDER-LINE-FILE                                              OP1130
001140     LABEL RECORDS ARE STANDARD.                                  OP1140
001150     COPY ORDLINE.                                                OP1150
001160 WORKING-STORAGE SECTION.                                         OP1160
001170 01  WS-FILE-STATUSES.                                            OP1170
001180     05  WS-REQ-STATUS           PIC X(02)  VALUE SPACES.         OP1180
001190     05  WS-CARTCUR-STATUS       PIC X(02)  VALUE SPACES.         OP1190
001200     05  WS-CARTNXT-STATUS       PIC X(02)  VALUE SPACES.         OP1200
001210     05  WS-STKOLD-STATUS        PIC X(02)  VALUE SPACES.         OP1210
001220     05  WS-STKNXT-STATUS        PIC X(02)  VALUE SPACES.         OP1220
001230     05  WS-HDR-STATUS           PIC X(02)  VALUE SPACES.         OP1230
001240     05  WS-LINE-STATUS          PIC X(02)  VALUE SPACES.         OP1240
001250 01  WS-SWITCHES.                                                 OP1250
001260     05  WS-REQ-EOF-SW           PIC X(01)  VALUE 'N'.            OP1260
001270         88  WS-REQ-EOF          VALUE 'Y'.                       OP1270
001280     05  WS-CARTCUR-EOF-SW       PIC X(01)  VALUE 'N'.            OP1280
001290         88  WS-CARTCUR-EOF      VALUE 'Y'.                       OP1290
001300     05  WS-STKOLD-EOF-SW        PIC X(01)  VALUE 'N'.            OP1300
001310         88  WS-STKOLD-EOF       VALUE 'Y'.                       OP1310
001320     05  WS-LOOKUP-FOUND-SW      PIC X(01)  VALUE 'N'.            OP1320
001330         88  WS-LOOKUP-FOUND     VALUE 'Y'.                       OP1330
001340     05  FILLER                  PIC X(04)  VALUE SPACES.         OP1340
001350 01  WS-CART-TABLE.                                               OP1350
001360     05  WS-CART-COUNT           PIC S9(05) COMP VALUE +0.        OP1360
001370     05  WS-CART-ENTRY OCCURS 300 TIMES                           OP1370
001380                       INDEXED BY WS-CART-IDX.                    OP1380
001390         10  TC-CART-ID          PIC 9(07).                       OP1390
001400         10  TC-USER-ID          PIC 9(05).                       OP1400
001410         10  TC-PART-NUMBER      PIC X(20).                       OP1410
001420         10  TC-DESCRIPTION      PIC X(40).                       OP1420
001430         10  TC-REQ-QTY          PIC S9(5)      COMP-3.           OP1430
001440         10  TC-PRICE            PIC S9(7)V99   COMP-3.           OP1440
001450         10  TC-PRICE-X REDEFINES TC-PRICE.                       OP1450
001460             15  TC-PRICE-X-DOLLARS PIC S9(7).                    OP1460
001470             15  TC-PRICE-X-CENTS   PIC 99.                       OP1470
001480         10  TC-SUPERSEDES       PIC X(20).                       OP1480
001490         10  TC-DELETED-SW       PIC X(01).                       OP1490
001500             88  TC-DELETED      VALUE 'Y'.                       OP1500
001510     05  FILLER                  PIC X(06)  VALUE SPACES.         OP1510
001520 01  WS-STOCK-TABLE.                                              OP1520
001530     05  WS-STOCK-COUNT          PIC S9(04) COMP VALUE +0.        OP1530
001540     05  WS-STOCK-ENTRY OCCURS 500 TIMES                          OP1540
001550                        INDEXED BY WS-STOCK-IDX.                  OP1550
001560         10  TB-PART-NUMBER      PIC X(20).                       OP1560
001570         10  TB-MATCH-KEY        PIC X(20).                       OP1570
001580         10  TB-DESCRIPTION      PIC X(40).                       OP1580
001590         10  TB-FREE-STOCK       PIC S9(7)      COMP-3.           OP1590
001600         10  TB-PRICE            PIC S9(7)V99   COMP-3.           OP1600
001610         10  TB-PRICE-X REDEFINES TB-PRICE.                       OP1610
001620             15  TB-PRICE-X-DOLLARS PIC S9(7).                    OP1620
001630             15  TB-PRICE-X-CENTS   PIC 99.                       OP1630
001640         10  TB-SUPERSEDES       PIC X(20).                       OP1640
001650         10  TB-STOCK-TYPE       PIC X(12).                       OP1650
001660         10  TB-IS-ACTIVE        PIC X(01).                       OP1660
001670             88  TB-ACTIVE       VALUE 'Y'.                       OP1670
001680     05  FILLER                  PIC X(06)  VALUE SPACES.         OP1680
001690 01  WS-ORDER-WORK.                                               OP1690
001700     05  WS-HIGH-ORDER-ID        PIC S9(07) COMP-3 VALUE +0.      OP1700
001710     05  WS-CUR-ORDER-ID         PIC 9(07)         VALUE 0.       OP1710
001720     05  WS-CUR-USER-ID          PIC 9(05)         VALUE 0.       OP1720
001730     05  WS-CUR-STOCK-TYPE       PIC X(12)         VALUE SPACES.  OP1730
001740     05  WS-CUR-LINE-SEQ         PIC S9(03) COMP   VALUE +0.      OP1740
001750     05  WS-ORDER-TOTAL          PIC S9(9)V99 COMP-3 VALUE +0.    OP1750
001760     05  WS-ORDER-TOTAL-X REDEFINES WS-ORDER-TOTAL.               OP1760
001770         10  WS-ORDER-TOTAL-X-WHOLE PIC S9(9).                    OP1770
001780         10  WS-ORDER-TOTAL-X-CENTS PIC 99.                       OP1780
001790     05  WS-AVAIL-QTY            PIC S9(7)  COMP-3 VALUE +0.      OP1790
001800     05  WS-ALLOC-QTY            PIC S9(5)  COMP-3 VALUE +0.      OP1800
001810     05  FILLER                  PIC X(06)  VALUE SPACES.         OP1810
001820 01  WS-REPORT-COUNTS.                                            OP1820
001830     05  WS-ORDERS-POSTED-CT     PIC S9(07) COMP-3 VALUE +0.      OP1830
001840     05  WS-LINES-POSTED-CT      PIC S9(07) COMP-3 VALUE +0.      OP1840
001850     05  WS-CART-CARRIED-CT      PIC S9(07) COMP-3 VALUE +0.      OP1850
001860     05  WS-STOCK-CARRIED-CT     PIC S9(07) COMP-3 VALUE +0.      OP1860
001870     05  FILLER                  PIC X(06)  VALUE SPACES.         OP1870
001880 PROCEDURE DIVISION.                                              OP1880
001890 0000-MAIN-LINE.                                                  OP1890
001900     PERFORM 0000-SETUP-RTN THRU 0000-EXIT.                       OP1900
001910     PERFORM 0100-READ-ORDER-REQUEST THRU 0100-EXIT.              OP1910
001920     PERFORM 0150-PROCESS-ONE-ORDER THRU 0150-EXIT                OP1920
001930         UNTIL WS-REQ-EOF.                                        OP1930
001940     PERFORM 0700-CARRY-FORWARD-CART THRU 0700-EXIT               OP1940
001950         VARYING WS-CART-IDX FROM 1 BY 1                          OP1950
001960         UNTIL WS-CART-IDX > WS-CART-COUNT.                       OP1960
001970     PERFORM 0750-CARRY-FORWARD-STOCK THRU 0750-EXIT              OP1970
001980         VARYING WS-STOCK-IDX FROM 1 BY 1                         OP1980
001990         UNTIL WS-STOCK-IDX > WS-STOCK-COUNT.                     OP1990
002000     PERFORM 0900-CLOSE-AND-REPORT THRU 0900-EXIT.                OP2000
002010     GOBACK.                                                      OP2010
002020 0000-EXIT. EXIT.                                                 OP2020
002030                                                                  OP2030
002040 0000-SETUP-RTN.                                                  OP2040
002050*    OPEN EVERYTHING, LOAD THE CART AND STOCK GENERATIONS INTO    OP2050
002060*    MEMORY, AND FIND THE CURRENT HIGH-WATER ORDER-ID BY RIDING   OP2060
002070*    THE ORDER-HEADER INDEX TO THE END.                           OP2070
002080     OPEN INPUT  ORDER-REQUEST-FILE                               OP2080
002090               CART-CUR-FILE                                      OP2090
002100               STOCK-OLD-FILE                                     OP2100
002110          OUTPUT CART-NEW-FILE                                    OP2110
002120                STOCK-NEW-FILE                                    OP2120
002130          I-O    ORDER-HEADER-FILE                                OP2130
002140                ORDER-LINE-FILE.                                  OP2140
002150     MOVE 0 TO WS-CART-COUNT, WS-STOCK-COUNT, WS-HIGH-ORDER-ID.    OP2150
002160     READ CART-CUR-FILE                                           OP2160
002170         AT END SET WS-CARTCUR-EOF TO TRUE                        OP2170
002180     END-READ.                                                    OP2180
002190     PERFORM 0020-LOAD-ONE-CART-ROW THRU 0020-EXIT                OP2190
002200         UNTIL WS-CARTCUR-EOF                                     OP2200
002210            OR WS-CART-COUNT = 300.                               OP2210
002220     READ STOCK-OLD-FILE                                          OP2220
002230         AT END SET WS-STKOLD-EOF TO TRUE                         OP2230
002240     END-READ.                                                    OP2240
002250     PERFORM 0030-LOAD-ONE-STOCK-ROW THRU 0030-EXIT                OP2250
002260         UNTIL WS-STKOLD-EOF                                      OP2260
002270            OR WS-STOCK-COUNT = 500.                               OP2270
002280     MOVE LOW-VALUES TO OH-ORDER-ID.                              OP2280
002290     START ORDER-HEADER-FILE KEY IS NOT LESS THAN OH-ORDER-ID     OP2290
002300         INVALID KEY                                              OP2300
002310             NEXT SENTENCE                                        OP2310
002320     END-START.                                                   OP2320
002330     PERFORM 0040-SCAN-ONE-ORDER-ID THRU 0040-EXIT                OP2330
002340         UNTIL WS-HDR-STATUS = '10'.                              OP2340
002350 0000-EXIT. EXIT.                                                 OP2350
002360                                                                  OP2360
002370 0020-LOAD-ONE-CART-ROW.                                          OP2370
002380     ADD 1 TO WS-CART-COUNT.                                      OP2380
002390     SET WS-CART-IDX TO WS-CART-COUNT.                            OP2390
002400     MOVE CR-CART-ID      TO TC-CART-ID(WS-CART-IDX).             OP2400
002410     MOVE CR-USER-ID      TO TC-USER-ID(WS-CART-IDX).             OP2410
002420     MOVE CR-PART-NUMBER  TO TC-PART-NUMBER(WS-CART-IDX).         OP2420
002430     MOVE CR-DESCRIPTION  TO TC-DESCRIPTION(WS-CART-IDX).         OP2430
002440     MOVE CR-REQ-QTY      TO TC-REQ-QTY(WS-CART-IDX).             OP2440
002450     MOVE CR-PRICE        TO TC-PRICE(WS-CART-IDX).               OP2450
002460     MOVE CR-SUPERSEDES   TO TC-SUPERSEDES(WS-CART-IDX).          OP2460
002470     MOVE 'N'             TO TC-DELETED-SW(WS-CART-IDX).          OP2470
002480     READ CART-CUR-FILE                                           OP2480
002490         AT END SET WS-CARTCUR-EOF TO TRUE                        OP2490
002500     END-READ.                                                    OP2500
002510 0020-EXIT. EXIT.                                                 OP2510
002520                                                                  OP2520
002530 0030-LOAD-ONE-STOCK-ROW.                                         OP2530
002540     ADD 1 TO WS-STOCK-COUNT.                                     OP2540
002550     SET WS-STOCK-IDX TO WS-STOCK-COUNT.                          OP2550
002560     MOVE PM-PART-NUMBER TO TB-PART-NUMBER(WS-STOCK-IDX).         OP2560
002570     MOVE PM-MATCH-KEY   TO TB-MATCH-KEY(WS-STOCK-IDX).           OP2570
002580     MOVE PM-DESCRIPTION TO TB-DESCRIPTION(WS-STOCK-IDX).         OP2580
002590     MOVE PM-FREE-STOCK  TO TB-FREE-STOCK(WS-STOCK-IDX).          OP2590
002600     MOVE PM-PRICE       TO TB-PRICE(WS-STOCK-IDX).               OP2600
002610     MOVE PM-SUPERSEDED  TO TB-SUPERSEDES(WS-STOCK-IDX).          OP2610
002620     MOVE PM-STOCK-TYPE  TO TB-STOCK-TYPE(WS-STOCK-IDX).          OP2620
002630     MOVE PM-IS-ACTIVE   TO TB-IS-ACTIVE(WS-STOCK-IDX).           OP2630
002640     READ STOCK-OLD-FILE                                         OP2640
002650         AT END SET WS-STKOLD-EOF TO TRUE                        OP2650
002660     END-READ.                                                   OP2660
002670 0030-EXIT. EXIT.                                                OP2670
002680                                                                 OP2680
002690 0040-SCAN-ONE-ORDER-ID.                                         OP2690
002700*    RIDE THE ORDER-HEADER INDEX TO ITS LAST KEY SO A NEW ORDER  OP2700
002710*    NUMBER NEVER COLLIDES WITH ONE POSTED ON AN EARLIER RUN.    OP2710
002720     READ ORDER-HEADER-FILE NEXT RECORD                          OP2720
002730         AT END NEXT SENTENCE                                    OP2730
002740     END-READ.                                                   OP2740
002750     IF WS-HDR-STATUS NOT = '10'                                 OP2750
002760         MOVE OH-ORDER-ID TO WS-HIGH-ORDER-ID                    OP2760
002770     END-IF.                                                     OP2770
002780 0040-EXIT. EXIT.                                                OP2780
002790                                                                 OP2790
002800 0100-READ-ORDER-REQUEST.                                        OP2800
002810     READ ORDER-REQUEST-FILE                                     OP2810
002820         AT END SET WS-REQ-EOF TO TRUE                           OP2820
002830     END-READ.                                                   OP2830
002840 0100-EXIT. EXIT.                                                OP2840
002850                                                                 OP2850
002860 0150-PROCESS-ONE-ORDER.                                         OP2860
002870     MOVE OR-USER-ID    TO WS-CUR-USER-ID.                       OP2870
002880     MOVE OR-STOCK-TYPE TO WS-CUR-STOCK-TYPE.                    OP2880
002890     MOVE 0 TO WS-ORDER-TOTAL, WS-CUR-LINE-SEQ.                  OP2890
002900     ADD 1 TO WS-HIGH-ORDER-ID.                                  OP2900
002910     MOVE WS-HIGH-ORDER-ID TO WS-CUR-ORDER-ID.                   OP2910
002920     PERFORM 0200-WRITE-ORDER-HEADER THRU 0200-EXIT.             OP2920
002930     PERFORM 0300-POST-LINE-ITEMS THRU 0300-EXIT                 OP2930
002940         VARYING WS-CART-IDX FROM 1 BY 1                         OP2940
002950         UNTIL WS-CART-IDX > WS-CART-COUNT.                      OP2950
002960     PERFORM 0500-REWRITE-HEADER-TOTAL THRU 0500-EXIT.           OP2960
002970     PERFORM 0600-CLEAR-CART THRU 0600-EXIT                      OP2970
002980         VARYING WS-CART-IDX FROM 1 BY 1                         OP2980
002990         UNTIL WS-CART-IDX > WS-CART-COUNT.                      OP2990
003000     ADD 1 TO WS-ORDERS-POSTED-CT.                               OP3000
003010     PERFORM 0100-READ-ORDER-REQUEST THRU 0100-EXIT.             OP3010
003020 0150-EXIT. EXIT.                                                OP3020
003030                                                                 OP3030
003040 0200-WRITE-ORDER-HEADER.                                        OP3040
003050     MOVE SPACES TO ORDER-HEADER-RECORD.                         OP3050
003060     MOVE WS-CUR-ORDER-ID   TO OH-ORDER-ID.                      OP3060
003070     MOVE WS-CUR-USER-ID    TO OH-USER-ID.                       OP3070
003080     MOVE 0                 TO OH-TOTAL-PRICE.                   OP3080
003090     SET OH-STATUS-PENDING  TO TRUE.                             OP3090
003100     MOVE WS-CUR-STOCK-TYPE TO OH-STOCK-TYPE.                    OP3100
003110     WRITE ORDER-HEADER-RECORD                                   OP3110
003120         INVALID KEY                                             OP3120
003130             DISPLAY 'PRTORDPT - DUPLICATE ORDER-ID '            OP3130
003140                     WS-CUR-ORDER-ID                             OP3140
003150             PERFORM 1000-ERROR-RTN THRU 1000-EXIT               OP3150
003160     END-WRITE.                                                  OP3160
003170 0200-EXIT. EXIT.                                                OP3170
003180                                                                 OP3180
003190 0300-POST-LINE-ITEMS.                                           OP3190
003200     IF NOT TC-DELETED(WS-CART-IDX)                              OP3200
003210         AND TC-USER-ID(WS-CART-IDX) = WS-CUR-USER-ID            OP3210
003220         PERFORM 0310-POST-ONE-LINE THRU 0310-EXIT               OP3220
003230     END-IF.                                                     OP3230
003240 0300-EXIT. EXIT.                                                OP3240
003250                                                                 OP3250
003260 0310-POST-ONE-LINE.                                             OP3260
003270*    a. READ CURRENT FREE STOCK (ZERO IF THE PART IS NOT ON THE   OP3270
003280*       POOL AT ALL).  b. ALLOC = MIN(REQ,AVAIL).  c. DEDUCT      OP3280
003290*       ALLOC FROM FREE STOCK, NEVER THE FULL REQUEST.            OP3290
003300     MOVE 'N' TO WS-LOOKUP-FOUND-SW.                             OP3300
003310     PERFORM 0320-CHECK-ONE-STOCK-ROW THRU 0320-EXIT             OP3310
003320         VARYING WS-STOCK-IDX FROM 1 BY 1                        OP3320
003330         UNTIL WS-STOCK-IDX > WS-STOCK-COUNT                     OP3330
003340            OR WS-LOOKUP-FOUND.                                  OP3340
003350     IF WS-LOOKUP-FOUND                                          OP3350
003360         MOVE TB-FREE-STOCK(WS-STOCK-IDX) TO WS-AVAIL-QTY        OP3360
003370     ELSE                                                        OP3370
003380         MOVE 0 TO WS-AVAIL-QTY                                  OP3380
003390     END-IF.                                                     OP3390
003400     IF WS-AVAIL-QTY < TC-REQ-QTY(WS-CART-IDX)                   OP3400
003410         MOVE WS-AVAIL-QTY TO WS-ALLOC-QTY                       OP3410
003420     ELSE                                                        OP3420
003430         MOVE TC-REQ-QTY(WS-CART-IDX) TO WS-ALLOC-QTY            OP3430
003440     END-IF.                                                     OP3440
003450     IF WS-ALLOC-QTY > 0 AND WS-LOOKUP-FOUND                     OP3450
003460         SUBTRACT WS-ALLOC-QTY FROM TB-FREE-STOCK(WS-STOCK-IDX)  OP3460
003470     END-IF.                                                     OP3470
003480     PERFORM 0330-WRITE-ORDER-LINE THRU 0330-EXIT.               OP3480
003490 0310-EXIT. EXIT.                                                OP3490
003500                                                                 OP3500
003510 0320-CHECK-ONE-STOCK-ROW.                                       OP3510
003520     IF TB-MATCH-KEY(WS-STOCK-IDX) = TC-PART-NUMBER(WS-CART-IDX) OP3520
003530         AND TB-STOCK-TYPE(WS-STOCK-IDX) = WS-CUR-STOCK-TYPE     OP3530
003540         AND TB-ACTIVE(WS-STOCK-IDX)                             OP3540
003550         SET WS-LOOKUP-FOUND TO TRUE                             OP3550
003560     END-IF.                                                     OP3560
003570 0320-EXIT. EXIT.                                                OP3570
003580                                                                 OP3580
003590 0330-WRITE-ORDER-LINE.                                          OP3590
003600     ADD 1 TO WS-CUR-LINE-SEQ.                                   OP3600
003610     MOVE SPACES TO ORDER-LINE-RECORD.                           OP3610
003620     MOVE WS-CUR-ORDER-ID            TO OL-ORDER-ID.             OP3620
003630     MOVE WS-CUR-LINE-SEQ            TO OL-LINE-SEQ.             OP3630
003640     MOVE TC-PART-NUMBER(WS-CART-IDX) TO OL-PART-NUMBER.         OP3640
003650     MOVE TC-DESCRIPTION(WS-CART-IDX) TO OL-DESCRIPTION.         OP3650
003660     MOVE WS-ALLOC-QTY               TO OL-ALLOC-QTY.           OP3660
003670     MOVE TC-REQ-QTY(WS-CART-IDX)    TO OL-REQ-QTY.             OP3670
003680     MOVE WS-AVAIL-QTY               TO OL-AVAIL-QTY.           OP3680
003690     MOVE TC-PRICE(WS-CART-IDX)      TO OL-PRICE.               OP3690
003700     MOVE TC-SUPERSEDES(WS-CART-IDX) TO OL-SUPERSEDES.          OP3700
003710     COMPUTE OL-LINE-VALUE ROUNDED =                            OP3710
003720             WS-ALLOC-QTY * TC-PRICE(WS-CART-IDX).              OP3720
003730     ADD OL-LINE-VALUE TO WS-ORDER-TOTAL.                       OP3730
003740     WRITE ORDER-LINE-RECORD                                    OP3740
003750         INVALID KEY                                            OP3750
003760             DISPLAY 'PRTORDPT - DUPLICATE ORDER-LINE KEY FOR ' OP3760
003770                     WS-CUR-ORDER-ID                            OP3770
003780             PERFORM 1000-ERROR-RTN THRU 1000-EXIT              OP3780
003790     END-WRITE.                                                 OP3790
003800     ADD 1 TO WS-LINES-POSTED-CT.                               OP3800
003810 0330-EXIT. EXIT.                                                OP3810
003820                                                                 OP3820
003830 0500-REWRITE-HEADER-TOTAL.                                      OP3830
003840     MOVE WS-CUR-ORDER-ID TO OH-ORDER-ID.                        OP3840
003850     READ ORDER-HEADER-FILE                                      OP3850
003860         INVALID KEY                                             OP3860
003870             DISPLAY 'PRTORDPT - HEADER VANISHED FOR ORDER '     OP3870
003880                     WS-CUR-ORDER-ID                             OP3880
003890             PERFORM 1000-ERROR-RTN THRU 1000-EXIT               OP3890
003900     END-READ.                                                   OP3900
003910     MOVE WS-ORDER-TOTAL TO OH-TOTAL-PRICE.                      OP3910
003920     REWRITE ORDER-HEADER-RECORD                                 OP3920
003930         INVALID KEY                                             OP3930
003940             DISPLAY 'PRTORDPT - REWRITE FAILED FOR ORDER '      OP3940
003950                     WS-CUR-ORDER-ID                             OP3950
003960             PERFORM 1000-ERROR-RTN THRU 1000-EXIT               OP3960
003970     END-REWRITE.                                                OP3970
003980 0500-EXIT. EXIT.                                                OP3980
003990                                                                 OP3990
004000 0600-CLEAR-CART.                                                OP4000
004010*    THE WHOLE CART IS CLEARED FOR THIS USER, NOT JUST THE LINES OP4010
004020*    THAT HAPPENED TO POST - SEE THE PROGRAM REMARKS ABOVE.      OP4020
004030     IF NOT TC-DELETED(WS-CART-IDX)                              OP4030
004040         AND TC-USER-ID(WS-CART-IDX) = WS-CUR-USER-ID            OP4040
004050         SET TC-DELETED(WS-CART-IDX) TO TRUE                     OP4050
004060     END-IF.                                                     OP4060
004070 0600-EXIT. EXIT.                                                OP4070
004080                                                                 OP4080
004090 0700-CARRY-FORWARD-CART.                                        OP4090
004100     IF NOT TC-DELETED(WS-CART-IDX)                              OP4100
004110         MOVE SPACES TO CART-LINE-RECORD                         OP4110
004120         MOVE TC-CART-ID(WS-CART-IDX)     TO CR-CART-ID          OP4120
004130         MOVE TC-USER-ID(WS-CART-IDX)     TO CR-USER-ID          OP4130
004140         MOVE TC-PART-NUMBER(WS-CART-IDX) TO CR-PART-NUMBER      OP4140
004150         MOVE TC-DESCRIPTION(WS-CART-IDX) TO CR-DESCRIPTION      OP4150
004160         MOVE TC-REQ-QTY(WS-CART-IDX)     TO CR-REQ-QTY          OP4160
004170         MOVE TC-PRICE(WS-CART-IDX)       TO CR-PRICE           OP4170
004180         MOVE TC-SUPERSEDES(WS-CART-IDX)  TO CR-SUPERSEDES      OP4180
004190         WRITE CART-NEW-RECORD FROM CART-LINE-RECORD            OP4190
004200         ADD 1 TO WS-CART-CARRIED-CT                            OP4200
004210     END-IF.                                                     OP4210
004220 0700-EXIT. EXIT.                                                OP4220
004230                                                                 OP4230
004240 0750-CARRY-FORWARD-STOCK.                                       OP4240
004250     MOVE SPACES TO PART-STOCK-MASTER-RECORD.                    OP4250
004260     MOVE TB-PART-NUMBER(WS-STOCK-IDX)  TO PM-PART-NUMBER.       OP4260
004270     MOVE TB-MATCH-KEY(WS-STOCK-IDX)    TO PM-MATCH-KEY.         OP4270
004280     MOVE TB-DESCRIPTION(WS-STOCK-IDX)  TO PM-DESCRIPTION.       OP4280
004290     MOVE TB-FREE-STOCK(WS-STOCK-IDX)   TO PM-FREE-STOCK.        OP4290
004300     MOVE TB-PRICE(WS-STOCK-IDX)        TO PM-PRICE.             OP4300
004310     MOVE TB-SUPERSEDES(WS-STOCK-IDX)   TO PM-SUPERSEDED.        OP4310
004320     MOVE TB-STOCK-TYPE(WS-STOCK-IDX)   TO PM-STOCK-TYPE.        OP4320
004330     MOVE TB-IS-ACTIVE(WS-STOCK-IDX)    TO PM-IS-ACTIVE.         OP4330
004340     WRITE STOCK-NEW-RECORD FROM PART-STOCK-MASTER-RECORD.       OP4340
004350     ADD 1 TO WS-STOCK-CARRIED-CT.                               OP4350
004360 0750-EXIT. EXIT.                                                OP4360
004370                                                                 OP4370
004380 0900-CLOSE-AND-REPORT.                                          OP4380
004390     DISPLAY 'PRTORDPT - ORDERS POSTED       ' WS-ORDERS-POSTED-CTOP4390
004400     DISPLAY 'PRTORDPT - LINES POSTED        ' WS-LINES-POSTED-CT.OP4400
004410     DISPLAY 'PRTORDPT - CART LINES CARRIED   ' WS-CART-CARRIED-CTOP4410
004420     DISPLAY 'PRTORDPT - STOCK ROWS CARRIED   ' WS-STOCK-CARRIED-CTOP4420
004430             .                                                   OP4430
004440     CLOSE ORDER-REQUEST-FILE                                    OP4440
004450           CART-CUR-FILE                                         OP4450
004460           CART-NEW-FILE                                         OP4460
004470           STOCK-OLD-FILE                                        OP4470
004480           STOCK-NEW-FILE                                        OP4480
004490           ORDER-HEADER-FILE                                     OP4490
004500           ORDER-LINE-FILE.                                      OP4500
004510 0900-EXIT. EXIT.                                                OP4510
004520                                                                 OP4520
004530 1000-ERROR-RTN.                                                 OP4530
004540*    ABEND - NOTHING ROLLS BACK ON DISK BECAUSE CARTNXT AND      OP4540
004550*    STOCKNXT ARE NOT MOUNTED AS THE NEXT GENERATION UNTIL THIS  OP4550
004560*    JOB STEP COMPLETES CLEAN (SEE JOB-CONTROL GDG DISPOSITION). OP4560
004570     DISPLAY 'PRTORDPT - ABEND - ORDER POSTING HALTED'.          OP4570
004580     MOVE 16 TO RETURN-CODE.                                     OP4580
004590     CLOSE ORDER-REQUEST-FILE                                    OP4590
004600           CART-CUR-FILE                                         OP4600
004610           CART-NEW-FILE                                         OP4610
004620           STOCK-OLD-FILE                                        OP4620
004630           STOCK-NEW-FILE                                        OP4630
004640           ORDER-HEADER-FILE                                     OP4640
004650           ORDER-LINE-FILE.                                      OP4650
004660     GOBACK.                                                     OP4660
004670 1000-EXIT. EXIT.                                                OP4670
