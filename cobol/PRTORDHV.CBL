000010 IDENTIFICATION DIVISION.                                          HV0010
000020****************************************************************** HV0020
000030 PROGRAM-ID.     PRTORDHV.                                         HV0030
000040 AUTHOR.         M K LEWIS.                                        HV0040
000050 INSTALLATION.   SYSTEMS GROUP - PARTS DISTRIBUTION.               HV0050
000060 DATE-WRITTEN.   06/02/1989.                                       HV0060
000070 DATE-COMPILED.                                                    HV0070
000080 SECURITY.       NON-CONFIDENTIAL.                                 HV0080
000090****************************************************************** HV0090
000100*    REMARKS.                                                      HV0100
000110*    ORDER-HISTORY VALUATION REPORT.  FOR EVERY ORDER ON ORDLINE,  HV0110
000120*    PRINTS ONE ROW PER LINE WITH ITS BACK-ORDER AND FULFILLMENT   HV0120
000130*    STATUS RECOMPUTED FROM REQUESTED VS ALLOCATED (NOT JUST       HV0130
000140*    CARRIED FORWARD FROM POSTING TIME - A LINE POSTED LONG AGO    HV0140
000150*    MAY HAVE BEEN PARTIALLY REJECTED/DELETED SINCE), PLUS TWO     HV0150
000160*    TOTAL ROWS PER ORDER - REQUESTED VALUE AND ALLOCATED VALUE.   HV0160
000170*                                                                  HV0170
000180*    ORDLINE IS KEYED BY OL-ORDER-KEY (ORDER-ID + LINE-SEQ) SO A   HV0180
000190*    PLAIN SEQUENTIAL READ OF THE INDEXED FILE ALREADY DELIVERS    HV0190
000200*    EVERY ORDER'S LINES TOGETHER IN SEQ ORDER - NO SORT STEP      HV0200
000210*    NEEDED AND NO NEED TO OPEN ORDHDR AT ALL.                     HV0210
000220*                                                                  HV0220
000230*    INPUT.  ORDLINE  - ORDER LINE MASTER, READ SEQUENTIAL BY KEY. HV0230
000240*    OUTPUT. ORDHSTRP - ONE ROW PER LINE PLUS TWO TOTAL ROWS PER   HV0240
000250*            ORDER, ENQRPT LAYOUT (SAME RECORD PRTENQB USES).      HV0250
000260*                                                                  HV0260
000270*    CHANGE LOG                                                    HV0270
000280*    ---------------------------------------------------           HV0280
000290*    06/02/89 MKL  ORIGINAL.                                       HV0290
000300*    08/14/91 RJT  ER-STATUS NOW SET FROM THE SAME THREE-WAY       HV0300
000310*                  COMPARE AS THE CART ALLOCATION RULES INSTEAD    HV0310
000320*                  OF A HOME-GROWN WORDING (PS-430).               HV0320
000330*    01/09/99 DWS  Y2K REVIEW - NO WINDOWED DATE FIELDS IN THIS    HV0330
000340*                  PROGRAM TO CONVERT.  SIGNED OFF PER THE 1998    HV0340
000350*                  SWEEP, NO CHANGE REQUIRED.                      HV0350
000360*    05/20/09 LKM  SWITCHED FROM A SEPARATE SORT STEP TO READING   HV0360
000370*                  ORDLINE DIRECTLY - THE COMPOSITE KEY ALREADY    HV0370
000380*                  DELIVERS LINES IN ORDER ORDER (PS-1660).        HV0380
000390*    06/11/19 LKM  ADDED THE ALLOCATED-VALUE TOTAL ROW ALONGSIDE   HV0390
000400*                  THE EXISTING REQUESTED-VALUE ROW - FINANCE      HV0400
000410*                  WANTED BOTH FIGURES ON ONE REPORT (PS-2340).    HV0410
000420****************************************************************** HV0420
000430 ENVIRONMENT DIVISION.                                             HV0430
000440 CONFIGURATION SECTION.                                            HV0440
000450 SOURCE-COMPUTER.  IBM-370.                                        HV0450
000460 OBJECT-COMPUTER.  IBM-370.                                        HV0460
000470 SPECIAL-NAMES.                                                    HV0470
000480     C01 IS TOP-OF-FORM.                                           HV0480
000490 INPUT-OUTPUT SECTION.                                             HV0490
000500 FILE-CONTROL.                                                     HV0500
000510     SELECT ORDER-LINE-FILE  ASSIGN TO ORDLINE                     HV0510
000520         ORGANIZATION IS INDEXED                                   HV0520
000530         ACCESS MODE IS SEQUENTIAL                                 HV0530
000540         RECORD KEY IS OL-ORDER-KEY                                HV0540
000550         FILE STATUS IS WS-LINE-STATUS.                            HV0550
000560     SELECT ORDER-HISTORY-FILE ASSIGN TO ORDHSTRP                  HV0560
000570         FILE STATUS IS WS-HIST-STATUS.                            HV0570
000580 DATA DIVISION.                                                    HV0580
000590 FILE SECTION.                                                     HV0590
000600 FD  ORDER-LINE-FILE                                               HV0600
000610     LABEL RECORDS ARE STANDARD.                                   HV0610
000620     COPY ORDLINE.                                                 HV0620
000630 FD  ORDER-HISTORY-FILE                                            HV0630
000640     LABEL RECORDS ARE STANDARD.                                   HV0640
000650     COPY ENQRPT.                                                  HV0650
000660 WORKING-STORAGE SECTION.                                          HV0660
000661*    STANDALONE CONTROL-BREAK / EOF SWITCHES - 77-LEVELS          HV0661
000662*    PER SHOP CONVENTION (SEE COBPERF/WRKSFINL) (PS-2548).        HV0662
000663 77  WS-LINE-EOF-SW          PIC X(01)  VALUE 'N'.                HV0663
000664     88  WS-LINE-EOF         VALUE 'Y'.                           HV0664
000665 77  WS-FIRST-LINE-SW        PIC X(01)  VALUE 'Y'.                HV0665
000666     88  WS-FIRST-LINE       VALUE 'Y'.                           HV0666
000670 01  WS-FILE-STATUSES.                                             HV0670
000680     05  WS-LINE-STATUS          PIC X(02)  VALUE SPACES.          HV0680
000690     05  WS-HIST-STATUS          PIC X(02)  VALUE SPACES.          HV0690
000700     05  FILLER                  PIC X(06)  VALUE SPACES.          HV0700
000770 01  WS-ORDER-WORK.                                                HV0770
000780     05  WS-CURRENT-ORDER-ID     PIC 9(07)         VALUE 0.        HV0780
000790     05  WS-LINE-BACK-ORDER      PIC S9(5)    COMP-3 VALUE +0.     HV0790
000800     05  WS-LINE-REQ-VALUE       PIC S9(9)V99 COMP-3 VALUE +0.     HV0800
000810     05  WS-LINE-ALC-VALUE       PIC S9(9)V99 COMP-3 VALUE +0.     HV0810
000820     05  WS-TOTAL-REQ-VALUE      PIC S9(9)V99 COMP-3 VALUE +0.     HV0820
000830     05  WS-TOTAL-REQ-VALUE-X REDEFINES WS-TOTAL-REQ-VALUE.        HV0830
000840         10  WS-TOTAL-REQ-VALUE-X-WHOLE PIC S9(9).                 HV0840
000850         10  WS-TOTAL-REQ-VALUE-X-CENTS PIC 99.                    HV0850
000860     05  WS-TOTAL-ALC-VALUE      PIC S9(9)V99 COMP-3 VALUE +0.     HV0860
000870     05  WS-TOTAL-ALC-VALUE-X REDEFINES WS-TOTAL-ALC-VALUE.        HV0870
000880         10  WS-TOTAL-ALC-VALUE-X-WHOLE PIC S9(9).                 HV0880
000890         10  WS-TOTAL-ALC-VALUE-X-CENTS PIC 99.                    HV0890
000900     05  FILLER                  PIC X(06)  VALUE SPACES.          HV0900
000910 01  WS-REPORT-COUNTS.                                             HV0910
000920     05  WS-ORDERS-PRINTED-CT    PIC S9(07) COMP-3 VALUE +0.       HV0920
000930     05  WS-LINES-PRINTED-CT     PIC S9(07) COMP-3 VALUE +0.       HV0930
000940     05  FILLER                  PIC X(06)  VALUE SPACES.          HV0940
000950 PROCEDURE DIVISION.                                               HV0950
000960 0000-MAIN-LINE.                                                   HV0960
000970     PERFORM 0000-SETUP-RTN THRU 0000-EXIT.                        HV0970
000980     PERFORM 0150-PROCESS-ONE-LINE THRU 0150-EXIT                  HV0980
000990         UNTIL WS-LINE-EOF.                                        HV0990
001000     IF NOT WS-FIRST-LINE                                          HV1000
001010         PERFORM 0500-WRITE-ORDER-TOTALS THRU 0500-EXIT            HV1010
001020     END-IF.                                                       HV1020
001030     PERFORM 0900-CLOSE-AND-REPORT THRU 0900-EXIT.                 HV1030
001040     GOBACK.                                                       HV1040
001050 0000-EXIT. EXIT.                                                  HV1050
001060                                                                   HV1060
001070 0000-SETUP-RTN.                                                   HV1070
001080     OPEN INPUT  ORDER-LINE-FILE                                   HV1080
001090          OUTPUT ORDER-HISTORY-FILE.                               HV1090
001100     PERFORM 0100-READ-ONE-LINE THRU 0100-EXIT.                    HV1100
001110 0000-EXIT. EXIT.                                                  HV1110
001120                                                                   HV1120
001130 0100-READ-ONE-LINE.                                               HV1130
001140     READ ORDER-LINE-FILE NEXT RECORD                              HV1140
001150         AT END SET WS-LINE-EOF TO TRUE                            HV1150
001160     END-READ.                                                     HV1160
001170 0100-EXIT. EXIT.                                                  HV1170
001180                                                                   HV1180
001190 0150-PROCESS-ONE-LINE.                                            HV1190
001200*    A CHANGE OF OL-ORDER-ID IS A CONTROL BREAK - FLUSH THE PRIOR  HV1200
001210*    ORDER'S TWO TOTAL ROWS BEFORE STARTING THE NEW ONE.           HV1210
001220     IF WS-FIRST-LINE                                              HV1220
001230         MOVE 'N' TO WS-FIRST-LINE-SW                              HV1230
001240         MOVE OL-ORDER-ID TO WS-CURRENT-ORDER-ID                   HV1240
001250     ELSE                                                          HV1250
001260         IF OL-ORDER-ID NOT = WS-CURRENT-ORDER-ID                  HV1260
001270             PERFORM 0500-WRITE-ORDER-TOTALS THRU 0500-EXIT        HV1270
001280             MOVE OL-ORDER-ID TO WS-CURRENT-ORDER-ID               HV1280
001290         END-IF                                                    HV1290
001300     END-IF.                                                       HV1300
001310     PERFORM 0200-COMPUTE-LINE-STATUS THRU 0200-EXIT.              HV1310
001320     PERFORM 0300-WRITE-DETAIL-ROW THRU 0300-EXIT.                 HV1320
001330     PERFORM 0400-ACCUMULATE-ORDER-TOTALS THRU 0400-EXIT.          HV1330
001340     PERFORM 0100-READ-ONE-LINE THRU 0100-EXIT.                    HV1340
001350 0150-EXIT. EXIT.                                                  HV1350
001360                                                                   HV1360
001370 0200-COMPUTE-LINE-STATUS.                                         HV1370
001380     IF OL-ALLOC-QTY >= OL-REQ-QTY                                 HV1380
001390         MOVE 0 TO WS-LINE-BACK-ORDER                              HV1390
001400         SET ER-STATUS-FULLY-ALLOC TO TRUE                         HV1400
001410     ELSE                                                          HV1410
001420         SUBTRACT OL-ALLOC-QTY FROM OL-REQ-QTY                     HV1420
001430             GIVING WS-LINE-BACK-ORDER                             HV1430
001440         IF OL-ALLOC-QTY > 0                                       HV1440
001450             SET ER-STATUS-PARTIAL-FULFIL TO TRUE                  HV1450
001460         ELSE                                                      HV1460
001470             SET ER-STATUS-OUT-OF-STOCK TO TRUE                    HV1470
001480         END-IF                                                    HV1480
001490     END-IF.                                                       HV1490
001500 0200-EXIT. EXIT.                                                  HV1500
001510                                                                   HV1510
001520 0300-WRITE-DETAIL-ROW.                                            HV1520
001530     MOVE SPACES TO ENQUIRY-RESULT-RECORD.                         HV1530
001540     MOVE OL-LINE-SEQ      TO ER-SEQ-NO.                           HV1540
001550     MOVE OL-PART-NUMBER   TO ER-PART-NUMBER.                      HV1550
001560     MOVE OL-DESCRIPTION   TO ER-DESCRIPTION.                      HV1560
001570     MOVE OL-PRICE         TO ER-PRICE.                            HV1570
001580     MOVE OL-AVAIL-QTY     TO ER-AVAILABLE-QTY.                    HV1580
001590     MOVE OL-REQ-QTY       TO ER-REQUESTED-QTY.                    HV1590
001600     MOVE OL-ALLOC-QTY     TO ER-ALLOCATED-QTY.                    HV1600
001610     MOVE WS-LINE-BACK-ORDER TO ER-BACK-ORDER.                     HV1610
001620     MOVE OL-SUPERSEDES    TO ER-SUPERSEDES.                       HV1620
001630     WRITE ENQUIRY-RESULT-RECORD.                                  HV1630
001640     IF WS-HIST-STATUS NOT = '00'                                  HV1640
001650         PERFORM 1000-ERROR-RTN THRU 1000-EXIT                     HV1650
001660     END-IF.                                                       HV1660
001670     ADD 1 TO WS-LINES-PRINTED-CT.                                 HV1670
001680 0300-EXIT. EXIT.                                                  HV1680
001690                                                                   HV1690
001700 0400-ACCUMULATE-ORDER-TOTALS.                                     HV1700
001710     COMPUTE WS-LINE-REQ-VALUE ROUNDED = OL-PRICE * OL-REQ-QTY.    HV1710
001720     COMPUTE WS-LINE-ALC-VALUE ROUNDED = OL-PRICE * OL-ALLOC-QTY.  HV1720
001730     ADD WS-LINE-REQ-VALUE TO WS-TOTAL-REQ-VALUE.                  HV1730
001740     ADD WS-LINE-ALC-VALUE TO WS-TOTAL-ALC-VALUE.                  HV1740
001750 0400-EXIT. EXIT.                                                  HV1750
001760                                                                   HV1760
001770 0500-WRITE-ORDER-TOTALS.                                          HV1770
001780     MOVE SPACES TO ENQUIRY-RESULT-RECORD.                         HV1780
001790     MOVE 'TOTAL'          TO ER-SEQ-NO.                           HV1790
001800     MOVE WS-CURRENT-ORDER-ID TO ER-PART-NUMBER.                   HV1800
001810     MOVE 'TOTAL REQUESTED VALUE'   TO ER-DESCRIPTION.             HV1810
001820     MOVE WS-TOTAL-REQ-VALUE TO ER-PRICE.                          HV1820
001830     WRITE ENQUIRY-RESULT-RECORD.                                  HV1830
001840     MOVE SPACES TO ENQUIRY-RESULT-RECORD.                         HV1840
001850     MOVE 'TOTAL'          TO ER-SEQ-NO.                           HV1850
001860     MOVE WS-CURRENT-ORDER-ID TO ER-PART-NUMBER.                   HV1860
001870     MOVE 'TOTAL ALLOCATED VALUE'   TO ER-DESCRIPTION.             HV1870
001880     MOVE WS-TOTAL-ALC-VALUE TO ER-PRICE.                          HV1880
001890     WRITE ENQUIRY-RESULT-RECORD.                                  HV1890
001900     IF WS-HIST-STATUS NOT = '00'                                  HV1900
001910         PERFORM 1000-ERROR-RTN THRU 1000-EXIT                     HV1910
001920     END-IF.                                                       HV1920
001930     MOVE 0 TO WS-TOTAL-REQ-VALUE.                                 HV1930
001940     MOVE 0 TO WS-TOTAL-ALC-VALUE.                                 HV1940
001950     ADD 1 TO WS-ORDERS-PRINTED-CT.                                HV1950
001960 0500-EXIT. EXIT.                                                  HV1960
001970                                                                   HV1970
001980 0900-CLOSE-AND-REPORT.                                            HV1980
001990     DISPLAY 'ORDERS PRINTED  ' WS-ORDERS-PRINTED-CT.              HV1990
002000     DISPLAY 'LINES PRINTED   ' WS-LINES-PRINTED-CT.               HV2000
002010     CLOSE ORDER-LINE-FILE                                         HV2010
002020           ORDER-HISTORY-FILE.                                     HV2020
002030 0900-EXIT. EXIT.                                                  HV2030
002040                                                                   HV2040
002050 1000-ERROR-RTN.                                                   HV2050
002060*    ABEND - NO OUTPUT GENERATION IS CARRIED FORWARD BY THIS       HV2060
002070*    PROGRAM, SO AN ABEND SIMPLY HALTS THE REPORT MID-ORDER.       HV2070
002080     DISPLAY 'PRTORDHV - ABEND - ORDER HISTORY REPORT HALTED'.     HV2080
002090     MOVE 16 TO RETURN-CODE.                                       HV2090
002100     CLOSE ORDER-LINE-FILE                                         HV2100
002110           ORDER-HISTORY-FILE.                                     HV2110
002120     GOBACK.                                                       HV2120
002130 1000-EXIT. EXIT.                                                  HV2130
