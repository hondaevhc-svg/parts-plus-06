000100 IDENTIFICATION DIVISION.                                         LD0010
000200******************************************************************LD0020
000300 PROGRAM-ID.     PRTSTKLD.                                        LD0030
000400 AUTHOR.         D W STOUT.                                       LD0040
000500 INSTALLATION.   SYSTEMS GROUP - PARTS DISTRIBUTION.               LD0050
000600 DATE-WRITTEN.   03/11/1991.                                       LD0060
000700 DATE-COMPILED.                                                    LD0070
000800 SECURITY.       NON-CONFIDENTIAL.                                 LD0080
000900******************************************************************LD0090
001000*    REMARKS.                                                     LD0100
001100*    THIS PROGRAM WILL PROVIDE BATCH MAINTENANCE OF THE STOCK     LD0110
001200*    POOL MASTER VIA THE INPUT STOCK ACTIVITY FILE SUPPLIED BY    LD0120
001300*    PURCHASING AT EACH PRICE-LIST REFRESH.                       LD0130
001400*                                                                 LD0140
001500*    INPUT.  STOCK-OLD  - PRIOR GENERATION OF THE STOCK MASTER.   LD0150
001600*    INPUT.  STOCK-IN   - NEW PRICE-LIST EXTRACT FROM PURCHASING, LD0160
001700*            REQUIRED ONLY WHEN PC-RUN-MODE = 'L' (LOAD).         LD0170
001800*    INPUT.  PARM-CARD  - ONE CARD GIVING RUN MODE AND THE        LD0180
001900*            STOCK-TYPE POOL THIS RUN APPLIES TO.                 LD0190
002000*    OUTPUT. STOCK-NEW  - NEW GENERATION OF THE STOCK MASTER.     LD0200
002100*                                                                 LD0210
002200*    RUN MODES -                                                  LD0220
002300*        L = LOAD.  SOFT-DELETE (IS-ACTIVE = N) EVERY CURRENTLY   LD0230
002400*            ACTIVE RECORD OF THE TARGET POOL CARRIED FORWARD     LD0240
002500*            FROM STOCK-OLD, THEN APPEND THE STOCK-IN RECORDS AS  LD0250
002600*            A NEW ACTIVE GENERATION OF THAT POOL.                LD0260
002700*        R = RESET. DROP EVERY RECORD OF THE TARGET POOL FROM     LD0270
002800*            STOCK-OLD ENTIRELY (HARD DELETE).  NO STOCK-IN IS    LD0280
002900*            READ IN THIS MODE.                                   LD0290
003000*    RECORDS OF A POOL OTHER THAN THE TARGET POOL ARE ALWAYS      LD0300
003100*    CARRIED FORWARD TO STOCK-NEW UNCHANGED.                      LD0310
003200*                                                                 LD0320
003300*    CHANGE LOG                                                   LD0330
003400*    ---------------------------------------------------         LD0340
003500*    03/11/91 DWS  ORIGINAL - SINGLE-POOL LOAD ONLY, NO RESET.    LD0350
003600*    08/02/94 RJT  ADDED RESET MODE (PC-RUN-MODE = 'R') FOR THE   LD0360
003700*                  YEAR-END STOCK-TYPE REBUILD.                   LD0370
003800*    11/19/98 MKL  Y2K REVIEW - NO WINDOWED DATE FIELDS IN THIS   LD0380
003900*                  MODULE.  SIGNED OFF PER PS-908.                LD0390
004000*    02/07/05 RJT  PRICE COLUMN ON THE PURCHASING EXTRACT NOW     LD0400
004100*                  CARRIES A '$' AND THOUSANDS COMMAS - ADDED     LD0410
004200*                  400-CLEANSE-PRICE TO STRIP THEM (PS-2217).     LD0420
004300*    06/30/13 DWS  CALLS PRTSANZ FOR PART-NUMBER SANITIZING       LD0430
004400*                  INSTEAD OF THE IN-LINE TRANSLATE THIS MODULE   LD0440
004500*                  USED TO CARRY (PS-1140).                       LD0450
004510*    04/14/24 TRG  FIXED PM-MATCH-KEY - IT WAS BEING LOADED FROM  LD0451
004520*                  THE SAME UNSTRIPPED OUTPUT AS PM-PART-NUMBER,  LD0452
004530*                  SO A HYPHENATED PART NUMBER NEVER MATCHED ANY  LD0453
004540*                  HYPHEN-STRIPPED LOOKUP KEY DOWNSTREAM.  ADDED  LD0454
004550*                  A SECOND CALL TO PRTSANZ WITH THE STRIP        LD0455
004560*                  SWITCH SET TO 'Y' SO PM-MATCH-KEY IS BUILT     LD0456
004570*                  SEPARATELY, PER ITS OWN CONTRACT IN PRTMSTR    LD0457
004580*                  (PS-2533).                                     LD0458
004600******************************************************************LD0460
004700 ENVIRONMENT DIVISION.                                            LD0470
004800 CONFIGURATION SECTION.                                           LD0480
004900 SOURCE-COMPUTER.  IBM-370.                                       LD0490
005000 OBJECT-COMPUTER.  IBM-370.                                       LD0500
005100 SPECIAL-NAMES.                                                   LD0510
005200     C01 IS TOP-OF-FORM.                                          LD0520
005300 INPUT-OUTPUT SECTION.                                            LD0530
005400 FILE-CONTROL.                                                    LD0540
005500     SELECT PARM-CARD-FILE   ASSIGN TO PARMCARD                   LD0550
005600         FILE STATUS IS WS-PARM-STATUS.                           LD0560
005700     SELECT STOCK-OLD-FILE   ASSIGN TO STOCKOLD                   LD0570
005800         FILE STATUS IS WS-STKOLD-STATUS.                         LD0580
005900     SELECT STOCK-IN-FILE    ASSIGN TO STOCKIN                    LD0590
006000         FILE STATUS IS WS-STKIN-STATUS.                          LD0600
006100     SELECT STOCK-NEW-FILE   ASSIGN TO STOCKNEW                   LD0610
006200         FILE STATUS IS WS-STKNEW-STATUS.                         LD0620
006300 DATA DIVISION.                                                   LD0630
006400 FILE SECTION.                                                    LD0640
006500 FD  PARM-CARD-FILE                                               LD0650
006600     LABEL RECORDS ARE STANDARD                                   LD0660
006700     RECORD CONTAINS 80 CHARACTERS.                               LD0670
006800 01  PARM-CARD-RECORD.                                            LD0680
006900     03  PC-RUN-MODE             PIC X(01).                       LD0690
007000         88  PC-MODE-LOAD        VALUE 'L'.                       LD0700
007100         88  PC-MODE-RESET       VALUE 'R'.                       LD0710
007200     03  FILLER                  PIC X(01).                       LD0720
007300     03  PC-STOCK-TYPE           PIC X(12).                       LD0730
007400     03  FILLER                  PIC X(66).                       LD0740
007500 FD  STOCK-OLD-FILE                                               LD0750
007600     LABEL RECORDS ARE STANDARD                                   LD0760
007700     RECORD CONTAINS 250 CHARACTERS.                              LD0770
007800 01  STOCK-OLD-RECORD            PIC X(250).                      LD0780
007900 FD  STOCK-IN-FILE                                                LD0790
008000     LABEL RECORDS ARE STANDARD                                   LD0800
008100     RECORD CONTAINS 85 CHARACTERS.                               LD0810
008200 01  STOCK-IN-RECORD.                                             LD0820
008300     03  SI-PART-NUMBER          PIC X(20).                       LD0830
008400     03  SI-DESCRIPTION          PIC X(40).                       LD0840
008500     03  SI-FREE-STOCK           PIC 9(07).                       LD0850
008600     03  SI-PRICE-RAW            PIC X(12).                       LD0860
008700     03  SI-SUPERSEDED           PIC X(20).                       LD0870
008800     03  FILLER                  PIC X(03).                       LD0880
008900 FD  STOCK-NEW-FILE                                               LD0890
009000     LABEL RECORDS ARE STANDARD                                   LD0900
009100     RECORD CONTAINS 250 CHARACTERS.                              LD0910
009200 01  STOCK-NEW-RECORD            PIC X(250).                      LD0920
009300 WORKING-STORAGE SECTION.                                         LD0930
009310*    STANDALONE EOF SWITCHES - CARRIED AS 77-LEVELS PER           LD0931
009320*    SHOP CONVENTION (SEE COBPERF/WRKSFINL) (PS-2548).            LD0932
009330 77  WS-PARM-EOF-SW          PIC X(01)  VALUE 'N'.                LD0933
009340     88  WS-PARM-EOF         VALUE 'Y'.                           LD0934
009350 77  WS-STKOLD-EOF-SW        PIC X(01)  VALUE 'N'.                LD0935
009360     88  WS-STKOLD-EOF       VALUE 'Y'.                           LD0936
009370 77  WS-STKIN-EOF-SW         PIC X(01)  VALUE 'N'.                LD0937
009380     88  WS-STKIN-EOF        VALUE 'Y'.                           LD0938
009400 01  WS-FILE-STATUSES.                                            LD0940
009500     05  WS-PARM-STATUS          PIC X(02)  VALUE SPACES.         LD0950
009600     05  WS-STKOLD-STATUS        PIC X(02)  VALUE SPACES.         LD0960
009700     05  WS-STKIN-STATUS         PIC X(02)  VALUE SPACES.         LD0970
009800     05  WS-STKNEW-STATUS        PIC X(02)  VALUE SPACES.         LD0980
009900     05  WS-STKOLD-STATUS-OK REDEFINES WS-STKOLD-STATUS.          LD0990
010000         10  WS-STKOLD-STAT1     PIC X(01).                       LD1000
010100         10  WS-STKOLD-STAT2     PIC X(01).                       LD1010
011000 01  WS-COUNTERS.                                                 LD1100
011100     05  WS-SOFT-DELETE-CT       PIC S9(07) COMP-3 VALUE +0.      LD1110
011200     05  WS-CARRIED-CT           PIC S9(07) COMP-3 VALUE +0.      LD1120
011300     05  WS-LOADED-CT            PIC S9(07) COMP-3 VALUE +0.      LD1130
011400     05  WS-RESET-CT             PIC S9(07) COMP-3 VALUE +0.      LD1140
011500     05  FILLER                  PIC X(06)  VALUE SPACES.         LD1150
011600 01  WS-PRICE-WORK-AREA.                                          LD1160
011700     05  WS-PRICE-SUB            PIC S9(04) COMP  VALUE +1.       LD1170
011800     05  WS-PRICE-OUT-SUB        PIC S9(04) COMP  VALUE +0.       LD1180
011900     05  WS-PRICE-SCRATCH        PIC X(12)  VALUE SPACES.         LD1190
012000     05  WS-PRICE-SCRATCH-TBL REDEFINES WS-PRICE-SCRATCH.         LD1200
012100         10  WS-PRICE-SCRATCH-CHAR PIC X(01) OCCURS 12 TIMES.     LD1210
012200     05  WS-PRICE-RAW-TBL REDEFINES SI-PRICE-RAW.                 LD1220
012300         10  FILLER              PIC X(01) OCCURS 12 TIMES.       LD1230
012400*    (ABOVE REDEFINES RETAINED FOR SYMMETRY - NOT DIRECTLY        LD1240
012500*     REFERENCED.  SEE 400-CLEANSE-PRICE FOR THE CHAR-BY-CHAR     LD1250
012600*     FILTER, WHICH WALKS SI-PRICE-RAW BY REFERENCE MODIFICATION.)LD1260
012700     05  WS-PRICE-NUMERIC-ED     PIC 9(07)V99.                    LD1270
012800     05  FILLER                  PIC X(04)  VALUE SPACES.         LD1280
012900 01  WS-SANITIZE-PARMS.                                           LD1290
013000     05  WS-SANZ-STRIP-SW        PIC X(01)  VALUE 'N'.            LD1300
013100     05  WS-SANZ-OUTPUT          PIC X(20)  VALUE SPACES.         LD1310
013150     05  WS-SANZ-MATCH-OUT       PIC X(20)  VALUE SPACES.         LD1315
013200     05  FILLER                  PIC X(03)  VALUE SPACES.         LD1320
013300 COPY PRTMSTR.                                                    LD1330
013400 01  WS-RUN-TOTALS-LINE          PIC X(80)  VALUE SPACES.         LD1340
013500 PROCEDURE DIVISION.                                              LD1350
013600 0000-MAIN-LINE.                                                  LD1360
013700     PERFORM 0100-OPEN-AND-READ-PARM THRU 0100-EXIT.              LD1370
013800     PERFORM 0200-SOFT-DELETE-POOL THRU 0200-EXIT                 LD1380
013900         UNTIL WS-STKOLD-EOF.                                     LD1390
014000     IF PC-MODE-LOAD                                              LD1400
014100         PERFORM 0300-LOAD-NEW-STOCK THRU 0300-EXIT               LD1410
014200             UNTIL WS-STKIN-EOF                                   LD1420
014300     END-IF.                                                      LD1430
014400     PERFORM 0900-CLOSE-AND-REPORT THRU 0900-EXIT.                LD1440
014500     GOBACK.                                                      LD1450
014600 0000-EXIT. EXIT.                                                 LD1460
014700                                                                  LD1470
014800 0100-OPEN-AND-READ-PARM.                                         LD1480
014900     OPEN INPUT  PARM-CARD-FILE                                   LD1490
015000          INPUT  STOCK-OLD-FILE                                   LD1500
015100          OUTPUT STOCK-NEW-FILE.                                  LD1510
015200     READ PARM-CARD-FILE                                          LD1520
015300         AT END MOVE 'Y' TO WS-PARM-EOF-SW                        LD1530
015400     END-READ.                                                    LD1540
015500     IF WS-PARM-EOF                                               LD1550
015600         DISPLAY 'PRTSTKLD - MISSING PARM CARD - ABEND'           LD1560
015700         MOVE 16 TO RETURN-CODE                                   LD1570
015800         GOBACK                                                   LD1580
015900     END-IF.                                                      LD1590
016000     IF PC-MODE-LOAD                                              LD1600
016100         OPEN INPUT STOCK-IN-FILE                                 LD1610
016200     END-IF.                                                      LD1620
016300     PERFORM 0150-READ-STOCK-OLD THRU 0150-EXIT.                  LD1630
016400 0100-EXIT. EXIT.                                                 LD1640
016500                                                                  LD1650
016600 0150-READ-STOCK-OLD.                                             LD1660
016700     READ STOCK-OLD-FILE INTO PART-STOCK-MASTER-RECORD              LD1670
016800         AT END MOVE 'Y' TO WS-STKOLD-EOF-SW                      LD1680
016900     END-READ.                                                    LD1690
017000 0150-EXIT. EXIT.                                                 LD1700
017100                                                                  LD1710
017200 0200-SOFT-DELETE-POOL.                                           LD1720
017300*    CARRY FORWARD A RECORD OF STOCK-OLD, SOFT-DELETING IT WHEN   LD1730
017400*    IT IS AN ACTIVE RECORD OF THE TARGET POOL (LOAD MODE) OR     LD1740
017500*    DROPPING IT ENTIRELY WHEN IT IS A RECORD OF THE TARGET POOL  LD1750
017600*    UNDER RESET MODE (250-RESET-POOL).                           LD1760
017700     IF PM-STOCK-TYPE = PC-STOCK-TYPE                             LD1770
017800         IF PC-MODE-RESET                                         LD1780
017900             PERFORM 0250-RESET-POOL THRU 0250-EXIT               LD1790
018000         ELSE                                                     LD1800
018100             IF PM-ACTIVE                                         LD1810
018200                 SET PM-INACTIVE TO TRUE                          LD1820
018300                 ADD 1 TO WS-SOFT-DELETE-CT                       LD1830
018400             END-IF                                               LD1840
018500             WRITE STOCK-NEW-RECORD FROM PART-STOCK-MASTER-RECORD   LD1850
018600             ADD 1 TO WS-CARRIED-CT                               LD1860
018700         END-IF                                                   LD1870
018800     ELSE                                                         LD1880
018900         WRITE STOCK-NEW-RECORD FROM PART-STOCK-MASTER-RECORD       LD1890
019000         ADD 1 TO WS-CARRIED-CT                                   LD1900
019100     END-IF.                                                      LD1910
019200     PERFORM 0150-READ-STOCK-OLD THRU 0150-EXIT.                  LD1920
019300 0200-EXIT. EXIT.                                                 LD1930
019400                                                                  LD1940
019500 0250-RESET-POOL.                                                 LD1950
019600*    RUN MODE 'R' - HARD DELETE.  THE RECORD SIMPLY IS NOT        LD1960
019700*    WRITTEN TO STOCK-NEW.                                        LD1970
019800     ADD 1 TO WS-RESET-CT.                                        LD1980
019900 0250-EXIT. EXIT.                                                 LD1990
020000                                                                  LD2000
020100 0300-LOAD-NEW-STOCK.                                             LD2010
020150     MOVE SI-PART-NUMBER TO WS-SANZ-OUTPUT.                       LD2015
020200     MOVE 'N' TO WS-SANZ-STRIP-SW.                                LD2020
020250     CALL 'PRTSANZ' USING SI-PART-NUMBER                          LD2025
020300                          WS-SANZ-STRIP-SW                        LD2030
020350                          WS-SANZ-OUTPUT.                         LD2035
020400*    PM-MATCH-KEY NEEDS ITS OWN PASS WITH THE STRIP SWITCH SET    LD2040
020450*    TO 'Y' - THE PART-NUMBER PASS ABOVE KEEPS THE HYPHEN, SO     LD2045
020500*    REUSING ITS OUTPUT LEFT PM-MATCH-KEY IDENTICAL TO            LD2050
020550*    PM-PART-NUMBER AND BROKE EVERY HYPHEN-INSENSITIVE LOOKUP     LD2055
020600     MOVE 'Y' TO WS-SANZ-STRIP-SW.                                LD2060
020650     CALL 'PRTSANZ' USING SI-PART-NUMBER                          LD2065
020700                          WS-SANZ-STRIP-SW                        LD2070
020750                          WS-SANZ-MATCH-OUT.                      LD2075
020800     PERFORM 0400-CLEANSE-PRICE THRU 0400-EXIT.                   LD2080
020850     MOVE WS-SANZ-OUTPUT     TO PM-PART-NUMBER.                   LD2085
020900     MOVE SI-DESCRIPTION     TO PM-DESCRIPTION.                   LD2090
020950     MOVE SI-FREE-STOCK      TO PM-FREE-STOCK.                    LD2095
021000     MOVE WS-PRICE-NUMERIC-ED TO PM-PRICE.                        LD2100
021050     MOVE SI-SUPERSEDED      TO PM-SUPERSEDED.                    LD2105
021100     MOVE PC-STOCK-TYPE      TO PM-STOCK-TYPE.                    LD2110
021150     SET  PM-ACTIVE          TO TRUE.                             LD2115
021200     MOVE WS-SANZ-MATCH-OUT  TO PM-MATCH-KEY.                     LD2120
021250     WRITE STOCK-NEW-RECORD FROM PART-STOCK-MASTER-RECORD.        LD2125
021300     ADD 1 TO WS-LOADED-CT.                                       LD2130
021350     READ STOCK-IN-FILE                                           LD2135
021400         AT END MOVE 'Y' TO WS-STKIN-EOF-SW                       LD2140
021450     END-READ.                                                    LD2145
021500 0300-EXIT. EXIT.                                                 LD2150
022200                                                                  LD3300
022300 0400-CLEANSE-PRICE.                                              LD3400
022400*    STRIP '$' AND ',' FROM THE PURCHASING EXTRACT'S PRICE        LD3500
022500*    COLUMN ONE BYTE AT A TIME; ANYTHING LEFT THAT WON'T MOVE TO  LD3600
022600*    A NUMERIC FIELD COMES OUT AS ZERO (PS-2217).                 LD3700
022700     MOVE SPACES TO WS-PRICE-SCRATCH.                             LD3800
022800     MOVE 0      TO WS-PRICE-OUT-SUB.                             LD3900
022900     PERFORM 0410-CLEANSE-ONE-CHAR THRU 0410-EXIT                 LD4000
023000         VARYING WS-PRICE-SUB FROM 1 BY 1                         LD4100
023100         UNTIL WS-PRICE-SUB > 12.                                 LD4200
023200     MOVE 0 TO WS-PRICE-NUMERIC-ED.                               LD4300
023300     IF WS-PRICE-SCRATCH IS NUMERIC                               LD4400
023400         MOVE WS-PRICE-SCRATCH TO WS-PRICE-NUMERIC-ED             LD4500
023500     ELSE                                                         LD4600
023600         MOVE ZEROS TO WS-PRICE-NUMERIC-ED                        LD4700
023700     END-IF.                                                      LD4800
023800 0400-EXIT. EXIT.                                                 LD4900
023900                                                                  LD5000
024000 0410-CLEANSE-ONE-CHAR.                                           LD5100
024100     IF SI-PRICE-RAW(WS-PRICE-SUB:1) NOT = '$'                    LD5200
024200             AND NOT = ','  AND NOT = SPACE                       LD5300
024300         ADD 1 TO WS-PRICE-OUT-SUB                                LD5400
024400         MOVE SI-PRICE-RAW(WS-PRICE-SUB:1)                        LD5500
024500              TO WS-PRICE-SCRATCH(WS-PRICE-OUT-SUB:1)             LD5600
024600     END-IF.                                                      LD5700
024700 0410-EXIT. EXIT.                                                 LD5800
024800                                                                  LD5900
024900 0900-CLOSE-AND-REPORT.                                           LD6000
025000     DISPLAY 'PRTSTKLD - POOL ' PC-STOCK-TYPE ' MODE ' PC-RUN-MODE.LD6100
025100     DISPLAY 'PRTSTKLD - CARRIED FORWARD....' WS-CARRIED-CT.      LD6200
025200     DISPLAY 'PRTSTKLD - SOFT-DELETED.......' WS-SOFT-DELETE-CT.  LD6300
025300     DISPLAY 'PRTSTKLD - RESET (HARD DEL)...' WS-RESET-CT.        LD6400
025400     DISPLAY 'PRTSTKLD - NEWLY LOADED.......' WS-LOADED-CT.       LD6500
025500     CLOSE PARM-CARD-FILE STOCK-OLD-FILE STOCK-NEW-FILE.          LD6600
025600     IF PC-MODE-LOAD                                              LD6700
025700         CLOSE STOCK-IN-FILE                                      LD6800
025800     END-IF.                                                      LD6900
025900 0900-EXIT. EXIT.                                                 LD7000
