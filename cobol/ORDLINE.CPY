000100************************************************************ OL0010
000200*    COPYBOOK:  ORDLINE                                    * OL0020
000300*    ORDER LINE-ITEM RECORD                                  OL0030
000400*                                                            OL0040
000500*    OL-AVAIL-QTY IS A SNAPSHOT OF FREE STOCK AT THE MOMENT  OL0050
000600*    THE LINE WAS POSTED - IT IS NOT RE-DERIVED LATER, SO    OL0070
000700*    ORDER HISTORY (PRTORDHV) SHOWS WHAT THE CUSTOMER SAW    OL0080
000800*    ON THE DAY OF THE ORDER, NOT TODAY'S STOCK.             OL0090
000900*                                                            OL0100
001000*    MAINTENANCE HISTORY                                     OL0110
001100*    ---------------------------------------------------     OL0120
001200*    2015-06-09 PCV  ORIGINAL.                                OL0130
001300*    2016-11-30 PCV  ADDED OL-SUPERSEDES.                     OL0140
001350*    2017-04-18 TRG  SPLIT OL-ORDER-ID INTO OL-ORDER-KEY      OL0145
001360*                    (ORDER-ID + LINE-SEQ) SO PRTORDPT CAN    OL0146
001370*                    OPEN ORDLINE INDEXED AND PRTORDMT CAN    OL0147
001380*                    START/READ-NEXT ONE ORDER'S LINES        OL0148
001390*                    TOGETHER WITHOUT A SEPARATE INDEX FILE.  OL0149
001400************************************************************ OL0150
001500 01  ORDER-LINE-RECORD.                                       OL0160
001550     03  OL-ORDER-KEY.                                        OL0165
001560         05  OL-ORDER-ID             PIC 9(07).                OL0170
001570         05  OL-LINE-SEQ             PIC 9(03).                OL0175
001700     03  OL-PART-NUMBER              PIC X(20).                OL0180
001800     03  OL-DESCRIPTION              PIC X(40).                OL0190
001900     03  OL-ALLOC-QTY                PIC S9(5)      COMP-3.     OL0200
002000     03  OL-REQ-QTY                  PIC S9(5)      COMP-3.     OL0210
002100     03  OL-AVAIL-QTY                PIC S9(7)      COMP-3.     OL0220
002200     03  OL-PRICE                    PIC S9(7)V99   COMP-3.     OL0230
002300     03  OL-SUPERSEDES               PIC X(20).                 OL0240
002400     03  OL-LINE-VALUE               PIC S9(9)V99   COMP-3.     OL0250
002500     03  OL-LINE-VALUE-X REDEFINES OL-LINE-VALUE.               OL0260
002600         05  OL-LINE-VALUE-X-WHOLE   PIC S9(9).                 OL0270
002700         05  OL-LINE-VALUE-X-CENTS   PIC 99.                    OL0280
002800     03  FILLER                      PIC X(05).                 OL0290
