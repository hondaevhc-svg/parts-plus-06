000010 IDENTIFICATION DIVISION.                                         EB0010
000020******************************************************************EB0020
000030 PROGRAM-ID.     PRTENQB.                                         EB0030
000040 AUTHOR.         T R GRANT.                                       EB0040
000050 INSTALLATION.   SYSTEMS GROUP - PARTS DISTRIBUTION.              EB0050
000060 DATE-WRITTEN.   04/18/1990.                                      EB0060
000070 DATE-COMPILED.                                                   EB0070
000080 SECURITY.       NON-CONFIDENTIAL.                                EB0080
000090******************************************************************EB0090
000100*    REMARKS.                                                     EB0100
000110*    BULK PARTS ENQUIRY BATCH JOB - REPLACES ONE-AT-A-TIME        EB0110
000120*    LOOKUP (PRTPENQ) FOR A CUSTOMER WHO HAS UPLOADED A WHOLE     EB0120
000130*    PARTS LIST TO PRICE AND CHECK.  ONE RESULT ROW PER INPUT     EB0130
000140*    LINE, PLUS AN EXTRA SUB-ROW WHEN A SHORTFALL IS COVERED BY   EB0140
000150*    THE PART'S REPLACEMENT (SEE 0400-CHECK-SUPERSESSION).        EB0150
000160*                                                                 EB0160
000170*    INPUT.  PARMCARD  - ONE CARD, THE REQUESTING CUSTOMER'S      EB0170
000180*            USER-ID.  THE WHOLE RUN IS FOR ONE CUSTOMER/POOL.    EB0180
000190*    INPUT.  CUSTMST   - CUSTOMER MASTER, RANDOM BY CM-USER-ID,   EB0190
000200*            FOR THE POOL AND PRICE-ADJ-PCT.                      EB0200
000210*    INPUT.  STOCKMST  - CURRENT STOCK MASTER GENERATION, LOADED  EB0210
000220*            ENTIRE INTO WS-STOCK-TABLE, ACTIVE ROWS OF THE       EB0220
000230*            CUSTOMER'S POOL ONLY, PRICE ALREADY ADJUSTED.        EB0230
000240*    INPUT.  ENQIN     - ONE REQUESTED PART PER RECORD.  THE WHOLEEB0240
000250*            UPLOAD IS BUFFERED AND RE-SEQUENCED BY ET-SEQ-NO     EB0250
000260*            BEFORE ANY RESULT ROW IS BUILT (SEE 0120-SORT-ENQ-   EB0260
000270*            TABLE) - THE UPLOAD CAN ARRIVE IN ANY PHYSICAL ORDER.EB0270
000280*    OUTPUT. ENQRPT    - ONE RECORD PER RESULT ROW, ENQRPT        EB0280
000290*            LAYOUT, IN ASCENDING S.NO (ET-SEQ-NO) ORDER; SUB-ROWSEB0290
000300*            FOLLOW THEIR PARENT IMMEDIATELY, NUMBERED '<n>.1'.   EB0300
000310*                                                                 EB0310
000320*    A LINE WITH NO STOCK MATCH AT ALL STILL WRITES ONE ROW       EB0320
000330*    (NO-RECORD = Y, STATUS INVALID PART) SO THE CUSTOMER'S       EB0330
000340*    UPLOAD COMES BACK WITH EVERY LINE ACCOUNTED FOR.             EB0340
000350*                                                                 EB0350
000360*    CHANGE LOG                                                   EB0360
000370*    ---------------------------------------------------          EB0370
000380*    04/18/90 TRG  ORIGINAL.                                      EB0380
000390*    09/02/93 TRG  ADDED THE SUPERSEDED-FULFILLMENT SUB-ROW SPLIT EB0390
000400*                  (0400/0450/0460) - PREVIOUSLY A SHORTFALL ON   EB0400
000410*                  A DISCONTINUED PART JUST SHOWED 'PARTIAL'.     EB0410
000420*    01/08/99 PCV  Y2K REVIEW - NO WINDOWED DATE FIELDS IN THIS   EB0420
000430*                  MODULE.  SIGNED OFF PER PS-908.                EB0430
000440*    11/30/21 LKM  BLANK/ZERO SEQ-NO NOW DEFAULTS TO THE INPUT    EB0440
000450*                  LINE POSITION INSTEAD OF BEING WRITTEN AS      EB0450
000460*                  ZERO (PS-2210).                                EB0460
000470*    02/09/24 TRG  CUSTOMER UPLOADS ARE NOT ALWAYS IN S.NO ORDER  EB0470
000480*                  (SPREADSHEET RE-SORTS, SPLIT FILES RE-JOINED   EB0480
000490*                  WRONG).  OUTPUT WAS STILL GOING OUT IN WHATEVEREB0490
000500*                  ORDER THE CARDS ARRIVED.  ADDED WS-ENQ-TABLE TOEB0500
000510*                  BUFFER THE WHOLE RUN AND RESEQUENCE IT BY      EB0510
000520*                  EFFECTIVE SEQ-NO (0110/0120/0125/0130) BEFORE  EB0520
000530*                  0150 BUILDS ANY ROW.  PS-2480.                 EB0530
000540******************************************************************EB0540
000550 ENVIRONMENT DIVISION.                                            EB0550
000560 CONFIGURATION SECTION.                                           EB0560
000570 SOURCE-COMPUTER.  IBM-370.                                       EB0570
000580 OBJECT-COMPUTER.  IBM-370.                                       EB0580
000590 SPECIAL-NAMES.                                                   EB0590
000600     C01 IS TOP-OF-FORM.                                          EB0600
000610 INPUT-OUTPUT SECTION.                                            EB0610
000620 FILE-CONTROL.                                                    EB0620
000630     SELECT PARM-CARD-FILE  ASSIGN TO PARMCARD                    EB0630
000640         FILE STATUS IS WS-PARM-STATUS.                           EB0640
000650     SELECT CUSTOMER-FILE   ASSIGN TO CUSTMST                     EB0650
000660         ORGANIZATION IS INDEXED                                  EB0660
000670         ACCESS MODE IS RANDOM                                    EB0670
000680         RECORD KEY IS CM-USER-ID                                 EB0680
000690         FILE STATUS IS WS-CUST-STATUS.                           EB0690
000700     SELECT STOCK-FILE      ASSIGN TO STOCKMST                    EB0700
000710         FILE STATUS IS WS-STOCK-STATUS.                          EB0710
000720     SELECT ENQUIRY-TRAN-FILE ASSIGN TO ENQIN                     EB0720
000730         FILE STATUS IS WS-TRAN-STATUS.                           EB0730
000740     SELECT RESULT-FILE     ASSIGN TO ENQRPT                      EB0740
000750         FILE STATUS IS WS-RSLT-STATUS.                           EB0750
000760 DATA DIVISION.                                                   EB0760
000770 FILE SECTION.                                                    EB0770
000780 FD  PARM-CARD-FILE                                               EB0780
000790     LABEL RECORDS ARE STANDARD                                   EB0790
000800     RECORD CONTAINS 20 CHARACTERS.                               EB0800
000810 01  PARM-CARD-RECORD.                                            EB0810
000820     03  PC-USER-ID              PIC 9(05).                       EB0820
000830     03  FILLER                  PIC X(15).                       EB0830
000840 FD  CUSTOMER-FILE                                                EB0840
000850     LABEL RECORDS ARE STANDARD.                                  EB0850
000860     COPY CUSTMSTR.                                               EB0860
000870 FD  STOCK-FILE                                                   EB0870
000880     LABEL RECORDS ARE STANDARD.                                  EB0880
000890     COPY PRTMSTR.                                                EB0890
000900 FD  ENQUIRY-TRAN-FILE                                            EB0900
000910     LABEL RECORDS ARE STANDARD.                                  EB0910
000920     COPY ENQTRAN.                                                EB0920
000930 FD  RESULT-FILE                                                  EB0930
000940     LABEL RECORDS ARE STANDARD.                                  EB0940
000950     COPY ENQRPT.                                                 EB0950
000960 WORKING-STORAGE SECTION.                                         EB0960
000970 01  WS-FILE-STATUSES.                                            EB0970
000980     05  WS-PARM-STATUS          PIC X(02)  VALUE SPACES.         EB0980
000990     05  WS-CUST-STATUS          PIC X(02)  VALUE SPACES.         EB0990
001000     05  WS-STOCK-STATUS         PIC X(02)  VALUE SPACES.         EB1000
001010     05  WS-TRAN-STATUS          PIC X(02)  VALUE SPACES.         EB1010
001020     05  WS-RSLT-STATUS          PIC X(02)  VALUE SPACES.         EB1020
001030 01  WS-SWITCHES.                                                 EB1030
001040     05  WS-STOCK-EOF-SW         PIC X(01)  VALUE 'N'.            EB1040
001050         88  WS-STOCK-EOF        VALUE 'Y'.                       EB1050
001060     05  WS-TRAN-EOF-SW          PIC X(01)  VALUE 'N'.            EB1060
001070         88  WS-TRAN-EOF         VALUE 'Y'.                       EB1070
001080     05  WS-MATCH-FOUND-SW       PIC X(01)  VALUE 'N'.            EB1080
001090         88  WS-MATCH-FOUND      VALUE 'Y'.                       EB1090
001100     05  WS-SUPER-FOUND-SW       PIC X(01)  VALUE 'N'.            EB1100
001110         88  WS-SUPER-FOUND      VALUE 'Y'.                       EB1110
001120     05  WS-SORT-SWAP-SW         PIC X(01)  VALUE 'N'.            EB1120
001130         88  WS-SORT-SWAPPED     VALUE 'Y'.                       EB1130
001140     05  FILLER                  PIC X(03)  VALUE SPACES.         EB1140
001150 01  WS-STOCK-TABLE.                                              EB1150
001160     05  WS-STOCK-COUNT          PIC S9(04) COMP VALUE +0.        EB1160
001170     05  WS-STOCK-ENTRY OCCURS 500 TIMES                          EB1170
001180                        INDEXED BY WS-STOCK-IDX.                  EB1180
001190         10  TB-PART-NUMBER      PIC X(20).                       EB1190
001200         10  TB-MATCH-KEY        PIC X(20).                       EB1200
001210         10  TB-DESCRIPTION      PIC X(40).                       EB1210
001220         10  TB-FREE-STOCK       PIC S9(7)      COMP-3.           EB1220
001230         10  TB-PRICE            PIC S9(7)V99   COMP-3.           EB1230
001240         10  TB-PRICE-X REDEFINES TB-PRICE.                       EB1240
001250             15  TB-PRICE-X-DOLLARS PIC S9(7).                    EB1250
001260             15  TB-PRICE-X-CENTS   PIC 99.                       EB1260
001270         10  TB-SUPERSEDED       PIC X(20).                       EB1270
001280         10  TB-STOCK-TYPE       PIC X(12).                       EB1280
001290         10  TB-IS-ACTIVE        PIC X(01).                       EB1290
001300             88  TB-ACTIVE       VALUE 'Y'.                       EB1300
001310     05  FILLER                  PIC X(06)  VALUE SPACES.         EB1310
001320 01  WS-ENQ-TABLE.                                                EB1320
001330*    THE WHOLE UPLOAD, BUFFERED SO IT CAN BE RE-SEQUENCED BY      EB1330
001340*    EFFECTIVE SEQ-NO BEFORE ANY RESULT ROW IS WRITTEN (PS-2480). EB1340
001350     05  WS-ENQ-COUNT            PIC S9(04) COMP VALUE +0.        EB1350
001360     05  WS-ENQ-ENTRY OCCURS 2000 TIMES                           EB1360
001370                       INDEXED BY WS-ENQ-IDX.                     EB1370
001380         10  TT-SEQ-NO           PIC 9(05).                       EB1380
001390         10  TT-PART-NUMBER      PIC X(20).                       EB1390
001400         10  TT-REQ-QTY          PIC S9(5)      COMP-3.           EB1400
001410     05  FILLER                  PIC X(05)  VALUE SPACES.         EB1410
001420 01  WS-SORT-WORK.                                                EB1420
001430     05  WS-SORT-PASS            PIC S9(04) COMP VALUE +0.        EB1430
001440     05  WS-SORT-IDX             PIC S9(04) COMP VALUE +0.        EB1440
001450     05  WS-SORT-LIMIT           PIC S9(04) COMP VALUE +0.        EB1450
001460     05  WS-SORT-SWAP-ENTRY.                                      EB1460
001470         10  WS-SWAP-SEQ-NO      PIC 9(05).                       EB1470
001480         10  WS-SWAP-PART-NUMBER PIC X(20).                       EB1480
001490         10  WS-SWAP-REQ-QTY     PIC S9(5)      COMP-3.           EB1490
001500     05  FILLER                  PIC X(06)  VALUE SPACES.         EB1500
001510 01  WS-CUSTOMER-WORK.                                            EB1510
001520     05  WS-USER-STOCK-TYPE      PIC X(12)  VALUE SPACES.         EB1520
001530     05  WS-USER-PCT             PIC S9(3)V99 COMP-3 VALUE +0.    EB1530
001540     05  FILLER                  PIC X(07)  VALUE SPACES.         EB1540
001550 01  WS-PRICE-WORK.                                               EB1550
001560     05  WS-ADJ-FACTOR           PIC S9(3)V9999 COMP-3 VALUE +0.  EB1560
001570     05  WS-ADJ-RAW              PIC S9(9)V9999 COMP-3 VALUE +0.  EB1570
001580     05  FILLER                  PIC X(05)  VALUE SPACES.         EB1580
001590 01  WS-LINE-WORK.                                                EB1590
001600     05  WS-LINE-NO              PIC S9(05) COMP   VALUE +0.      EB1600
001610     05  WS-CUR-SEQ-NO           PIC 9(05)         VALUE 0.       EB1610
001620     05  WS-LOOKUP-KEY           PIC X(20)  VALUE SPACES.         EB1620
001630     05  WS-SANZ-SW              PIC X(01)  VALUE 'Y'.            EB1630
001640     05  WS-MATCH-IDX            PIC S9(04) COMP   VALUE +0.      EB1640
001650     05  WS-SUPER-IDX            PIC S9(04) COMP   VALUE +0.      EB1650
001660     05  WS-SUPER-KEY            PIC X(20)  VALUE SPACES.         EB1660
001670     05  WS-REQ-QTY              PIC S9(5)  COMP-3 VALUE +0.      EB1670
001680     05  WS-AVAIL-QTY            PIC S9(7)  COMP-3 VALUE +0.      EB1680
001690     05  WS-ALLOC-ORIG           PIC S9(5)  COMP-3 VALUE +0.      EB1690
001700     05  WS-REMAINDER            PIC S9(5)  COMP-3 VALUE +0.      EB1700
001710     05  WS-BACKORDER-ORIG       PIC S9(5)  COMP-3 VALUE +0.      EB1710
001720     05  WS-SUPER-ALLOC          PIC S9(5)  COMP-3 VALUE +0.      EB1720
001730     05  FILLER                  PIC X(06)  VALUE SPACES.         EB1730
001740 01  WS-REPORT-COUNTS.                                            EB1740
001750     05  WS-LINES-CT             PIC S9(07) COMP-3 VALUE +0.      EB1750
001760     05  WS-ROWS-CT              PIC S9(07) COMP-3 VALUE +0.      EB1760
001770     05  WS-TOTAL-REQ-VALUE      PIC S9(9)V99 COMP-3 VALUE +0.    EB1770
001780     05  WS-TOTAL-REQ-VALUE-X REDEFINES WS-TOTAL-REQ-VALUE.       EB1780
001790         10  WS-TOTAL-REQ-VALUE-X-WHOLE PIC S9(9).                EB1790
001800         10  WS-TOTAL-REQ-VALUE-X-CENTS PIC 99.                   EB1800
001810     05  WS-TOTAL-ALLOC-VALUE    PIC S9(9)V99 COMP-3 VALUE +0.    EB1810
001820     05  WS-TOTAL-ALLOC-VALUE-X REDEFINES WS-TOTAL-ALLOC-VALUE.   EB1820
001830         10  WS-TOTAL-ALLOC-VALUE-X-WHOLE PIC S9(9).              EB1830
001840         10  WS-TOTAL-ALLOC-VALUE-X-CENTS PIC 99.                 EB1840
001850     05  FILLER                  PIC X(06)  VALUE SPACES.         EB1850
001860 PROCEDURE DIVISION.                                              EB1860
001870 0000-MAIN-LINE.                                                  EB1870
001880     PERFORM 0050-OPEN-AND-SETUP THRU 0050-EXIT.                  EB1880
001890     PERFORM 0100-READ-ENQUIRY-LINE THRU 0100-EXIT.               EB1890
001900     PERFORM 0110-LOAD-ONE-ENQUIRY-LINE THRU 0110-EXIT            EB1900
001910         UNTIL WS-TRAN-EOF                                        EB1910
001920            OR WS-ENQ-COUNT = 2000.                               EB1920
001930     PERFORM 0120-SORT-ENQ-TABLE THRU 0120-EXIT.                  EB1930
001940     PERFORM 0150-PROCESS-ONE-LINE THRU 0150-EXIT                 EB1940
001950         VARYING WS-ENQ-IDX FROM 1 BY 1                           EB1950
001960         UNTIL WS-ENQ-IDX > WS-ENQ-COUNT.                         EB1960
001970     PERFORM 0900-CLOSE-AND-REPORT THRU 0900-EXIT.                EB1970
001980     GOBACK.                                                      EB1980
001990 0000-EXIT. EXIT.                                                 EB1990
002000                                                                  EB2000
002010 0050-OPEN-AND-SETUP.                                             EB2010
002020     OPEN INPUT PARM-CARD-FILE                                    EB2020
002030               ENQUIRY-TRAN-FILE                                  EB2030
002040               STOCK-FILE                                         EB2040
002050          I-O  CUSTOMER-FILE                                      EB2050
002060          OUTPUT RESULT-FILE.                                     EB2060
002070     READ PARM-CARD-FILE                                          EB2070
002080         AT END MOVE 0 TO PC-USER-ID                              EB2080
002090     END-READ.                                                    EB2090
002100     MOVE PC-USER-ID TO CM-USER-ID.                               EB2100
002110     READ CUSTOMER-FILE                                           EB2110
002120         INVALID KEY                                              EB2120
002130             MOVE SPACES  TO CM-USER-NAME                         EB2130
002140             MOVE 'NMC'   TO CM-ASSIGNED-STOCK-TYPE               EB2140
002150             MOVE 0       TO CM-PRICE-ADJ-PCT                     EB2150
002160     END-READ.                                                    EB2160
002170     MOVE CM-ASSIGNED-STOCK-TYPE TO WS-USER-STOCK-TYPE.           EB2170
002180     MOVE CM-PRICE-ADJ-PCT       TO WS-USER-PCT.                  EB2180
002190     COMPUTE WS-ADJ-FACTOR ROUNDED =                              EB2190
002200             1 + (WS-USER-PCT / 100)                              EB2200
002210         ON SIZE ERROR MOVE 1 TO WS-ADJ-FACTOR                    EB2210
002220     END-COMPUTE.                                                 EB2220
002230     READ STOCK-FILE                                              EB2230
002240         AT END SET WS-STOCK-EOF TO TRUE                          EB2240
002250     END-READ.                                                    EB2250
002260     PERFORM 0060-LOAD-ONE-STOCK-ROW THRU 0060-EXIT               EB2260
002270         UNTIL WS-STOCK-EOF                                       EB2270
002280            OR WS-STOCK-COUNT = 500.                              EB2280
002290 0050-EXIT. EXIT.                                                 EB2290
002300                                                                  EB2300
002310 0060-LOAD-ONE-STOCK-ROW.                                         EB2310
002320*    ONE CANDIDATE STOCK ROW.  ONLY ACTIVE ROWS OF THE            EB2320
002330*    REQUESTOR'S POOL ARE KEPT, AND THE PRICE IS ADJUSTED ONCE    EB2330
002340*    HERE SO EVERY RESULT ROW BUILT LATER JUST COPIES IT.         EB2340
002350     IF PM-STOCK-TYPE = WS-USER-STOCK-TYPE AND PM-ACTIVE          EB2350
002360         ADD 1 TO WS-STOCK-COUNT                                  EB2360
002370         SET WS-STOCK-IDX TO WS-STOCK-COUNT                       EB2370
002380         MOVE PM-PART-NUMBER TO TB-PART-NUMBER(WS-STOCK-IDX)      EB2380
002390         MOVE PM-MATCH-KEY   TO TB-MATCH-KEY(WS-STOCK-IDX)        EB2390
002400         MOVE PM-DESCRIPTION TO TB-DESCRIPTION(WS-STOCK-IDX)      EB2400
002410         MOVE PM-FREE-STOCK  TO TB-FREE-STOCK(WS-STOCK-IDX)       EB2410
002420         COMPUTE WS-ADJ-RAW = PM-PRICE * WS-ADJ-FACTOR            EB2420
002430         COMPUTE TB-PRICE(WS-STOCK-IDX) ROUNDED = WS-ADJ-RAW      EB2430
002440         MOVE PM-SUPERSEDED  TO TB-SUPERSEDED(WS-STOCK-IDX)       EB2440
002450         MOVE PM-STOCK-TYPE  TO TB-STOCK-TYPE(WS-STOCK-IDX)       EB2450
002460         MOVE PM-IS-ACTIVE   TO TB-IS-ACTIVE(WS-STOCK-IDX)        EB2460
002470     END-IF.                                                      EB2470
002480     READ STOCK-FILE                                              EB2480
002490         AT END SET WS-STOCK-EOF TO TRUE                          EB2490
002500     END-READ.                                                    EB2500
002510 0060-EXIT. EXIT.                                                 EB2510
002520                                                                  EB2520
002530 0100-READ-ENQUIRY-LINE.                                          EB2530
002540     READ ENQUIRY-TRAN-FILE                                       EB2540
002550         AT END SET WS-TRAN-EOF TO TRUE                           EB2550
002560     END-READ.                                                    EB2560
002570 0100-EXIT. EXIT.                                                 EB2570
002580                                                                  EB2580
002590 0110-LOAD-ONE-ENQUIRY-LINE.                                      EB2590
002600*    ONE INPUT LINE INTO WS-ENQ-TABLE.  BLANK/ZERO SEQ-NO STILL   EB2600
002610*    DEFAULTS TO THE INPUT LINE POSITION (PS-2210) - THAT         EB2610
002620*    EFFECTIVE VALUE IS WHAT GETS SORTED IN 0120, NOT THE RAW     EB2620
002630*    FILE FIELD.                                                  EB2630
002640     ADD 1 TO WS-LINE-NO.                                         EB2640
002650     ADD 1 TO WS-LINES-CT.                                        EB2650
002660     ADD 1 TO WS-ENQ-COUNT.                                       EB2660
002670     SET WS-ENQ-IDX TO WS-ENQ-COUNT.                              EB2670
002680     IF ET-SEQ-NO = 0                                             EB2680
002690         MOVE WS-LINE-NO TO TT-SEQ-NO(WS-ENQ-IDX)                 EB2690
002700     ELSE                                                         EB2700
002710         MOVE ET-SEQ-NO TO TT-SEQ-NO(WS-ENQ-IDX)                  EB2710
002720     END-IF.                                                      EB2720
002730     MOVE ET-PART-NUMBER TO TT-PART-NUMBER(WS-ENQ-IDX).           EB2730
002740     MOVE ET-REQ-QTY     TO TT-REQ-QTY(WS-ENQ-IDX).               EB2740
002750     PERFORM 0100-READ-ENQUIRY-LINE THRU 0100-EXIT.               EB2750
002760 0110-EXIT. EXIT.                                                 EB2760
002770                                                                  EB2770
002780 0120-SORT-ENQ-TABLE.                                             EB2780
002790*    SPEC STEP 1/6 (PS-2480) - THE UPLOAD MAY NOT HAVE ARRIVED IN EB2790
002800*    S.NO ORDER.  A PLAIN ASCENDING BUBBLE PASS IS ALL THIS NEEDS EB2800
002810*    - THE TABLE NEVER HOLDS MORE THAN ONE RUN'S WORTH OF LINES - EB2810
002820*    AND LEAVES TIED SEQ-NOS IN THEIR ORIGINAL RELATIVE ORDER.    EB2820
002830     IF WS-ENQ-COUNT > 1                                          EB2830
002840         MOVE 'Y' TO WS-SORT-SWAP-SW                              EB2840
002850         PERFORM 0125-SORT-ONE-PASS THRU 0125-EXIT                EB2850
002860             VARYING WS-SORT-PASS FROM 1 BY 1                     EB2860
002870             UNTIL WS-SORT-PASS >= WS-ENQ-COUNT                   EB2870
002880                OR NOT WS-SORT-SWAPPED                            EB2880
002890     END-IF.                                                      EB2890
002900 0120-EXIT. EXIT.                                                 EB2900
002910                                                                  EB2910
002920 0125-SORT-ONE-PASS.                                              EB2920
002930     MOVE 'N' TO WS-SORT-SWAP-SW.                                 EB2930
002940     COMPUTE WS-SORT-LIMIT = WS-ENQ-COUNT - WS-SORT-PASS.         EB2940
002950     PERFORM 0130-COMPARE-AND-SWAP THRU 0130-EXIT                 EB2950
002960         VARYING WS-SORT-IDX FROM 1 BY 1                          EB2960
002970         UNTIL WS-SORT-IDX > WS-SORT-LIMIT.                       EB2970
002980 0125-EXIT. EXIT.                                                 EB2980
002990                                                                  EB2990
003000 0130-COMPARE-AND-SWAP.                                           EB3000
003010     IF TT-SEQ-NO(WS-SORT-IDX) > TT-SEQ-NO(WS-SORT-IDX + 1)       EB3010
003020         MOVE WS-ENQ-ENTRY(WS-SORT-IDX)     TO WS-SORT-SWAP-ENTRY EB3020
003030         MOVE WS-ENQ-ENTRY(WS-SORT-IDX + 1)                       EB3030
003040             TO WS-ENQ-ENTRY(WS-SORT-IDX)                         EB3040
003050         MOVE WS-SORT-SWAP-ENTRY                                  EB3050
003060             TO WS-ENQ-ENTRY(WS-SORT-IDX + 1)                     EB3060
003070         MOVE 'Y' TO WS-SORT-SWAP-SW                              EB3070
003080     END-IF.                                                      EB3080
003090 0130-EXIT. EXIT.                                                 EB3090
003100                                                                  EB3100
003110 0150-PROCESS-ONE-LINE.                                           EB3110
003120*    THE TABLE IS ALREADY IN S.NO ORDER BY THE TIME MAIN-LINE     EB3120
003130*    GETS HERE - THIS JUST DRIVES THE SAME MATCH/ALLOCATE/WRITE   EB3130
003140*    LOGIC (UNCHANGED SINCE PS-908) OFF WS-ENQ-ENTRY(WS-ENQ-IDX)  EB3140
003150*    INSTEAD OF THE RAW FILE RECORD.                              EB3150
003160     MOVE TT-SEQ-NO(WS-ENQ-IDX)      TO WS-CUR-SEQ-NO.            EB3160
003170     MOVE TT-PART-NUMBER(WS-ENQ-IDX) TO ET-PART-NUMBER.           EB3170
003180     MOVE TT-REQ-QTY(WS-ENQ-IDX)     TO WS-REQ-QTY.               EB3180
003190     MOVE 'Y' TO WS-SANZ-SW.                                      EB3190
003200     CALL 'PRTSANZ' USING ET-PART-NUMBER                          EB3200
003210                          WS-SANZ-SW                              EB3210
003220                          WS-LOOKUP-KEY.                          EB3220
003230     MOVE 'N' TO WS-MATCH-FOUND-SW.                               EB3230
003240     PERFORM 0200-FIND-STOCK-ROW THRU 0200-EXIT                   EB3240
003250         VARYING WS-STOCK-IDX FROM 1 BY 1                         EB3250
003260         UNTIL WS-STOCK-IDX > WS-STOCK-COUNT                      EB3260
003270            OR WS-MATCH-FOUND.                                    EB3270
003280     IF NOT WS-MATCH-FOUND                                        EB3280
003290         PERFORM 0250-WRITE-NO-RECORD-ROW THRU 0250-EXIT          EB3290
003300     ELSE                                                         EB3300
003310         SET WS-MATCH-IDX TO WS-STOCK-IDX                         EB3310
003320         PERFORM 0300-ALLOCATE-LINE THRU 0300-EXIT                EB3320
003330     END-IF.                                                      EB3330
003340 0150-EXIT. EXIT.                                                 EB3340
003350                                                                  EB3350
003360 0200-FIND-STOCK-ROW.                                             EB3360
003370     IF TB-MATCH-KEY(WS-STOCK-IDX) = WS-LOOKUP-KEY                EB3370
003380         SET WS-MATCH-FOUND TO TRUE                               EB3380
003390     END-IF.                                                      EB3390
003400 0200-EXIT. EXIT.                                                 EB3400
003410                                                                  EB3410
003420 0250-WRITE-NO-RECORD-ROW.                                        EB3420
003430*    RULE 1 - NO STOCK MATCH AT ALL.  DISPLAY PART IS THE RAW     EB3430
003440*    REQUESTED INPUT SINCE THERE IS NOTHING ON FILE TO SHOW.      EB3440
003450     MOVE SPACES TO ENQUIRY-RESULT-RECORD.                        EB3450
003460     MOVE WS-CUR-SEQ-NO       TO ER-SEQ-NO.                       EB3460
003470     MOVE ET-PART-NUMBER      TO ER-PART-NUMBER.                  EB3470
003480     MOVE ET-PART-NUMBER      TO ER-REQUESTED-INPUT.              EB3480
003490     MOVE SPACES              TO ER-DESCRIPTION.                  EB3490
003500     MOVE 0                   TO ER-PRICE.                        EB3500
003510     MOVE 0                   TO ER-AVAILABLE-QTY.                EB3510
003520     MOVE WS-REQ-QTY          TO ER-REQUESTED-QTY.                EB3520
003530     MOVE 0                   TO ER-ALLOCATED-QTY.                EB3530
003540     MOVE WS-REQ-QTY          TO ER-BACK-ORDER.                   EB3540
003550     MOVE SPACES              TO ER-SUPERSEDES.                   EB3550
003560     SET ER-STATUS-INVALID-PART TO TRUE.                          EB3560
003570     SET ER-NO-RECORD-FOUND     TO TRUE.                          EB3570
003580     MOVE SPACES              TO ER-REAL-PART-NUMBER.             EB3580
003590     WRITE ENQUIRY-RESULT-RECORD.                                 EB3590
003600     ADD 1 TO WS-ROWS-CT.                                         EB3600
003610 0250-EXIT. EXIT.                                                 EB3610
003620                                                                  EB3620
003630 0300-ALLOCATE-LINE.                                              EB3630
003640*    RULE 2 - ALLOC-ORIG = MIN(REQ,AVAIL); REMAINDER AND          EB3640
003650*    BACK-ORDER-ORIG FOLLOW FROM IT.  THE CALLER'S MATCH INDEX IS EB3650
003660*    STILL SET IN WS-MATCH-IDX.                                   EB3660
003670     MOVE TB-FREE-STOCK(WS-MATCH-IDX) TO WS-AVAIL-QTY.            EB3670
003680     IF WS-AVAIL-QTY < WS-REQ-QTY                                 EB3680
003690         MOVE WS-AVAIL-QTY TO WS-ALLOC-ORIG                       EB3690
003700     ELSE                                                         EB3700
003710         MOVE WS-REQ-QTY TO WS-ALLOC-ORIG                         EB3710
003720     END-IF.                                                      EB3720
003730     COMPUTE WS-REMAINDER = WS-REQ-QTY - WS-ALLOC-ORIG.           EB3730
003740     IF WS-REMAINDER > 0                                          EB3740
003750         MOVE WS-REMAINDER TO WS-BACKORDER-ORIG                   EB3750
003760     ELSE                                                         EB3760
003770         MOVE 0 TO WS-BACKORDER-ORIG                              EB3770
003780     END-IF.                                                      EB3780
003790     IF WS-REMAINDER NOT > 0                                      EB3790
003800         PERFORM 0350-WRITE-FULL-ROW THRU 0350-EXIT               EB3800
003810     ELSE                                                         EB3810
003820         PERFORM 0400-CHECK-SUPERSESSION THRU 0400-EXIT           EB3820
003830         IF WS-SUPER-FOUND                                        EB3830
003840             PERFORM 0450-WRITE-SPLIT-ROW THRU 0450-EXIT          EB3840
003850         ELSE                                                     EB3850
003860             PERFORM 0500-WRITE-SHORTFALL-ROW THRU 0500-EXIT      EB3860
003870         END-IF                                                   EB3870
003880     END-IF.                                                      EB3880
003890 0300-EXIT. EXIT.                                                 EB3890
003900                                                                  EB3900
003910 0350-WRITE-FULL-ROW.                                             EB3910
003920*    RULE 3 - FULLY ALLOCATED, NO BACK-ORDER.                     EB3920
003930     PERFORM 0600-BUILD-MATCHED-ROW THRU 0600-EXIT.               EB3930
003940     MOVE WS-ALLOC-ORIG TO ER-ALLOCATED-QTY.                      EB3940
003950     MOVE 0             TO ER-BACK-ORDER.                         EB3950
003960     SET ER-STATUS-FULLY-ALLOC TO TRUE.                           EB3960
003970     PERFORM 0650-WRITE-AND-ACCUMULATE THRU 0650-EXIT.            EB3970
003980 0350-EXIT. EXIT.                                                 EB3980
003990                                                                  EB3990
004000 0400-CHECK-SUPERSESSION.                                         EB4000
004010*    RULE 4 TEST - THE ORIGINAL PART NEEDS A NON-BLANK SUPERSEDED EB4010
004020*    POINTER, AND THE REPLACEMENT MUST ACTUALLY BE ON FILE (EXACT EB4020
004030*    PART NUMBER FIRST, THEN ITS HYPHEN-STRIPPED KEY) WITH STOCK. EB4030
004040     MOVE 'N' TO WS-SUPER-FOUND-SW.                               EB4040
004050     IF TB-SUPERSEDED(WS-MATCH-IDX) = SPACES                      EB4050
004060         GO TO 0400-EXIT                                          EB4060
004070     END-IF.                                                      EB4070
004080     PERFORM 0410-FIND-SUPER-EXACT THRU 0410-EXIT                 EB4080
004090         VARYING WS-SUPER-IDX FROM 1 BY 1                         EB4090
004100         UNTIL WS-SUPER-IDX > WS-STOCK-COUNT                      EB4100
004110            OR WS-SUPER-FOUND.                                    EB4110
004120     IF NOT WS-SUPER-FOUND                                        EB4120
004130         MOVE 'Y' TO WS-SANZ-SW                                   EB4130
004140         CALL 'PRTSANZ' USING TB-SUPERSEDED(WS-MATCH-IDX)         EB4140
004150                              WS-SANZ-SW                          EB4150
004160                              WS-SUPER-KEY                        EB4160
004170         PERFORM 0420-FIND-SUPER-BY-KEY THRU 0420-EXIT            EB4170
004180             VARYING WS-SUPER-IDX FROM 1 BY 1                     EB4180
004190             UNTIL WS-SUPER-IDX > WS-STOCK-COUNT                  EB4190
004200                OR WS-SUPER-FOUND                                 EB4200
004210     END-IF.                                                      EB4210
004220     IF WS-SUPER-FOUND                                            EB4220
004230         IF TB-FREE-STOCK(WS-SUPER-IDX) NOT > 0                   EB4230
004240             MOVE 'N' TO WS-SUPER-FOUND-SW                        EB4240
004250         END-IF                                                   EB4250
004260     END-IF.                                                      EB4260
004270 0400-EXIT. EXIT.                                                 EB4270
004280                                                                  EB4280
004290 0410-FIND-SUPER-EXACT.                                           EB4290
004300     IF TB-PART-NUMBER(WS-SUPER-IDX) = TB-SUPERSEDED(WS-MATCH-IDX)EB4300
004310         SET WS-SUPER-FOUND TO TRUE                               EB4310
004320     END-IF.                                                      EB4320
004330 0410-EXIT. EXIT.                                                 EB4330
004340                                                                  EB4340
004350 0420-FIND-SUPER-BY-KEY.                                          EB4350
004360     IF TB-MATCH-KEY(WS-SUPER-IDX) = WS-SUPER-KEY                 EB4360
004370         SET WS-SUPER-FOUND TO TRUE                               EB4370
004380     END-IF.                                                      EB4380
004390 0420-EXIT. EXIT.                                                 EB4390
004400                                                                  EB4400
004410 0450-WRITE-SPLIT-ROW.                                            EB4410
004420*    RULE 4 - ORIGINAL ROW KEEPS THE FULL ORIGINAL DEFICIT AS     EB4420
004430*    ITS BACK-ORDER REGARDLESS OF WHAT THE REPLACEMENT COVERS.    EB4430
004440     PERFORM 0600-BUILD-MATCHED-ROW THRU 0600-EXIT.               EB4440
004450     MOVE WS-ALLOC-ORIG     TO ER-ALLOCATED-QTY.                  EB4450
004460     MOVE WS-BACKORDER-ORIG TO ER-BACK-ORDER.                     EB4460
004470     IF WS-ALLOC-ORIG > 0                                         EB4470
004480         SET ER-STATUS-PARTIAL-SPLIT TO TRUE                      EB4480
004490     ELSE                                                         EB4490
004500         SET ER-STATUS-OUT-OF-STOCK TO TRUE                       EB4500
004510     END-IF.                                                      EB4510
004520     PERFORM 0650-WRITE-AND-ACCUMULATE THRU 0650-EXIT.            EB4520
004530     PERFORM 0460-WRITE-SUB-ROW THRU 0460-EXIT.                   EB4530
004540 0450-EXIT. EXIT.                                                 EB4540
004550                                                                  EB4550
004560 0460-WRITE-SUB-ROW.                                              EB4560
004570*    THE SUB-ROW - SEQ '<n>.1', DESCRIPTION PREFIXED, REQUESTED   EB4570
004580*    QTY ZERO, ALLOCATED IS WHAT THE REPLACEMENT CAN COVER OF     EB4580
004590*    THE ORIGINAL LINE'S REMAINDER.                               EB4590
004600     IF WS-REMAINDER < TB-FREE-STOCK(WS-SUPER-IDX)                EB4600
004610         MOVE WS-REMAINDER TO WS-SUPER-ALLOC                      EB4610
004620     ELSE                                                         EB4620
004630         MOVE TB-FREE-STOCK(WS-SUPER-IDX) TO WS-SUPER-ALLOC       EB4630
004640     END-IF.                                                      EB4640
004650     MOVE SPACES TO ENQUIRY-RESULT-RECORD.                        EB4650
004660     STRING WS-CUR-SEQ-NO DELIMITED BY SIZE                       EB4660
004670            '.1'          DELIMITED BY SIZE                       EB4670
004680         INTO ER-SEQ-NO.                                          EB4680
004690     MOVE TB-PART-NUMBER(WS-SUPER-IDX)  TO ER-PART-NUMBER.        EB4690
004700     MOVE TB-PART-NUMBER(WS-SUPER-IDX)  TO ER-REAL-PART-NUMBER.   EB4700
004710     MOVE ET-PART-NUMBER                TO ER-REQUESTED-INPUT.    EB4710
004720     STRING '(Superseded) '              DELIMITED BY SIZE        EB4720
004730            TB-DESCRIPTION(WS-SUPER-IDX) DELIMITED BY SIZE        EB4730
004740         INTO ER-DESCRIPTION.                                     EB4740
004750     MOVE TB-PRICE(WS-SUPER-IDX)        TO ER-PRICE.              EB4750
004760     MOVE TB-FREE-STOCK(WS-SUPER-IDX)   TO ER-AVAILABLE-QTY.      EB4760
004770     MOVE 0                              TO ER-REQUESTED-QTY.     EB4770
004780     MOVE WS-SUPER-ALLOC                 TO ER-ALLOCATED-QTY.     EB4780
004790     MOVE 0                              TO ER-BACK-ORDER.        EB4790
004800     MOVE SPACES                         TO ER-SUPERSEDES.        EB4800
004810     SET ER-STATUS-SUPER-FULFIL          TO TRUE.                 EB4810
004820     MOVE 'N'                            TO ER-NO-RECORD.         EB4820
004830     ADD TB-PRICE(WS-SUPER-IDX) * WS-SUPER-ALLOC                  EB4830
004840         TO WS-TOTAL-ALLOC-VALUE.                                 EB4840
004850     WRITE ENQUIRY-RESULT-RECORD.                                 EB4850
004860     ADD 1 TO WS-ROWS-CT.                                         EB4860
004870 0460-EXIT. EXIT.                                                 EB4870
004880                                                                  EB4880
004890 0500-WRITE-SHORTFALL-ROW.                                        EB4890
004900*    RULE 5 - SHORTFALL, NO USABLE REPLACEMENT.                   EB4900
004910     PERFORM 0600-BUILD-MATCHED-ROW THRU 0600-EXIT.               EB4910
004920     MOVE WS-ALLOC-ORIG     TO ER-ALLOCATED-QTY.                  EB4920
004930     MOVE WS-BACKORDER-ORIG TO ER-BACK-ORDER.                     EB4930
004940     IF WS-ALLOC-ORIG > 0                                         EB4940
004950         SET ER-STATUS-PARTIAL TO TRUE                            EB4950
004960     ELSE                                                         EB4960
004970         SET ER-STATUS-OUT-OF-STOCK TO TRUE                       EB4970
004980     END-IF.                                                      EB4980
004990     PERFORM 0650-WRITE-AND-ACCUMULATE THRU 0650-EXIT.            EB4990
005000 0500-EXIT. EXIT.                                                 EB5000
005010                                                                  EB5010
005020 0600-BUILD-MATCHED-ROW.                                          EB5020
005030*    COMMON PART OF A MATCHED-ROW BUILD - RULE 6, THE DISPLAY     EB5030
005040*    PART NUMBER IS THE MATCHED (REAL) PART, NOT THE RAW INPUT.   EB5040
005050     MOVE SPACES TO ENQUIRY-RESULT-RECORD.                        EB5050
005060     MOVE WS-CUR-SEQ-NO                TO ER-SEQ-NO.              EB5060
005070     MOVE TB-PART-NUMBER(WS-MATCH-IDX) TO ER-PART-NUMBER.         EB5070
005080     MOVE TB-PART-NUMBER(WS-MATCH-IDX) TO ER-REAL-PART-NUMBER.    EB5080
005090     MOVE ET-PART-NUMBER                TO ER-REQUESTED-INPUT.    EB5090
005100     MOVE TB-DESCRIPTION(WS-MATCH-IDX)  TO ER-DESCRIPTION.        EB5100
005110     MOVE TB-PRICE(WS-MATCH-IDX)         TO ER-PRICE.             EB5110
005120     MOVE TB-FREE-STOCK(WS-MATCH-IDX)    TO ER-AVAILABLE-QTY.     EB5120
005130     MOVE WS-REQ-QTY                     TO ER-REQUESTED-QTY.     EB5130
005140     MOVE TB-SUPERSEDED(WS-MATCH-IDX)    TO ER-SUPERSEDES.        EB5140
005150     MOVE 'N'                            TO ER-NO-RECORD.         EB5150
005160 0600-EXIT. EXIT.                                                 EB5160
005170                                                                  EB5170
005180 0650-WRITE-AND-ACCUMULATE.                                       EB5180
005190     ADD TB-PRICE(WS-MATCH-IDX) * WS-REQ-QTY                      EB5190
005200         TO WS-TOTAL-REQ-VALUE.                                   EB5200
005210     ADD TB-PRICE(WS-MATCH-IDX) * WS-ALLOC-ORIG                   EB5210
005220         TO WS-TOTAL-ALLOC-VALUE.                                 EB5220
005230     WRITE ENQUIRY-RESULT-RECORD.                                 EB5230
005240     ADD 1 TO WS-ROWS-CT.                                         EB5240
005250 0650-EXIT. EXIT.                                                 EB5250
005260                                                                  EB5260
005270 0900-CLOSE-AND-REPORT.                                           EB5270
005280     DISPLAY 'PRTENQB - ENQUIRY LINES READ......' WS-LINES-CT.    EB5280
005290     DISPLAY 'PRTENQB - RESULT ROWS WRITTEN......' WS-ROWS-CT.    EB5290
005300     DISPLAY 'PRTENQB - TOTAL REQUESTED VALUE....'                EB5300
005310             WS-TOTAL-REQ-VALUE.                                  EB5310
005320     DISPLAY 'PRTENQB - TOTAL ALLOCATED VALUE....'                EB5320
005330             WS-TOTAL-ALLOC-VALUE.                                EB5330
005340     CLOSE PARM-CARD-FILE CUSTOMER-FILE STOCK-FILE                EB5340
005350           ENQUIRY-TRAN-FILE RESULT-FILE.                         EB5350
005360 0900-EXIT. EXIT.                                                 EB5360
