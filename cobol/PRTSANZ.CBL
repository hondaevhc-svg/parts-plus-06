000100 IDENTIFICATION DIVISION.                                       PZ0010
000200******************************************************************
000300 PROGRAM-ID.     PRTSANZ.                                       PZ0030
000400 AUTHOR.         D W STOUT.                                     PZ0040
000500 INSTALLATION.   SYSTEMS GROUP - PARTS DISTRIBUTION.            PZ0050
000600 DATE-WRITTEN.   01/22/1994.                                    PZ0060
000700 DATE-COMPILED.                                                 PZ0070
000800 SECURITY.       NON-CONFIDENTIAL.                              PZ0080
000900******************************************************************
001000*    REMARKS.                                                    PZ0100
001100*    PART-NUMBER SANITIZER - CALLED FROM PRTSTKLD, PRTPENQ,      PZ0110
001200*    PRTCART AND PRTENQB TO NORMALIZE A RAW PART NUMBER AS       PZ0120
001300*    KEYED BY A CUSTOMER OR READ OFF AN UPLOAD FILE BEFORE IT    PZ0130
001400*    IS USED AS A STOCK-TABLE LOOKUP KEY.                        PZ0140
001500*                                                                PZ0150
001600*    CALLING SEQUENCE -                                          PZ0160
001700*        CALL 'PRTSANZ' USING WS-RAW-INPUT                       PZ0170
001800*                             WS-STRIP-HYPHENS-SW                PZ0180
001900*                             WS-CLEAN-OUTPUT.                   PZ0190
002000*                                                                PZ0200
002100*    WS-STRIP-HYPHENS-SW = 'Y' ALSO REMOVES HYPHENS, FOR THE     PZ0210
002200*    LOOKUP-KEY FORM OF THE SANITIZER; 'N' GIVES THE BASE        PZ0220
002300*    SANITIZED FORM (HYPHENS LEFT ALONE).                        PZ0230
002400*                                                                PZ0240
002500*    CHANGE LOG                                                  PZ0250
002600*    ---------------------------------------------------         PZ0260
002700*    01/22/94 DWS  ORIGINAL - SUPPORTED THE CINQ400/CADD400      PZ0270
002800*                  INQUIRY SCREENS, SINGLE-KEY FORM ONLY.        PZ0280
002900*    06/14/97 MKL  ADDED 'O' TO ZERO SUBSTITUTION - TERMINAL     PZ0290
003000*                  OPERATORS KEEP KEYING THE LETTER FOR THE      PZ0300
003100*                  DIGIT ON PART NUMBERS LIKE 'AO12-40'.         PZ0310
003200*    11/09/98 MKL  Y2K REVIEW - NO DATE FIELDS IN THIS MODULE,   PZ0320
003300*                  NO CHANGE REQUIRED.  SIGNED OFF PER PS-908.   PZ0330
003400*    01/22/13 DWS  REWRITTEN AS A COMMON SUBPROGRAM SO THE       PZ0340
003500*                  BULK ENQUIRY AND STOCK LOAD JOBS SHARE ONE    PZ0350
003600*                  SANITIZER INSTEAD OF EACH CODING ITS OWN.     PZ0360
003700*    01/23/13 DWS  ADDED WS-STRIP-HYPHENS-SW PARAMETER FOR THE   PZ0370
003800*                  LOOKUP-KEY FORM (TICKET PS-1140).             PZ0380
003900******************************************************************
004000 ENVIRONMENT DIVISION.                                          PZ0400
004100 CONFIGURATION SECTION.                                         PZ0410
004200 SOURCE-COMPUTER.  IBM-370.                                     PZ0420
004300 OBJECT-COMPUTER.  IBM-370.                                     PZ0430
004400 SPECIAL-NAMES.                                                 PZ0440
004500     C01 IS TOP-OF-FORM.                                        PZ0450
004600 DATA DIVISION.                                                 PZ0460
004700 WORKING-STORAGE SECTION.                                       PZ0470
004800 01  WS-SUBSCRIPTS.                                             PZ0480
004900     05  WS-FROM-SUB             PIC S9(4)  COMP VALUE +1.      PZ0490
005000     05  WS-TO-SUB               PIC S9(4)  COMP VALUE +1.      PZ0500
005100     05  WS-LAST-NON-BLANK       PIC S9(4)  COMP VALUE +0.      PZ0510
005200     05  WS-INPUT-LEN            PIC S9(4)  COMP VALUE +20.     PZ0520
005210     05  FILLER                  PIC X(04)  VALUE SPACES.       PZ0521
005300 01  WS-WORK-AREA.                                              PZ0530
005400     05  WS-UPPER-FORM           PIC X(20)  VALUE SPACES.       PZ0540
005500     05  WS-UPPER-FORM-TBL REDEFINES WS-UPPER-FORM.             PZ0541
005510         10  WS-UPPER-FORM-CHAR  PIC X(01) OCCURS 20 TIMES.     PZ0542
005600     05  WS-STRIPPED-FORM        PIC X(20)  VALUE SPACES.       PZ0550
005601     05  WS-STRIPPED-FORM-TBL REDEFINES WS-STRIPPED-FORM.       PZ0551
005602         10  WS-STRIPPED-FORM-CHAR PIC X(01) OCCURS 20 TIMES.   PZ0552
005700     05  WS-ONE-CHAR             PIC X(01)  VALUE SPACE.        PZ0560
005800     05  WS-ONE-CHAR-NUMERIC REDEFINES WS-ONE-CHAR.             PZ0570
005900         10  WS-ONE-CHAR-N       PIC 9.                         PZ0580
006000     05  FILLER                  PIC X(05)  VALUE SPACES.       PZ0590
006600 LINKAGE SECTION.                                               PZ0660
006700 01  LS-RAW-INPUT                PIC X(20).                     PZ0670
006800 01  LS-STRIP-HYPHENS-SW         PIC X(01).                     PZ0680
006900     88  LS-STRIP-HYPHENS        VALUE 'Y'.                     PZ0690
007000 01  LS-CLEAN-OUTPUT             PIC X(20).                     PZ0700
007100 PROCEDURE DIVISION USING LS-RAW-INPUT                          PZ0710
007200                          LS-STRIP-HYPHENS-SW                   PZ0720
007300                          LS-CLEAN-OUTPUT.                      PZ0730
007400                                                                 PZ0740
007500 0000-MAIN-LINE.                                                PZ0750
007600     MOVE SPACES          TO LS-CLEAN-OUTPUT.                    PZ0760
007700     IF LS-RAW-INPUT = SPACES OR LOW-VALUES                      PZ0770
007800         GOBACK                                                  PZ0780
007900     END-IF.                                                     PZ0790
008000     MOVE FUNCTION UPPER-CASE(LS-RAW-INPUT) TO WS-UPPER-FORM.    PZ0800
008100     PERFORM 0100-FILTER-ONE-CHAR THRU 0100-EXIT                 PZ0810
008200         VARYING WS-FROM-SUB FROM 1 BY 1                         PZ0820
008300         UNTIL WS-FROM-SUB > WS-INPUT-LEN.                       PZ0830
008400     MOVE WS-STRIPPED-FORM TO WS-UPPER-FORM.                     PZ0840
008500     PERFORM 0200-ZERO-ONE-CHAR THRU 0200-EXIT                   PZ0850
008600         VARYING WS-FROM-SUB FROM 1 BY 1                         PZ0860
008700         UNTIL WS-FROM-SUB > WS-INPUT-LEN.                       PZ0870
008800     IF LS-STRIP-HYPHENS                                         PZ0880
008900         MOVE SPACES TO WS-STRIPPED-FORM                         PZ0890
009000         MOVE 0      TO WS-TO-SUB                                PZ0900
009100         PERFORM 0300-DEHYPHEN-ONE-CHAR THRU 0300-EXIT           PZ0910
009200             VARYING WS-FROM-SUB FROM 1 BY 1                     PZ0920
009300             UNTIL WS-FROM-SUB > WS-INPUT-LEN                    PZ0930
009400         MOVE WS-STRIPPED-FORM TO WS-UPPER-FORM                  PZ0940
009500     END-IF.                                                     PZ0950
009600     MOVE WS-UPPER-FORM TO LS-CLEAN-OUTPUT.                      PZ0960
009700     GOBACK.                                                     PZ0970
009800 0000-EXIT. EXIT.                                                PZ0980
009900                                                                 PZ0990
010000 0100-FILTER-ONE-CHAR.                                           PZ1000
010100*    DROP ASTERISK, AT-SIGN AND PLUS-SIGN CHARACTERS ONE BYTE    PZ1010
010200*    AT A TIME, COMPRESSING THE SURVIVORS LEFT-JUSTIFIED.        PZ1020
010300     IF WS-FROM-SUB = 1                                          PZ1030
010400         MOVE SPACES TO WS-STRIPPED-FORM                         PZ1040
010500         MOVE 0      TO WS-TO-SUB                                PZ1050
010600     END-IF.                                                     PZ1060
010700     MOVE WS-UPPER-FORM(WS-FROM-SUB:1) TO WS-ONE-CHAR.           PZ1070
010800     IF WS-ONE-CHAR NOT = '*' AND NOT = '@' AND NOT = '+'        PZ1080
010900         ADD 1 TO WS-TO-SUB                                      PZ1090
011000         MOVE WS-ONE-CHAR TO WS-STRIPPED-FORM(WS-TO-SUB:1)       PZ1100
011100     END-IF.                                                     PZ1110
011200 0100-EXIT. EXIT.                                                PZ1120
011300                                                                 PZ1130
011400 0200-ZERO-ONE-CHAR.                                             PZ1140
011500*    REPLACE EVERY LETTER 'O' WITH THE DIGIT ZERO.               PZ1150
011600     IF WS-UPPER-FORM(WS-FROM-SUB:1) = 'O'                       PZ1160
011700         MOVE '0' TO WS-UPPER-FORM(WS-FROM-SUB:1)                PZ1170
011800     END-IF.                                                     PZ1180
011900 0200-EXIT. EXIT.                                                PZ1190
012000                                                                 PZ1200
012100 0300-DEHYPHEN-ONE-CHAR.                                         PZ1210
012200*    LOOKUP-KEY FORM ONLY - REMOVE HYPHENS (SEE PS-1140).        PZ1220
012300     IF WS-UPPER-FORM(WS-FROM-SUB:1) NOT = '-'                   PZ1230
012400         ADD 1 TO WS-TO-SUB                                      PZ1240
012500         MOVE WS-UPPER-FORM(WS-FROM-SUB:1)                       PZ1250
012600              TO WS-STRIPPED-FORM(WS-TO-SUB:1)                   PZ1260
012700     END-IF.                                                     PZ1270
012800 0300-EXIT. EXIT.                                                PZ1280
