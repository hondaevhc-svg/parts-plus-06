000010 IDENTIFICATION DIVISION.                                         PQ0010
000020******************************************************************PQ0020
000030 PROGRAM-ID.     PRTPENQ.                                         PQ0030
000040 AUTHOR.         R J TRASK.                                       PQ0040
000050 INSTALLATION.   SYSTEMS GROUP - PARTS DISTRIBUTION.              PQ0050
000060 DATE-WRITTEN.   09/14/1995.                                      PQ0060
000070 DATE-COMPILED.                                                   PQ0070
000080 SECURITY.       NON-CONFIDENTIAL.                                PQ0080
000090******************************************************************PQ0090
000100*    REMARKS.                                                     PQ0100
000110*    PARTS ENQUIRY (SEARCH) BATCH JOB.  READS A FILE OF           PQ0110
000120*    USER-ID / SEARCH-TEXT REQUESTS (THE BATCH EQUIVALENT OF      PQ0120
000130*    THE OLD CINQ400/CADD400 ON-LINE LOOKUP SCREENS, WHICH WERE   PQ0130
000140*    RETIRED WHEN THE COUNTER TERMINALS WERE PULLED) AND WRITES   PQ0140
000150*    ONE RESULT ROW PER MATCHING PART, INCLUDING ANY SUPERSESSION PQ0150
000160*    CHAIN HANGING OFF A HIT.                                     PQ0160
000170*                                                                 PQ0170
000180*    INPUT.  SRCHTRAN  - ONE SEARCH REQUEST PER RECORD.           PQ0180
000190*    INPUT.  CUSTMST   - CUSTOMER MASTER, RANDOM BY CM-USER-ID,   PQ0190
000200*            FOR THE REQUESTOR'S POOL AND PRICE-ADJ-PCT.          PQ0200
000210*    INPUT.  STOCKMST  - CURRENT STOCK MASTER GENERATION, LOADED  PQ0210
000220*            ENTIRE INTO WS-STOCK-TABLE (SEE 000-LOAD-STOCK).     PQ0220
000230*    OUTPUT. SRCHRPT   - ONE RECORD PER HIT, IN ENQRPT LAYOUT.    PQ0230
000240*                                                                 PQ0240
000250*    THE SCAN ASSUMES STOCKMST IS CARRIED FORWARD BY PRTSTKLD IN  PQ0250
000260*    PART-NUMBER SEQUENCE WITHIN POOL; WE DO NOT RE-SORT THE      PQ0260
000270*    TABLE ITSELF.  BUT A HIT WHOSE PART NUMBER BEGINS WITH THE   PQ0270
000280*    CLEANED KEY OUTRANKS ANY OTHER KIND OF HIT, SO THE TABLE IS  PQ0280
000290*    SCANNED TWICE PER REQUEST - ONCE FOR BEGINS-WITH, ONCE MORE  PQ0290
000300*    FOR WHATEVER ELSE STILL MATCHES - BOTH WITHIN THE SAME       PQ0300
000310*    50-ROW CAP (SEE 0210/0230/0232).                             PQ0310
000320*                                                                 PQ0320
000330*    CHANGE LOG                                                   PQ0330
000340*    ---------------------------------------------------          PQ0340
000350*    09/14/95 RJT  ORIGINAL.                                      PQ0350
000360*    03/02/99 MKL  Y2K REVIEW - NO WINDOWED DATE FIELDS IN THIS   PQ0360
000370*                  MODULE.  SIGNED OFF PER PS-908.                PQ0370
000380*    07/11/04 LKM  ADDED SUPERSESSION CHASE (400-CHASE-           PQ0380
000390*                  SUPERSESSION) - PREVIOUSLY A HIT ON A          PQ0390
000400*                  DISCONTINUED PART SHOWED NO REPLACEMENT.       PQ0400
000410*    02/19/13 DWS  CALLS PRTSANZ FOR KEY CLEANING INSTEAD OF      PQ0410
000420*                  THE IN-LINE TRANSLATE (PS-1140).               PQ0420
000430*    06/25/24 KPN  BEGINS-WITH HITS WERE COMING BACK MIXED IN     PQ0430
000440*                  WITH DESCRIPTION/SUPERSEDED HITS IN WHATEVER   PQ0440
000450*                  ORDER STOCKMST HAPPENED TO CARRY THEM - A      PQ0450
000460*                  COUNTER CLERK LOOKING UP '4471' WANTS 4471-XX  PQ0460
000470*                  PARTS FIRST, NOT BURIED AMONG THINGS THAT JUST PQ0470
000480*                  MENTION 4471 IN THE DESCRIPTION.  ADDED THE    PQ0480
000490*                  BEGINS-WITH PASS (0232) AND MADE 0200 SCAN THE PQ0490
000500*                  TABLE TWICE, STILL UNDER ONE 50-ROW CAP        PQ0500
000510*                  (PS-2512).                                     PQ0510
000511*    08/19/24 TRG  PART-NUMBER/BEGINS-WITH TESTS WERE COMPARING   PQ0511
000512*                  WS-CLEAN-KEY (HYPHEN-STRIPPED) AGAINST RAW     PQ0512
000513*                  TB-PART-NUMBER (HYPHEN KEPT) - A HYPHENATED    PQ0513
000514*                  PART NEVER MATCHED A LOOKUP KEY THAT HAD ITS   PQ0514
000515*                  HYPHEN STRIPPED.  0230/0232 NOW COMPARE        PQ0515
000516*                  AGAINST TB-MATCH-KEY, WHICH PRTSTKLD BUILDS    PQ0516
000517*                  HYPHEN-STRIPPED FOR THIS PURPOSE (PS-2533).    PQ0517
000520******************************************************************PQ0520
000530 ENVIRONMENT DIVISION.                                            PQ0530
000540 CONFIGURATION SECTION.                                           PQ0540
000550 SOURCE-COMPUTER.  IBM-370.                                       PQ0550
000560 OBJECT-COMPUTER.  IBM-370.                                       PQ0560
000570 SPECIAL-NAMES.                                                   PQ0570
000580     C01 IS TOP-OF-FORM.                                          PQ0580
000590 INPUT-OUTPUT SECTION.                                            PQ0590
000600 FILE-CONTROL.                                                    PQ0600
000610     SELECT SEARCH-TRAN-FILE ASSIGN TO SRCHTRAN                   PQ0610
000620         FILE STATUS IS WS-TRAN-STATUS.                           PQ0620
000630     SELECT CUSTOMER-FILE    ASSIGN TO CUSTMST                    PQ0630
000640         ORGANIZATION IS INDEXED                                  PQ0640
000650         ACCESS MODE IS RANDOM                                    PQ0650
000660         RECORD KEY IS CM-USER-ID                                 PQ0660
000670         FILE STATUS IS WS-CUST-STATUS.                           PQ0670
000680     SELECT STOCK-FILE       ASSIGN TO STOCKMST                   PQ0680
000690         FILE STATUS IS WS-STOCK-STATUS.                          PQ0690
000700     SELECT RESULT-FILE      ASSIGN TO SRCHRPT                    PQ0700
000710         FILE STATUS IS WS-RSLT-STATUS.                           PQ0710
000720 DATA DIVISION.                                                   PQ0720
000730 FILE SECTION.                                                    PQ0730
000740 FD  SEARCH-TRAN-FILE                                             PQ0740
000750     LABEL RECORDS ARE STANDARD                                   PQ0750
000760     RECORD CONTAINS 30 CHARACTERS.                               PQ0760
000770 01  SEARCH-TRAN-RECORD.                                          PQ0770
000780     03  ST-USER-ID              PIC 9(05).                       PQ0780
000790     03  ST-SEARCH-TEXT          PIC X(20).                       PQ0790
000800     03  FILLER                  PIC X(05).                       PQ0800
000810 FD  CUSTOMER-FILE                                                PQ0810
000820     LABEL RECORDS ARE STANDARD.                                  PQ0820
000830     COPY CUSTMSTR.                                               PQ0830
000840 FD  STOCK-FILE                                                   PQ0840
000850     LABEL RECORDS ARE STANDARD.                                  PQ0850
000860     COPY PRTMSTR.                                                PQ0860
000870 FD  RESULT-FILE                                                  PQ0870
000880     LABEL RECORDS ARE STANDARD.                                  PQ0880
000890     COPY ENQRPT.                                                 PQ0890
000900 WORKING-STORAGE SECTION.                                         PQ0900
000901*    STANDALONE COUNTERS / SWITCHES - CARRIED AS 77-LEVELS        PQ0901
000902*    PER SHOP CONVENTION (SEE COBPERF/WRKSFINL) (PS-2548).        PQ0902
000903 77  WS-TRAN-EOF-SW          PIC X(01)  VALUE 'N'.                PQ0903
000904     88  WS-TRAN-EOF         VALUE 'Y'.                           PQ0904
000905 77  WS-STOCK-EOF-SW         PIC X(01)  VALUE 'N'.                PQ0905
000906     88  WS-STOCK-EOF        VALUE 'Y'.                           PQ0906
000907 77  WS-SCAN-SUB             PIC S9(04) COMP VALUE +0.            PQ0907
000910 01  WS-FILE-STATUSES.                                            PQ0910
000920     05  WS-TRAN-STATUS          PIC X(02)  VALUE SPACES.         PQ0920
000930     05  WS-CUST-STATUS          PIC X(02)  VALUE SPACES.         PQ0930
000940         88  WS-CUST-NOTFND      VALUE '23'.                      PQ0940
000950     05  WS-STOCK-STATUS         PIC X(02)  VALUE SPACES.         PQ0950
000960     05  WS-RSLT-STATUS          PIC X(02)  VALUE SPACES.         PQ0960
001030 01  WS-STOCK-TABLE.                                              PQ1030
001040     05  WS-STOCK-COUNT          PIC S9(04) COMP VALUE +0.        PQ1040
001050     05  WS-STOCK-ENTRY OCCURS 500 TIMES                          PQ1050
001060                        INDEXED BY WS-STOCK-IDX.                  PQ1060
001070         10  TB-PART-NUMBER      PIC X(20).                       PQ1070
001080         10  TB-DESCRIPTION      PIC X(40).                       PQ1080
001090         10  TB-FREE-STOCK       PIC S9(7)      COMP-3.           PQ1090
001100         10  TB-PRICE            PIC S9(7)V99   COMP-3.           PQ1100
001110         10  TB-SUPERSEDED       PIC X(20).                       PQ1110
001120         10  TB-STOCK-TYPE       PIC X(12).                       PQ1120
001130         10  TB-IS-ACTIVE        PIC X(01).                       PQ1130
001140             88  TB-ACTIVE       VALUE 'Y'.                       PQ1140
001150         10  TB-MATCH-KEY        PIC X(20).                       PQ1150
001160     05  FILLER                  PIC X(06)  VALUE SPACES.         PQ1160
001170 01  WS-SEARCH-WORK.                                              PQ1170
001180     05  WS-CLEAN-KEY            PIC X(20)  VALUE SPACES.         PQ1180
001190     05  WS-CLEAN-KEY-SW         PIC X(01)  VALUE 'Y'.            PQ1190
001200     05  WS-RAW-TRIMMED          PIC X(20)  VALUE SPACES.         PQ1200
001210     05  WS-RAW-TRIMMED-SW       PIC X(01)  VALUE 'N'.            PQ1210
001220     05  WS-USER-PCT             PIC S9(3)V99 COMP-3 VALUE +0.    PQ1220
001230     05  WS-USER-STOCK-TYPE      PIC X(12)  VALUE SPACES.         PQ1230
001240     05  WS-SCAN-MODE            PIC X(01)  VALUE SPACE.          PQ1240
001250     05  FILLER                  PIC X(06)  VALUE SPACES.         PQ1250
001260 01  WS-EMIT-TRACK.                                               PQ1260
001270     05  WS-EMIT-COUNT           PIC S9(04) COMP VALUE +0.        PQ1270
001280     05  WS-EMIT-LIST OCCURS 50 TIMES                             PQ1280
001290                      INDEXED BY WS-EMIT-IDX.                     PQ1290
001300         10  WS-EMIT-PART-NUMBER PIC X(20).                       PQ1300
001310     05  FILLER                  PIC X(04)  VALUE SPACES.         PQ1310
001320 01  WS-CONTAINS-WORK.                                            PQ1320
001330     05  WS-HAYSTACK             PIC X(40)  VALUE SPACES.         PQ1330
001340     05  WS-HAYSTACK-TBL REDEFINES WS-HAYSTACK.                   PQ1340
001350         10  WS-HAYSTACK-CHAR    PIC X(01)  OCCURS 40 TIMES.      PQ1350
001360     05  WS-HAYSTACK-LEN         PIC S9(04) COMP VALUE +0.        PQ1360
001370     05  WS-NEEDLE               PIC X(20)  VALUE SPACES.         PQ1370
001380     05  WS-NEEDLE-TBL REDEFINES WS-NEEDLE.                       PQ1380
001390         10  WS-NEEDLE-CHAR      PIC X(01)  OCCURS 20 TIMES.      PQ1390
001400     05  WS-NEEDLE-LEN           PIC S9(04) COMP VALUE +0.        PQ1400
001410     05  WS-SCAN-POS             PIC S9(04) COMP VALUE +0.        PQ1410
001430     05  WS-CONTAINS-SW          PIC X(01)  VALUE 'N'.            PQ1430
001440         88  WS-CONTAINS-FOUND   VALUE 'Y'.                       PQ1440
001450     05  FILLER                  PIC X(05)  VALUE SPACES.         PQ1450
001460 01  WS-CHASE-WORK.                                               PQ1460
001470     05  WS-CHASE-DEPTH          PIC S9(04) COMP VALUE +0.        PQ1470
001480     05  WS-CHASE-KEY            PIC X(20)  VALUE SPACES.         PQ1480
001490     05  WS-CHASE-FOUND-SW       PIC X(01)  VALUE 'N'.            PQ1490
001500         88  WS-CHASE-FOUND      VALUE 'Y'.                       PQ1500
001510     05  WS-CHASE-IDX            PIC S9(04) COMP VALUE +0.        PQ1510
001520     05  FILLER                  PIC X(05)  VALUE SPACES.         PQ1520
001530 01  WS-PRICE-WORK.                                               PQ1530
001540     05  WS-ADJ-PRICE            PIC S9(7)V99 COMP-3 VALUE +0.    PQ1540
001550     05  WS-ADJ-PRICE-X REDEFINES WS-ADJ-PRICE.                   PQ1550
001560         10  WS-ADJ-PRICE-X-DOLLARS PIC S9(7).                    PQ1560
001570         10  WS-ADJ-PRICE-X-CENTS   PIC 99.                       PQ1570
001580     05  WS-ADJ-FACTOR           PIC S9(3)V9999 COMP-3 VALUE +0.  PQ1580
001590     05  WS-ADJ-RAW              PIC S9(9)V9999 COMP-3 VALUE +0.  PQ1590
001600     05  FILLER                  PIC X(05)  VALUE SPACES.         PQ1600
001610 01  WS-REPORT-COUNTS.                                            PQ1610
001620     05  WS-REQUESTS-CT          PIC S9(07) COMP-3 VALUE +0.      PQ1620
001630     05  WS-HITS-CT              PIC S9(07) COMP-3 VALUE +0.      PQ1630
001640     05  FILLER                  PIC X(06)  VALUE SPACES.         PQ1640
001650 PROCEDURE DIVISION.                                              PQ1650
001660 0000-MAIN-LINE.                                                  PQ1660
001670     PERFORM 0050-OPEN-FILES THRU 0050-EXIT.                      PQ1670
001680     PERFORM 0060-LOAD-STOCK-TABLE THRU 0060-EXIT                 PQ1680
001690         UNTIL WS-STOCK-EOF                                       PQ1690
001700            OR WS-STOCK-COUNT = 500.                              PQ1700
001710     PERFORM 0100-READ-SEARCH-TRAN THRU 0100-EXIT.                PQ1710
001720     PERFORM 0200-PROCESS-ONE-SEARCH THRU 0200-EXIT               PQ1720
001730         UNTIL WS-TRAN-EOF.                                       PQ1730
001740     PERFORM 0900-CLOSE-AND-REPORT THRU 0900-EXIT.                PQ1740
001750     GOBACK.                                                      PQ1750
001760 0000-EXIT. EXIT.                                                 PQ1760
001770                                                                  PQ1770
001780 0050-OPEN-FILES.                                                 PQ1780
001790     OPEN INPUT  SEARCH-TRAN-FILE                                 PQ1790
001800          I-O    CUSTOMER-FILE                                    PQ1800
001810          INPUT  STOCK-FILE                                       PQ1810
001820          OUTPUT RESULT-FILE.                                     PQ1820
001830     READ STOCK-FILE                                              PQ1830
001840         AT END MOVE 'Y' TO WS-STOCK-EOF-SW                       PQ1840
001850     END-READ.                                                    PQ1850
001860 0050-EXIT. EXIT.                                                 PQ1860
001870                                                                  PQ1870
001880 0060-LOAD-STOCK-TABLE.                                           PQ1880
001890     ADD 1 TO WS-STOCK-COUNT.                                     PQ1890
001900     SET WS-STOCK-IDX TO WS-STOCK-COUNT.                          PQ1900
001910     MOVE PM-PART-NUMBER TO TB-PART-NUMBER(WS-STOCK-IDX).         PQ1910
001920     MOVE PM-DESCRIPTION TO TB-DESCRIPTION(WS-STOCK-IDX).         PQ1920
001930     MOVE PM-FREE-STOCK  TO TB-FREE-STOCK(WS-STOCK-IDX).          PQ1930
001940     MOVE PM-PRICE       TO TB-PRICE(WS-STOCK-IDX).               PQ1940
001950     MOVE PM-SUPERSEDED  TO TB-SUPERSEDED(WS-STOCK-IDX).          PQ1950
001960     MOVE PM-STOCK-TYPE  TO TB-STOCK-TYPE(WS-STOCK-IDX).          PQ1960
001970     MOVE PM-IS-ACTIVE   TO TB-IS-ACTIVE(WS-STOCK-IDX).           PQ1970
001980     MOVE PM-MATCH-KEY   TO TB-MATCH-KEY(WS-STOCK-IDX).           PQ1980
001990     READ STOCK-FILE                                              PQ1990
002000         AT END MOVE 'Y' TO WS-STOCK-EOF-SW                       PQ2000
002010     END-READ.                                                    PQ2010
002020 0060-EXIT. EXIT.                                                 PQ2020
002030                                                                  PQ2030
002040 0100-READ-SEARCH-TRAN.                                           PQ2040
002050     READ SEARCH-TRAN-FILE                                        PQ2050
002060         AT END MOVE 'Y' TO WS-TRAN-EOF-SW                        PQ2060
002070     END-READ.                                                    PQ2070
002080 0100-EXIT. EXIT.                                                 PQ2080
002090                                                                  PQ2090
002100 0200-PROCESS-ONE-SEARCH.                                         PQ2100
002110*    SPEC STEP 2 (PS-2512) - A PART WHOSE NUMBER BEGINS WITH THE  PQ2110
002120*    CLEANED KEY MUST COME BACK AHEAD OF ANY OTHER KIND OF HIT,   PQ2120
002130*    SO THE TABLE IS SCANNED TWICE: ONCE IN MODE 'B' FOR          PQ2130
002140*    BEGINS-WITH HITS ONLY, THEN AGAIN IN MODE 'R' FOR WHATEVER   PQ2140
002150*    ELSE STILL MATCHES - BOTH PASSES SHARE THE SAME WS-EMIT-     PQ2150
002160*    COUNT, SO THE SECOND PASS CANNOT PUSH A BEGINS-WITH HIT      PQ2160
002170*    PAST THE 50-ROW CAP.                                         PQ2170
002180     ADD 1 TO WS-REQUESTS-CT.                                     PQ2180
002190     MOVE ST-USER-ID TO CM-USER-ID.                               PQ2190
002200     READ CUSTOMER-FILE                                           PQ2200
002210         INVALID KEY                                              PQ2210
002220             MOVE SPACES  TO CM-USER-NAME                         PQ2220
002230             MOVE 'NMC'   TO CM-ASSIGNED-STOCK-TYPE               PQ2230
002240             MOVE 0       TO CM-PRICE-ADJ-PCT                     PQ2240
002250     END-READ.                                                    PQ2250
002260     MOVE CM-ASSIGNED-STOCK-TYPE TO WS-USER-STOCK-TYPE.           PQ2260
002270     MOVE CM-PRICE-ADJ-PCT       TO WS-USER-PCT.                  PQ2270
002280     MOVE 'Y' TO WS-CLEAN-KEY-SW.                                 PQ2280
002290     CALL 'PRTSANZ' USING ST-SEARCH-TEXT                          PQ2290
002300                          WS-CLEAN-KEY-SW                         PQ2300
002310                          WS-CLEAN-KEY.                           PQ2310
002320     MOVE 'N' TO WS-RAW-TRIMMED-SW.                               PQ2320
002330     CALL 'PRTSANZ' USING ST-SEARCH-TEXT                          PQ2330
002340                          WS-RAW-TRIMMED-SW                       PQ2340
002350                          WS-RAW-TRIMMED.                         PQ2350
002360     MOVE 0 TO WS-EMIT-COUNT.                                     PQ2360
002370     MOVE 'B' TO WS-SCAN-MODE.                                    PQ2370
002380     PERFORM 0210-SCAN-STOCK-FOR-KEY THRU 0210-EXIT               PQ2380
002390         VARYING WS-STOCK-IDX FROM 1 BY 1                         PQ2390
002400         UNTIL WS-STOCK-IDX > WS-STOCK-COUNT                      PQ2400
002410            OR WS-EMIT-COUNT = 50.                                PQ2410
002420     IF WS-EMIT-COUNT < 50                                        PQ2420
002430         MOVE 'R' TO WS-SCAN-MODE                                 PQ2430
002440         PERFORM 0210-SCAN-STOCK-FOR-KEY THRU 0210-EXIT           PQ2440
002450             VARYING WS-STOCK-IDX FROM 1 BY 1                     PQ2450
002460             UNTIL WS-STOCK-IDX > WS-STOCK-COUNT                  PQ2460
002470                OR WS-EMIT-COUNT = 50                             PQ2470
002480     END-IF.                                                      PQ2480
002490     PERFORM 0100-READ-SEARCH-TRAN THRU 0100-EXIT.                PQ2490
002500 0200-EXIT. EXIT.                                                 PQ2500
002510                                                                  PQ2510
002520 0210-SCAN-STOCK-FOR-KEY.                                         PQ2520
002530*    ONE CANDIDATE STOCK ROW.  A HIT FIRES WHEN THE PART IS IN    PQ2530
002540*    THE REQUESTOR'S POOL, IS ACTIVE, NOT ALREADY EMITTED, AND    PQ2540
002550*    - DEPENDING ON WS-SCAN-MODE - EITHER BEGINS WITH THE CLEANED PQ2550
002560*    KEY (MODE 'B') OR THE CLEANED KEY/RAW TRIMMED INPUT APPEARS  PQ2560
002570*    ANYWHERE IN THE PART NUMBER, DESCRIPTION, OR SUPERSEDED      PQ2570
002580*    POINTER (MODE 'R').                                          PQ2580
002590     IF TB-STOCK-TYPE(WS-STOCK-IDX) = WS-USER-STOCK-TYPE          PQ2590
002600         AND TB-ACTIVE(WS-STOCK-IDX)                              PQ2600
002610         PERFORM 0220-ALREADY-EMITTED THRU 0220-EXIT              PQ2610
002620         IF NOT WS-CONTAINS-FOUND                                 PQ2620
002630             PERFORM 0230-KEY-MATCHES-ROW THRU 0230-EXIT          PQ2630
002640             IF WS-CONTAINS-FOUND                                 PQ2640
002650                 PERFORM 0300-PRICE-ADJUST THRU 0300-EXIT         PQ2650
002660                 PERFORM 0240-WRITE-HIT-ROW THRU 0240-EXIT        PQ2660
002670                 IF TB-SUPERSEDED(WS-STOCK-IDX) NOT = SPACES      PQ2670
002680                     MOVE TB-SUPERSEDED(WS-STOCK-IDX)             PQ2680
002690                          TO WS-CHASE-KEY                         PQ2690
002700                     MOVE 1 TO WS-CHASE-DEPTH                     PQ2700
002710                     PERFORM 0400-CHASE-SUPERSESSION THRU         PQ2710
002720                             0400-EXIT                            PQ2720
002730                         UNTIL WS-CHASE-KEY = SPACES              PQ2730
002740                            OR WS-CHASE-DEPTH > 5                 PQ2740
002750                 END-IF                                           PQ2750
002760             END-IF                                               PQ2760
002770         END-IF                                                   PQ2770
002780     END-IF.                                                      PQ2780
002790 0210-EXIT. EXIT.                                                 PQ2790
002800                                                                  PQ2800
002810 0220-ALREADY-EMITTED.                                            PQ2810
002820     MOVE 'N' TO WS-CONTAINS-SW.                                  PQ2820
002830     SET WS-EMIT-IDX TO 1.                                        PQ2830
002840     PERFORM 0225-CHECK-ONE-EMITTED THRU 0225-EXIT                PQ2840
002850         VARYING WS-EMIT-IDX FROM 1 BY 1                          PQ2850
002860         UNTIL WS-EMIT-IDX > WS-EMIT-COUNT                        PQ2860
002870            OR WS-CONTAINS-FOUND.                                 PQ2870
002880 0220-EXIT. EXIT.                                                 PQ2880
002890                                                                  PQ2890
002900 0225-CHECK-ONE-EMITTED.                                          PQ2900
002910     IF WS-EMIT-PART-NUMBER(WS-EMIT-IDX) =                        PQ2910
002920             TB-PART-NUMBER(WS-STOCK-IDX)                         PQ2920
002930         SET WS-CONTAINS-FOUND TO TRUE                            PQ2930
002940     END-IF.                                                      PQ2940
002950 0225-EXIT. EXIT.                                                 PQ2950
002960                                                                  PQ2960
002970 0230-KEY-MATCHES-ROW.                                            PQ2970
002972*    THE CLEAN-KEY COMPARISON GOES AGAINST TB-MATCH-KEY, NOT      PQ2972
002974*    TB-PART-NUMBER - WS-CLEAN-KEY IS ITSELF HYPHEN-STRIPPED, SO  PQ2974
002976*    COMPARING IT TO A PART NUMBER THAT STILL HAS ITS HYPHEN      PQ2976
002978*    MISSES EVERY HYPHENATED PART (PS-2533).                      PQ2978
002980     MOVE 'N' TO WS-CONTAINS-SW.                                  PQ2980
002990     IF WS-SCAN-MODE = 'B'                                        PQ2990
003000         PERFORM 0232-BEGINS-WITH-KEY THRU 0232-EXIT              PQ3000
003010     ELSE                                                         PQ3010
003020         MOVE TB-MATCH-KEY(WS-STOCK-IDX) TO WS-HAYSTACK           PQ3020
003030         MOVE WS-CLEAN-KEY TO WS-NEEDLE                           PQ3030
003040         PERFORM 0250-STRING-CONTAINS THRU 0250-EXIT              PQ3040
003050         IF NOT WS-CONTAINS-FOUND                                 PQ3050
003060             MOVE TB-PART-NUMBER(WS-STOCK-IDX) TO WS-HAYSTACK     PQ3060
003070             MOVE WS-RAW-TRIMMED TO WS-NEEDLE                     PQ3070
003080             PERFORM 0250-STRING-CONTAINS THRU 0250-EXIT          PQ3080
003090         END-IF                                                   PQ3090
003100         IF NOT WS-CONTAINS-FOUND                                 PQ3100
003110             MOVE TB-DESCRIPTION(WS-STOCK-IDX) TO WS-HAYSTACK     PQ3110
003120             MOVE WS-CLEAN-KEY TO WS-NEEDLE                       PQ3120
003130             PERFORM 0250-STRING-CONTAINS THRU 0250-EXIT          PQ3130
003140         END-IF                                                   PQ3140
003150         IF NOT WS-CONTAINS-FOUND                                 PQ3150
003160             MOVE TB-SUPERSEDED(WS-STOCK-IDX) TO WS-HAYSTACK      PQ3160
003170             MOVE WS-CLEAN-KEY TO WS-NEEDLE                       PQ3170
003180             PERFORM 0250-STRING-CONTAINS THRU 0250-EXIT          PQ3180
003190         END-IF                                                   PQ3190
003200     END-IF.                                                      PQ3200
003210 0230-EXIT. EXIT.                                                 PQ3210
003220                                                                  PQ3220
003230 0232-BEGINS-WITH-KEY.                                            PQ3230
003240*    MODE 'B' TEST - DOES THE PART NUMBER START WITH THE CLEANED  PQ3240
003250*    KEY?  A BLANK KEY (A PURE DESCRIPTION SEARCH) NEVER QUALIFIESPQ3250
003260*    AS A BEGINS-WITH HIT, SO IT FALLS THROUGH TO THE MODE 'R'    PQ3260
003270*    PASS LIKE ANY OTHER DESCRIPTION/SUPERSEDED MATCH.            PQ3270
003280     IF WS-CLEAN-KEY = SPACES                                     PQ3280
003290         GO TO 0232-EXIT                                          PQ3290
003300     END-IF.                                                      PQ3300
003310     MOVE WS-CLEAN-KEY TO WS-NEEDLE.                              PQ3310
003320     PERFORM 0255-FIND-NEEDLE-LEN THRU 0255-EXIT.                 PQ3320
003330     IF TB-MATCH-KEY(WS-STOCK-IDX)(1:WS-NEEDLE-LEN) =             PQ3330
003340             WS-CLEAN-KEY(1:WS-NEEDLE-LEN)                        PQ3340
003350         SET WS-CONTAINS-FOUND TO TRUE                            PQ3350
003360     END-IF.                                                      PQ3360
003370 0232-EXIT. EXIT.                                                 PQ3370
003380                                                                  PQ3380
003390 0240-WRITE-HIT-ROW.                                              PQ3390
003400     ADD 1 TO WS-EMIT-COUNT.                                      PQ3400
003410     SET WS-EMIT-IDX TO WS-EMIT-COUNT.                            PQ3410
003420     MOVE TB-PART-NUMBER(WS-STOCK-IDX)                            PQ3420
003430          TO WS-EMIT-PART-NUMBER(WS-EMIT-IDX).                    PQ3430
003440     ADD 1 TO WS-HITS-CT.                                         PQ3440
003450     MOVE SPACES              TO ENQUIRY-RESULT-RECORD.           PQ3450
003460     MOVE WS-REQUESTS-CT      TO ER-SEQ-NO.                       PQ3460
003470     MOVE TB-PART-NUMBER(WS-STOCK-IDX) TO ER-PART-NUMBER.         PQ3470
003480     MOVE TB-PART-NUMBER(WS-STOCK-IDX) TO ER-REAL-PART-NUMBER.    PQ3480
003490     MOVE ST-SEARCH-TEXT      TO ER-REQUESTED-INPUT.              PQ3490
003500     MOVE TB-DESCRIPTION(WS-STOCK-IDX) TO ER-DESCRIPTION.         PQ3500
003510     MOVE WS-ADJ-PRICE        TO ER-PRICE.                        PQ3510
003520     MOVE TB-FREE-STOCK(WS-STOCK-IDX) TO ER-AVAILABLE-QTY.        PQ3520
003530     MOVE TB-SUPERSEDED(WS-STOCK-IDX) TO ER-SUPERSEDES.           PQ3530
003540     WRITE ENQUIRY-RESULT-RECORD.                                 PQ3540
003550 0240-EXIT. EXIT.                                                 PQ3550
003560                                                                  PQ3560
003570 0250-STRING-CONTAINS.                                            PQ3570
003580*    GENERAL-PURPOSE SUBSTRING TEST - IS WS-NEEDLE ANYWHERE       PQ3580
003590*    INSIDE WS-HAYSTACK?  BOTH ARE BLANK-PADDED; WE FIND EACH     PQ3590
003600*    FIELD'S OCCUPIED LENGTH FIRST, THEN SLIDE THE NEEDLE ACROSS  PQ3600
003610*    THE HAYSTACK ONE POSITION AT A TIME.                         PQ3610
003620     IF WS-NEEDLE = SPACES                                        PQ3620
003630         GO TO 0250-EXIT                                          PQ3630
003640     END-IF.                                                      PQ3640
003650     PERFORM 0255-FIND-NEEDLE-LEN THRU 0255-EXIT.                 PQ3650
003660     PERFORM 0260-FIND-HAYSTACK-LEN THRU 0260-EXIT.               PQ3660
003670     IF WS-NEEDLE-LEN > WS-HAYSTACK-LEN                           PQ3670
003680         GO TO 0250-EXIT                                          PQ3680
003690     END-IF.                                                      PQ3690
003700     COMPUTE WS-SCAN-SUB = WS-HAYSTACK-LEN - WS-NEEDLE-LEN + 1.   PQ3700
003710     PERFORM 0265-TRY-ONE-POSITION THRU 0265-EXIT                 PQ3710
003720         VARYING WS-SCAN-POS FROM 1 BY 1                          PQ3720
003730         UNTIL WS-SCAN-POS > WS-SCAN-SUB                          PQ3730
003740            OR WS-CONTAINS-FOUND.                                 PQ3740
003750 0250-EXIT. EXIT.                                                 PQ3750
003760                                                                  PQ3760
003770 0255-FIND-NEEDLE-LEN.                                            PQ3770
003780     MOVE 20 TO WS-NEEDLE-LEN.                                    PQ3780
003790     PERFORM 0257-BACK-UP-NEEDLE THRU 0257-EXIT                   PQ3790
003800         VARYING WS-SCAN-SUB FROM 20 BY -1                        PQ3800
003810         UNTIL WS-SCAN-SUB < 1                                    PQ3810
003820            OR WS-NEEDLE-CHAR(WS-SCAN-SUB) NOT = SPACE.           PQ3820
003830 0255-EXIT. EXIT.                                                 PQ3830
003840                                                                  PQ3840
003850 0257-BACK-UP-NEEDLE.                                             PQ3850
003860     MOVE WS-SCAN-SUB TO WS-NEEDLE-LEN.                           PQ3860
003870 0257-EXIT. EXIT.                                                 PQ3870
003880                                                                  PQ3880
003890 0260-FIND-HAYSTACK-LEN.                                          PQ3890
003900     MOVE 40 TO WS-HAYSTACK-LEN.                                  PQ3900
003910     PERFORM 0262-BACK-UP-HAYSTACK THRU 0262-EXIT                 PQ3910
003920         VARYING WS-SCAN-SUB FROM 40 BY -1                        PQ3920
003930         UNTIL WS-SCAN-SUB < 1                                    PQ3930
003940            OR WS-HAYSTACK-CHAR(WS-SCAN-SUB) NOT = SPACE.         PQ3940
003950 0262-EXIT. EXIT.                                                 PQ3950
003960                                                                  PQ3960
003970 0262-BACK-UP-HAYSTACK.                                           PQ3970
003980     MOVE WS-SCAN-SUB TO WS-HAYSTACK-LEN.                         PQ3980
003990 0262-EXIT. EXIT.                                                 PQ3990
004000                                                                  PQ4000
004010 0265-TRY-ONE-POSITION.                                           PQ4010
004020     MOVE 'N' TO WS-CONTAINS-SW.                                  PQ4020
004030     IF WS-HAYSTACK(WS-SCAN-POS:WS-NEEDLE-LEN) =                  PQ4030
004040             WS-NEEDLE(1:WS-NEEDLE-LEN)                           PQ4040
004050         SET WS-CONTAINS-FOUND TO TRUE                            PQ4050
004060     END-IF.                                                      PQ4060
004070 0265-EXIT. EXIT.                                                 PQ4070
004080                                                                  PQ4080
004090 0300-PRICE-ADJUST.                                               PQ4090
004100*    ADJUSTED = ROUND2(BASE * (1 + PCT/100)).  COMP-3 INTERMEDIATEPQ4100
004110*    FIELDS CARRY 4 DECIMALS SO THE HALF-UP ROUNDING ON THE FINAL PQ4110
004120*    COMPUTE IS ACCURATE TO THE PENNY.                            PQ4120
004130     COMPUTE WS-ADJ-FACTOR ROUNDED =                              PQ4130
004140             1 + (WS-USER-PCT / 100)                              PQ4140
004150         ON SIZE ERROR MOVE 1 TO WS-ADJ-FACTOR                    PQ4150
004160     END-COMPUTE.                                                 PQ4160
004170     COMPUTE WS-ADJ-RAW =                                         PQ4170
004180             TB-PRICE(WS-STOCK-IDX) * WS-ADJ-FACTOR.              PQ4180
004190     COMPUTE WS-ADJ-PRICE ROUNDED = WS-ADJ-RAW.                   PQ4190
004200 0300-EXIT. EXIT.                                                 PQ4200
004210                                                                  PQ4210
004220 0400-CHASE-SUPERSESSION.                                         PQ4220
004230*    ONE LEVEL OF THE SUPERSESSION CHAIN - LOOK UP WS-CHASE-KEY   PQ4230
004240*    ACTIVE IN THE SAME POOL; IF FOUND AND NOT ALREADY EMITTED,   PQ4240
004250*    WRITE IT AND MOVE THE CHASE KEY TO ITS OWN POINTER; A MISS   PQ4250
004260*    OR A DUPLICATE STOPS THE CHAIN.  BOUNDED AT DEPTH 5 BY THE   PQ4260
004270*    CALLER'S PERFORM UNTIL TEST.                                 PQ4270
004280     MOVE 'N' TO WS-CHASE-FOUND-SW.                               PQ4280
004290     PERFORM 0410-FIND-CHASE-ROW THRU 0410-EXIT                   PQ4290
004300         VARYING WS-CHASE-IDX FROM 1 BY 1                         PQ4300
004310         UNTIL WS-CHASE-IDX > WS-STOCK-COUNT                      PQ4310
004320            OR WS-CHASE-FOUND.                                    PQ4320
004330     IF WS-CHASE-FOUND                                            PQ4330
004340         SET WS-STOCK-IDX TO WS-CHASE-IDX                         PQ4340
004350         PERFORM 0220-ALREADY-EMITTED THRU 0220-EXIT              PQ4350
004360         IF WS-CONTAINS-FOUND                                     PQ4360
004370             MOVE SPACES TO WS-CHASE-KEY                          PQ4370
004380         ELSE                                                     PQ4380
004390             PERFORM 0300-PRICE-ADJUST THRU 0300-EXIT             PQ4390
004400             PERFORM 0240-WRITE-HIT-ROW THRU 0240-EXIT            PQ4400
004410             MOVE TB-SUPERSEDED(WS-STOCK-IDX) TO WS-CHASE-KEY     PQ4410
004420         END-IF                                                   PQ4420
004430     ELSE                                                         PQ4430
004440         MOVE SPACES TO WS-CHASE-KEY                              PQ4440
004450     END-IF.                                                      PQ4450
004460     ADD 1 TO WS-CHASE-DEPTH.                                     PQ4460
004470 0400-EXIT. EXIT.                                                 PQ4470
004480                                                                  PQ4480
004490 0410-FIND-CHASE-ROW.                                             PQ4490
004500     IF TB-PART-NUMBER(WS-CHASE-IDX) = WS-CHASE-KEY               PQ4500
004510         AND TB-STOCK-TYPE(WS-CHASE-IDX) = WS-USER-STOCK-TYPE     PQ4510
004520         AND TB-ACTIVE(WS-CHASE-IDX)                              PQ4520
004530         SET WS-CHASE-FOUND TO TRUE                               PQ4530
004540     END-IF.                                                      PQ4540
004550 0410-EXIT. EXIT.                                                 PQ4550
004560                                                                  PQ4560
004570 0900-CLOSE-AND-REPORT.                                           PQ4570
004580     DISPLAY 'PRTPENQ - SEARCH REQUESTS....' WS-REQUESTS-CT.      PQ4580
004590     DISPLAY 'PRTPENQ - HIT ROWS WRITTEN....' WS-HITS-CT.         PQ4590
004600     CLOSE SEARCH-TRAN-FILE CUSTOMER-FILE STOCK-FILE RESULT-FILE. PQ4600
004610 0900-EXIT. EXIT.                                                 PQ4610
