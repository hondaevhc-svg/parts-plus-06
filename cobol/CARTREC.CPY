000100************************************************************  CR0010
000200*    COPYBOOK:  CARTREC                                  *  CR0020
000300*    SHOPPING-CART LINE RECORD  CR0030
000400*  CR0040
000500*    ONE ROW PER PART PER USER.  CR-PRICE IS CAPTURED AT  CR0050
000600*    ADD-TO-CART TIME, ALREADY ADJUSTED FOR THE CUSTOMER'S  CR0060
000700*    PRICE-ADJ-PCT, SO THE ORDER-POSTING RUN (PRTORDPT)  CR0070
000800*    NEVER HAS TO GO BACK TO THE CUSTOMER MASTER.  CR0080
000900*  CR0090
000950*    CR-PROMO-CODE AND CR-ADDED-BY-OPID WERE ADDED FOR A  CR0095
000960*    COUNTER-PROMOTIONS FEATURE THAT NEVER SHIPPED - SEE  CR0096
000970*    MAINTENANCE HISTORY.  CR0097
000980*  CR0098
001000*    MAINTENANCE HISTORY  CR0100
001100*    ---------------------------------------------------  CR0110
001200*    2015-06-09 PCV  ORIGINAL.  CR0120
001300*    2016-11-30 PCV  ADDED CR-SUPERSEDES FOR CART LINES  CR0130
001400*                    ADDED FROM A SUPERSESSION CHAIN.  CR0140
001500*    2018-03-22 TRG  ADDED CR-PROMO-CODE AND  CR0150
001510*                    CR-ADDED-BY-OPID FOR THE COUNTER-  CR0151
001520*                    PROMOTIONS FEATURE (PS-1560).  THE  CR0152
001530*                    FEATURE WAS CUT FROM THE RELEASE BUT  CR0153
001540*                    THE FIELDS WERE ALREADY IN PROD.  CR0154
001600*    2020-04-17 KPN  ADDED CR-ADDED-DATE - REQUESTED FOR  CR0160
001610*                    AGING REPORTS THAT WERE NEVER BUILT.  CR0161
001700************************************************************  CR0170
001800 01  CART-LINE-RECORD.  CR0180
001900     03  CR-CART-ID                  PIC 9(07).  CR0190
002000     03  CR-USER-ID                  PIC 9(05).  CR0200
002100     03  CR-PART-NUMBER              PIC X(20).  CR0210
002200     03  CR-DESCRIPTION              PIC X(40).  CR0220
002300     03  CR-REQ-QTY                  PIC S9(5)      COMP-3.  CR0230
002400     03  CR-PRICE                    PIC S9(7)V99   COMP-3.  CR0240
002500     03  CR-SUPERSEDES               PIC X(20).  CR0250
002600*        FIELDS BELOW ARE CARRIED-BUT-ABANDONED - SEE  CR0260
002610*        MAINTENANCE HISTORY ABOVE.  CR0261
002700     03  CR-PROMO-CODE               PIC X(08).  CR0270
002800     03  CR-ADDED-BY-OPID            PIC X(08).  CR0280
002900     03  CR-ADDED-DATE               PIC 9(06).  CR0290
003000     03  FILLER                      PIC X(30).  CR0300
