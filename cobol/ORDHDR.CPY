000100************************************************************  OH0010
000200*    COPYBOOK:  ORDHDR                                   *  OH0020
000300*    ORDER HEADER RECORD  OH0030
000400*  OH0040
000500*    OH-TOTAL-PRICE IS ALLOCATED VALUE ONLY - BACK-ORDERED  OH0050
000600*    UNITS NEVER CONTRIBUTE TO THE HEADER TOTAL (SEE  OH0060
000700*    PRTORDPT PARAGRAPH 500-REWRITE-HEADER-TOTAL).  OH0070
000800*  OH0080
000850*    OH-SHIP-VIA, OH-FREIGHT-TERMS, OH-CARRIER-CODE AND  OH0085
000860*    OH-WAREHOUSE-CODE WERE ADDED FOR A SHIPPING-MANIFEST  OH0086
000870*    TIE-IN THAT NEVER WENT LIVE - SEE MAINTENANCE HISTORY.  OH0087
000880*  OH0088
001000*    MAINTENANCE HISTORY  OH0100
001100*    ---------------------------------------------------  OH0110
001200*    2015-06-09 PCV  ORIGINAL.  OH0120
001300*    2019-02-14 TRG  ADDED OH-STOCK-TYPE - ORDERS NOW TIED  OH0130
001400*                    TO THE POOL THEY WERE POSTED AGAINST.  OH0140
001500*    2021-05-20 KPN  ADDED OH-SHIP-VIA, OH-FREIGHT-TERMS,  OH0150
001510*                    OH-CARRIER-CODE AND OH-WAREHOUSE-CODE  OH0151
001520*                    FOR A SHIPPING-MANIFEST FEED OUT OF  OH0152
001530*                    THE WAREHOUSE SYSTEM.  THE FEED WAS  OH0153
001540*                    CANCELLED BEFORE CUTOVER (PS-2203) -  OH0154
001550*                    FIELDS LEFT IN PLACE, ALWAYS SPACES.  OH0155
001600*    2022-09-08 TRG  ADDED OH-ORDER-DATE AND OH-PRINTED-SW  OH0160
001610*                    FOR A REPRINT-ON-DEMAND FEATURE THAT  OH0161
001620*                    WAS DESCOPED BEFORE BUILD (PS-2390).  OH0162
001700************************************************************  OH0170
001800 01  ORDER-HEADER-RECORD.  OH0180
001900     03  OH-ORDER-ID                 PIC 9(07).  OH0190
002000     03  OH-USER-ID                  PIC 9(05).  OH0200
002100     03  OH-TOTAL-PRICE              PIC S9(9)V99   COMP-3.  OH0210
002200     03  OH-ORDER-STATUS             PIC X(10).  OH0220
002300         88  OH-STATUS-PENDING       VALUE 'Pending'.  OH0230
002400         88  OH-STATUS-ACCEPTED      VALUE 'Accepted'.  OH0240
002500         88  OH-STATUS-REJECTED      VALUE 'Rejected'.  OH0250
002600     03  OH-STOCK-TYPE               PIC X(12).  OH0260
002700*        FIELDS BELOW ARE CARRIED-BUT-ABANDONED - SEE  OH0270
002710*        MAINTENANCE HISTORY ABOVE.  OH0271
002800     03  OH-SHIP-VIA                 PIC X(10).  OH0280
002900     03  OH-FREIGHT-TERMS            PIC X(08).  OH0290
003000     03  OH-CARRIER-CODE             PIC X(06).  OH0300
003100     03  OH-WAREHOUSE-CODE           PIC X(06).  OH0310
003200     03  OH-ORDER-DATE               PIC 9(06).  OH0320
003300     03  OH-PRINTED-SW               PIC X(01).  OH0330
003400         88  OH-ALREADY-PRINTED      VALUE 'Y'.  OH0340
003500     03  FILLER                      PIC X(42).  OH0350
