000010 IDENTIFICATION DIVISION.                                         CT0010
000020******************************************************************CT0020
000030 PROGRAM-ID.     PRTCART.                                         CT0030
000040 AUTHOR.         P C VANCE.                                       CT0040
000050 INSTALLATION.   SYSTEMS GROUP - PARTS DISTRIBUTION.               CT0050
000060 DATE-WRITTEN.   06/09/1988.                                       CT0060
000070 DATE-COMPILED.                                                    CT0070
000080 SECURITY.       NON-CONFIDENTIAL.                                 CT0080
000090******************************************************************CT0090
000100*    REMARKS.                                                     CT0100
000110*    SHOPPING-CART MAINTENANCE AND ALLOCATION-VIEW BATCH JOB.     CT0110
000120*    PHASE 1 APPLIES THE DAY'S ADD/REMOVE/CLEAR REQUESTS TO THE   CT0120
000130*    PRIOR CART GENERATION, IN MEMORY, AND CARRIES THE RESULT     CT0130
000140*    FORWARD TO A NEW CART FILE.  PHASE 2 THEN WALKS THE NEW      CT0140
000150*    CART AND PRODUCES THE ALLOCATION VIEW THE COUNTER CLERK      CT0150
000160*    USED TO SEE ON THE CART SCREEN BEFORE POSTING AN ORDER.      CT0160
000170*                                                                 CT0170
000180*    INPUT.  CARTTRAN - ADD/REMOVE/CLEAR REQUESTS FOR THE RUN.    CT0180
000190*    INPUT.  CARTOLD  - PRIOR CART GENERATION.                    CT0190
000200*    INPUT.  CUSTMST  - CUSTOMER MASTER, RANDOM BY CM-USER-ID.    CT0200
000210*    INPUT.  STOCKMST - CURRENT STOCK MASTER GENERATION.          CT0210
000220*    OUTPUT. CARTNEW  - NEW CART GENERATION.                      CT0220
000230*    OUTPUT. CARTVIEW - ALLOCATION VIEW, NEWEST CART LINE FIRST,  CT0230
000240*            IN ENQRPT LAYOUT.                                    CT0240
000250*                                                                 CT0250
000260*    CARTTRAN ACTION CODES -                                      CT0260
000270*        A = ADD - UPSERT.  MATCHING USER/PART ADDS CT-QTY-DELTA  CT0270
000280*            TO THE EXISTING LINE; NO MATCH INSERTS A NEW LINE    CT0280
000290*            KEYED BY THE SANITIZED PART NUMBER.                  CT0290
000300*        R = REMOVE - DROPS THE ONE MATCHING USER/PART LINE.      CT0300
000310*        C = CLEAR  - DROPS EVERY LINE OWNED BY CT-USER-ID.       CT0310
000320*                                                                 CT0320
000330*    CHANGE LOG                                                   CT0330
000340*    ---------------------------------------------------         CT0340
000350*    06/09/88 PCV  ORIGINAL - ADD AND REMOVE ONLY.                CT0350
000360*    11/30/90 PCV  ADDED THE CLEAR ACTION FOR THE "EMPTY CART"    CT0360
000370*                  COUNTER BUTTON (PS-663).                       CT0370
000380*    04/05/94 RJT  ADDED CARTVIEW OUTPUT SO THE ALLOCATION        CT0380
000390*                  PREVIEW NO LONGER NEEDS A SEPARATE ON-LINE     CT0390
000400*                  LOOKUP AGAINST STOCKMST AT COUNTER TIME.       CT0400
000405*    01/11/99 DWS  Y2K REVIEW - NO WINDOWED DATE FIELDS IN THIS   CT0405
000406*                  PROGRAM.  SIGNED OFF PER PS-908.               CT0406
000410*    02/19/13 DWS  CALLS PRTSANZ FOR PART-NUMBER SANITIZING ON    CT0420
000420*                  NEW INSERTS (PS-1140).                         CT0430
000430******************************************************************CT0440
000440 ENVIRONMENT DIVISION.                                            CT0450
000450 CONFIGURATION SECTION.                                           CT0460
000460 SOURCE-COMPUTER.  IBM-370.                                       CT0470
000470 OBJECT-COMPUTER.  IBM-370.                                       CT0480
000480 SPECIAL-NAMES.                                                   CT0490
000490     C01 IS TOP-OF-FORM.                                          CT0500
000500 INPUT-OUTPUT SECTION.                                            CT0510
000510 FILE-CONTROL.                                                    CT0520
000520     SELECT CART-TRAN-FILE   ASSIGN TO CARTTRAN                   CT0530
000530         FILE STATUS IS WS-TRAN-STATUS.                           CT0540
000540     SELECT CART-OLD-FILE    ASSIGN TO CARTOLD                    CT0550
000550         FILE STATUS IS WS-CARTOLD-STATUS.                        CT0560
000560     SELECT CART-NEW-FILE    ASSIGN TO CARTNEW                    CT0570
000570         FILE STATUS IS WS-CARTNEW-STATUS.                        CT0580
000580     SELECT CUSTOMER-FILE    ASSIGN TO CUSTMST                    CT0590
000590         ORGANIZATION IS INDEXED                                  CT0600
000600         ACCESS MODE IS RANDOM                                    CT0610
000610         RECORD KEY IS CM-USER-ID                                 CT0620
000620         FILE STATUS IS WS-CUST-STATUS.                           CT0630
000630     SELECT STOCK-FILE       ASSIGN TO STOCKMST                   CT0640
000640         FILE STATUS IS WS-STOCK-STATUS.                          CT0650
000650     SELECT CART-VIEW-FILE   ASSIGN TO CARTVIEW                   CT0660
000660         FILE STATUS IS WS-VIEW-STATUS.                           CT0670
000670 DATA DIVISION.                                                   CT0680
000680 FILE SECTION.                                                    CT0690
000690 FD  CART-TRAN-FILE                                               CT0700
000700     LABEL RECORDS ARE STANDARD                                   CT0710
000710     RECORD CONTAINS 40 CHARACTERS.                               CT0720
000720 01  CART-TRAN-RECORD.                                            CT0730
000730     03  CT-USER-ID              PIC 9(05).                       CT0740
000740     03  CT-RAW-PART-NUMBER      PIC X(20).                       CT0750
000750     03  CT-QTY-DELTA            PIC S9(5).                       CT0760
000760     03  CT-ACTION               PIC X(01).                       CT0770
000770         88  CT-ACTION-ADD       VALUE 'A'.                       CT0780
000780         88  CT-ACTION-REMOVE    VALUE 'R'.                       CT0790
000790         88  CT-ACTION-CLEAR     VALUE 'C'.                       CT0800
000800     03  FILLER                  PIC X(09).                       CT0810
000810 FD  CART-OLD-FILE                                                CT0820
000820     LABEL RECORDS ARE STANDARD.                                  CT0830
000830     COPY CARTREC.                                                CT0840
000840 FD  CART-NEW-FILE                                                CT0850
000850     LABEL RECORDS ARE STANDARD.                                  CT0860
000860 01  CART-NEW-RECORD             PIC X(110).                      CT0870
000870 FD  CUSTOMER-FILE                                                CT0880
000880     LABEL RECORDS ARE STANDARD.                                  CT0890
000890     COPY CUSTMSTR.                                               CT0900
000900 FD  STOCK-FILE                                                   CT0910
000910     LABEL RECORDS ARE STANDARD.                                  CT0920
000920     COPY PRTMSTR.                                                CT0930
000930 FD  CART-VIEW-FILE                                               CT0940
000940     LABEL RECORDS ARE STANDARD.                                  CT0950
000950     COPY ENQRPT.                                                 CT0960
000960 WORKING-STORAGE SECTION.                                         CT0970
000970 01  WS-FILE-STATUSES.                                            CT0980
000980     05  WS-TRAN-STATUS          PIC X(02)  VALUE SPACES.         CT0990
000990     05  WS-CARTOLD-STATUS       PIC X(02)  VALUE SPACES.         CT1000
001000     05  WS-CARTNEW-STATUS       PIC X(02)  VALUE SPACES.         CT1010
001010     05  WS-CUST-STATUS          PIC X(02)  VALUE SPACES.         CT1020
001020     05  WS-STOCK-STATUS         PIC X(02)  VALUE SPACES.         CT1030
001030     05  WS-VIEW-STATUS          PIC X(02)  VALUE SPACES.         CT1040
001040 01  WS-SWITCHES.                                                 CT1050
001050     05  WS-TRAN-EOF-SW          PIC X(01)  VALUE 'N'.            CT1060
001060         88  WS-TRAN-EOF         VALUE 'Y'.                       CT1070
001070     05  WS-CARTOLD-EOF-SW       PIC X(01)  VALUE 'N'.            CT1080
001080         88  WS-CARTOLD-EOF      VALUE 'Y'.                       CT1090
001090     05  WS-STOCK-EOF-SW         PIC X(01)  VALUE 'N'.            CT1100
001100         88  WS-STOCK-EOF        VALUE 'Y'.                       CT1110
001110     05  FILLER                  PIC X(06)  VALUE SPACES.         CT1140
001120 01  WS-CART-TABLE.                                               CT1500
001130     05  WS-CART-COUNT           PIC S9(05) COMP VALUE +0.        CT1600
001140     05  WS-HIGH-CART-ID         PIC S9(07) COMP-3 VALUE +0.      CT1700
001150     05  WS-CART-ENTRY OCCURS 300 TIMES                           CT1800
001160                       INDEXED BY WS-CART-IDX.                    CT1900
001170         10  TC-CART-ID          PIC 9(07).                       CT2000
001180         10  TC-USER-ID          PIC 9(05).                       CT2100
001190         10  TC-PART-NUMBER      PIC X(20).                       CT2200
001200         10  TC-DESCRIPTION      PIC X(40).                       CT2300
001210         10  TC-REQ-QTY          PIC S9(5)      COMP-3.           CT2400
001220         10  TC-PRICE            PIC S9(7)V99   COMP-3.           CT2500
001230         10  TC-PRICE-X REDEFINES TC-PRICE.                   CT2550
001240             15  TC-PRICE-X-DOLLARS PIC S9(7).                 CT2560
001250             15  TC-PRICE-X-CENTS   PIC 99.                     CT2570
001260         10  TC-SUPERSEDES       PIC X(20).                       CT2600
001270         10  TC-DELETED-SW       PIC X(01).                       CT2700
001280             88  TC-DELETED      VALUE 'Y'.                       CT2800
001290     05  FILLER                  PIC X(06)  VALUE SPACES.         CT2900
001300 01  WS-STOCK-TABLE.                                              CT3000
001310     05  WS-STOCK-COUNT          PIC S9(04) COMP VALUE +0.        CT3100
001320     05  WS-STOCK-ENTRY OCCURS 500 TIMES                          CT3200
001330                        INDEXED BY WS-STOCK-IDX.                  CT3300
001340         10  TB-PART-NUMBER      PIC X(20).                       CT3400
001350         10  TB-MATCH-KEY        PIC X(20).                       CT3410
001360         10  TB-FREE-STOCK       PIC S9(7)      COMP-3.           CT3500
001370         10  TB-PRICE            PIC S9(7)V99   COMP-3.           CT3550
001380         10  TB-PRICE-X REDEFINES TB-PRICE.                   CT3560
001390             15  TB-PRICE-X-DOLLARS PIC S9(7).                 CT3570
001400             15  TB-PRICE-X-CENTS   PIC 99.                     CT3580
001410         10  TB-STOCK-TYPE       PIC X(12).                       CT3600
001420         10  TB-IS-ACTIVE        PIC X(01).                       CT3700
001430             88  TB-ACTIVE       VALUE 'Y'.                       CT3800
001440     05  FILLER                  PIC X(06)  VALUE SPACES.         CT3900
001450 01  WS-ALLOC-WORK.                                               CT4000
001460     05  WS-AVAIL-QTY            PIC S9(7)      COMP-3 VALUE +0.  CT4100
001470     05  WS-ALLOC-QTY            PIC S9(5)      COMP-3 VALUE +0.  CT4200
001480     05  WS-BACK-ORDER           PIC S9(5)      COMP-3 VALUE +0.  CT4300
001490     05  WS-ALLOC-STATUS         PIC X(22)      VALUE SPACES.     CT4400
001500     05  FILLER                  PIC X(07)  VALUE SPACES.         CT4500
001510 01  WS-SANITIZE-PARMS.                                           CT4600
001520     05  WS-SANZ-STRIP-SW        PIC X(01)  VALUE 'N'.            CT4700
001530     05  WS-SANZ-OUTPUT          PIC X(20)  VALUE SPACES.         CT4800
001540     05  FILLER                  PIC X(05)  VALUE SPACES.         CT4900
001550 01  WS-LOOKUP-KEYS.                                              CT5000
001560     05  WS-LOOKUP-USER-ID       PIC 9(05)  VALUE 0.              CT5100
001570     05  WS-LOOKUP-PART-NUMBER   PIC X(20)  VALUE SPACES.         CT5200
001580     05  WS-LOOKUP-FOUND-SW      PIC X(01)  VALUE 'N'.            CT5300
001590         88  WS-LOOKUP-FOUND     VALUE 'Y'.                       CT5400
001600     05  WS-LOOKUP-IDX           PIC S9(04) COMP VALUE +0.        CT5500
001610     05  FILLER                  PIC X(06)  VALUE SPACES.         CT5600
001620 01  WS-ADD-PRICE-WORK.                                             CT5610
001630*    PRICE ON A NEW INSERT IS CAPTURED ADJUSTED, PER CARTREC'S      CT5620
001640*    OWN MAINTENANCE NOTE, SO PRTORDPT NEVER RE-PRICES AT POST TIME.CT5630
001650     05  WS-ADD-STOCK-TYPE       PIC X(12)  VALUE SPACES.           CT5640
001660     05  WS-ADD-PCT              PIC S9(3)V99   COMP-3 VALUE +0.    CT5650
001670     05  WS-ADD-FACTOR           PIC S9(3)V9999 COMP-3 VALUE +0.    CT5660
001680     05  WS-ADD-RAW              PIC S9(9)V9999 COMP-3 VALUE +0.    CT5670
001690     05  WS-ADD-PRICE            PIC S9(7)V99   COMP-3 VALUE +0.    CT5675
001700     05  WS-ADD-PRICE-X REDEFINES WS-ADD-PRICE.                     CT5676
001710         10  WS-ADD-PRICE-X-DOLLARS PIC S9(7).                      CT5677
001720         10  WS-ADD-PRICE-X-CENTS   PIC 99.                         CT5678
001730     05  WS-ADD-FOUND-SW         PIC X(01)  VALUE 'N'.              CT5680
001740         88  WS-ADD-STOCK-FOUND  VALUE 'Y'.                         CT5690
001750     05  FILLER                  PIC X(06)  VALUE SPACES.           CT5695
001760 01  WS-REPORT-COUNTS.                                            CT5700
001770     05  WS-ADD-CT               PIC S9(07) COMP-3 VALUE +0.      CT5800
001780     05  WS-REMOVE-CT            PIC S9(07) COMP-3 VALUE +0.      CT5900
001790     05  WS-CLEAR-CT             PIC S9(07) COMP-3 VALUE +0.      CT6000
001800     05  WS-VIEW-LINE-CT         PIC S9(07) COMP-3 VALUE +0.      CT6100
001810     05  FILLER                  PIC X(06)  VALUE SPACES.         CT6200
001820 PROCEDURE DIVISION.                                              CT6300
001830 0000-MAIN-LINE.                                                  CT6400
001840     PERFORM 0050-OPEN-AND-LOAD THRU 0050-EXIT.                   CT6500
001850     PERFORM 0100-READ-CART-HEADER THRU 0100-EXIT.                CT6600
001860     PERFORM 0150-APPLY-ONE-TRAN THRU 0150-EXIT                   CT6700
001870         UNTIL WS-TRAN-EOF.                                       CT6800
001880     PERFORM 0160-WRITE-CART-TABLE THRU 0160-EXIT                 CT6900
001890         VARYING WS-CART-IDX FROM 1 BY 1                          CT7000
001900         UNTIL WS-CART-IDX > WS-CART-COUNT.                       CT7100
001910     PERFORM 0200-ALLOCATE-LINE THRU 0200-EXIT                    CT7200
001920         VARYING WS-CART-IDX FROM WS-CART-COUNT BY -1             CT7300
001930         UNTIL WS-CART-IDX < 1.                                   CT7400
001940     PERFORM 0900-CLOSE-AND-REPORT THRU 0900-EXIT.                CT7500
001950     GOBACK.                                                      CT7600
001960 0000-EXIT. EXIT.                                                 CT7700
001970                                                                  CT7800
001980 0050-OPEN-AND-LOAD.                                              CT7900
001990     OPEN INPUT  CART-TRAN-FILE                                   CT8000
002000          INPUT  CART-OLD-FILE                                    CT8100
002010          I-O    CUSTOMER-FILE                                    CT8200
002020          INPUT  STOCK-FILE                                       CT8300
002030          OUTPUT CART-NEW-FILE                                    CT8400
002040          OUTPUT CART-VIEW-FILE.                                  CT8500
002050     READ CART-OLD-FILE                                           CT8600
002060         AT END MOVE 'Y' TO WS-CARTOLD-EOF-SW                     CT8700
002070     END-READ.                                                    CT8800
002080     PERFORM 0060-LOAD-ONE-CART-ROW THRU 0060-EXIT                CT8900
002090         UNTIL WS-CARTOLD-EOF                                     CT9000
002100            OR WS-CART-COUNT = 300.                               CT9100
002110     READ STOCK-FILE                                              CT9200
002120         AT END MOVE 'Y' TO WS-STOCK-EOF-SW                       CT9300
002130     END-READ.                                                    CT9400
002140     PERFORM 0070-LOAD-ONE-STOCK-ROW THRU 0070-EXIT                CT9500
002150         UNTIL WS-STOCK-EOF                                       CT9600
002160            OR WS-STOCK-COUNT = 500.                              CT9700
002170 0050-EXIT. EXIT.                                                 CT9800
002180                                                                  CT9900
002190 0060-LOAD-ONE-CART-ROW.                                          CD0100
002200     ADD 1 TO WS-CART-COUNT.                                      CD0200
002210     SET WS-CART-IDX TO WS-CART-COUNT.                            CD0300
002220     MOVE CR-CART-ID      TO TC-CART-ID(WS-CART-IDX).             CD0400
002230     MOVE CR-USER-ID      TO TC-USER-ID(WS-CART-IDX).             CD0500
002240     MOVE CR-PART-NUMBER  TO TC-PART-NUMBER(WS-CART-IDX).         CD0600
002250     MOVE CR-DESCRIPTION  TO TC-DESCRIPTION(WS-CART-IDX).         CD0700
002260     MOVE CR-REQ-QTY      TO TC-REQ-QTY(WS-CART-IDX).             CD0800
002270     MOVE CR-PRICE        TO TC-PRICE(WS-CART-IDX).               CD0900
002280     MOVE CR-SUPERSEDES   TO TC-SUPERSEDES(WS-CART-IDX).          CD1000
002290     MOVE 'N'             TO TC-DELETED-SW(WS-CART-IDX).          CD1100
002300     IF CR-CART-ID > WS-HIGH-CART-ID                              CD1200
002310         MOVE CR-CART-ID TO WS-HIGH-CART-ID                       CD1300
002320     END-IF.                                                      CD1400
002330     READ CART-OLD-FILE                                           CD1500
002340         AT END MOVE 'Y' TO WS-CARTOLD-EOF-SW                     CD1600
002350     END-READ.                                                    CD1700
002360 0060-EXIT. EXIT.                                                 CD1800
002370                                                                  CD1900
002380 0070-LOAD-ONE-STOCK-ROW.                                         CD2000
002390     ADD 1 TO WS-STOCK-COUNT.                                     CD2100
002400     SET WS-STOCK-IDX TO WS-STOCK-COUNT.                          CD2200
002410     MOVE PM-PART-NUMBER TO TB-PART-NUMBER(WS-STOCK-IDX).         CD2300
002420     MOVE PM-MATCH-KEY   TO TB-MATCH-KEY(WS-STOCK-IDX).       CD2310
002430     MOVE PM-FREE-STOCK  TO TB-FREE-STOCK(WS-STOCK-IDX).          CD2400
002440     MOVE PM-PRICE       TO TB-PRICE(WS-STOCK-IDX).            CD2450
002450     MOVE PM-STOCK-TYPE  TO TB-STOCK-TYPE(WS-STOCK-IDX).          CD2500
002460     MOVE PM-IS-ACTIVE   TO TB-IS-ACTIVE(WS-STOCK-IDX).           CD2600
002470     READ STOCK-FILE                                              CD2700
002480         AT END MOVE 'Y' TO WS-STOCK-EOF-SW                       CD2800
002490     END-READ.                                                    CD2900
002500 0070-EXIT. EXIT.                                                 CD3000
002510                                                                  CD3100
002520 0100-READ-CART-HEADER.                                           CD3200
002530*    "HEADER" HERE IS THE NEXT ADD/REMOVE/CLEAR REQUEST THAT      CD3300
002540*    DRIVES ONE PASS OF THE CART TABLE - SEE 0150 BELOW.          CD3400
002550     READ CART-TRAN-FILE                                          CD3500
002560         AT END MOVE 'Y' TO WS-TRAN-EOF-SW                        CD3600
002570     END-READ.                                                    CD3700
002580 0100-EXIT. EXIT.                                                 CD3800
002590                                                                  CD3900
002600 0150-APPLY-ONE-TRAN.                                             CD4000
002610     EVALUATE TRUE                                                CD4100
002620         WHEN CT-ACTION-ADD                                       CD4200
002630             PERFORM 0151-APPLY-ADD THRU 0151-EXIT                CD4300
002640         WHEN CT-ACTION-REMOVE                                    CD4400
002650             PERFORM 0152-APPLY-REMOVE THRU 0152-EXIT             CD4500
002660         WHEN CT-ACTION-CLEAR                                     CD4600
002670             PERFORM 0153-APPLY-CLEAR THRU 0153-EXIT              CD4700
002680         WHEN OTHER                                               CD4800
002690             DISPLAY 'PRTCART - UNKNOWN ACTION CODE - ' CT-ACTIONCD4900
002700     END-EVALUATE.                                                CD5000
002710     PERFORM 0100-READ-CART-HEADER THRU 0100-EXIT.                CD5100
002720 0150-EXIT. EXIT.                                                 CD5200
002730                                                                  CD5300
002740 0151-APPLY-ADD.                                                  CD5400
002750     MOVE CT-USER-ID TO WS-LOOKUP-USER-ID.                        CD5500
002760     MOVE 'Y' TO WS-SANZ-STRIP-SW.                                CD5600
002770     CALL 'PRTSANZ' USING CT-RAW-PART-NUMBER                      CD5700
002780                          WS-SANZ-STRIP-SW                        CD5800
002790                          WS-SANZ-OUTPUT.                         CD5900
002800     MOVE WS-SANZ-OUTPUT TO WS-LOOKUP-PART-NUMBER.                CD6000
002810     PERFORM 0155-FIND-CART-LINE THRU 0155-EXIT.                  CD6100
002820     IF WS-LOOKUP-FOUND                                           CD6200
002830         ADD CT-QTY-DELTA TO TC-REQ-QTY(WS-LOOKUP-IDX)            CD6300
002840     ELSE                                                         CD6400
002850         PERFORM 0157-PRICE-NEW-LINE THRU 0157-EXIT               CD6410
002860         ADD 1 TO WS-CART-COUNT                                   CD6500
002870         SET WS-CART-IDX TO WS-CART-COUNT                         CD6600
002880         ADD 1 TO WS-HIGH-CART-ID                                 CD6700
002890         MOVE WS-HIGH-CART-ID   TO TC-CART-ID(WS-CART-IDX)        CD6800
002900         MOVE CT-USER-ID        TO TC-USER-ID(WS-CART-IDX)        CD6900
002910         MOVE WS-SANZ-OUTPUT    TO TC-PART-NUMBER(WS-CART-IDX)    CD7000
002920         MOVE SPACES            TO TC-DESCRIPTION(WS-CART-IDX)    CD7100
002930         MOVE CT-QTY-DELTA      TO TC-REQ-QTY(WS-CART-IDX)        CD7200
002940         MOVE WS-ADD-PRICE      TO TC-PRICE(WS-CART-IDX)          CD7300
002950         MOVE SPACES            TO TC-SUPERSEDES(WS-CART-IDX)     CD7400
002960         MOVE 'N'               TO TC-DELETED-SW(WS-CART-IDX)     CD7500
002970     END-IF.                                                      CD7600
002980     ADD 1 TO WS-ADD-CT.                                          CD7700
002990 0151-EXIT. EXIT.                                                 CD7800
003000                                                                  CD7810
003010 0157-PRICE-NEW-LINE.                                             CD7820
003020*    LOOK UP THE CUSTOMER'S POOL AND MARKUP, THEN THE LIVE STOCK  CD7830
003030*    ROW, SO A BRAND-NEW CART LINE CARRIES THE SAME ADJUSTED      CD7840
003040*    PRICE A STOCK-MASTER-DRIVEN ENQUIRY WOULD HAVE SHOWN.        CD7850
003050     MOVE CT-USER-ID TO CM-USER-ID.                                CD7860
003060     READ CUSTOMER-FILE                                           CD7870
003070         INVALID KEY                                              CD7880
003080             MOVE 'NMC' TO CM-ASSIGNED-STOCK-TYPE                 CD7890
003090             MOVE 0     TO CM-PRICE-ADJ-PCT                       CD7900
003100     END-READ.                                                    CD7910
003110     MOVE CM-ASSIGNED-STOCK-TYPE TO WS-ADD-STOCK-TYPE.            CD7920
003120     MOVE CM-PRICE-ADJ-PCT       TO WS-ADD-PCT.                   CD7930
003130     MOVE 0 TO WS-ADD-RAW.                                        CD7940
003140     MOVE 'N' TO WS-ADD-FOUND-SW.                                 CD7950
003150     PERFORM 0158-FIND-ONE-STOCK-ROW THRU 0158-EXIT               CD7960
003160         VARYING WS-STOCK-IDX FROM 1 BY 1                         CD7970
003170         UNTIL WS-STOCK-IDX > WS-STOCK-COUNT                      CD7980
003180            OR WS-ADD-STOCK-FOUND.                                CD7990
003190 0157-EXIT. EXIT.                                                 CD8000
003200                                                                  CD8010
003210 0158-FIND-ONE-STOCK-ROW.                                         CD8020
003220     IF TB-MATCH-KEY(WS-STOCK-IDX)  = WS-SANZ-OUTPUT              CD8030
003230         AND TB-STOCK-TYPE(WS-STOCK-IDX) = WS-ADD-STOCK-TYPE      CD8040
003240         AND TB-ACTIVE(WS-STOCK-IDX)                              CD8050
003250         SET WS-ADD-STOCK-FOUND TO TRUE                           CD8060
003260         COMPUTE WS-ADD-FACTOR ROUNDED =                         CD8070
003270                 1 + (WS-ADD-PCT / 100)                           CD8080
003280             ON SIZE ERROR MOVE 1 TO WS-ADD-FACTOR                CD8090
003290         END-COMPUTE                                             CD8100
003300         COMPUTE WS-ADD-RAW =                                     CD8110
003310                 TB-PRICE(WS-STOCK-IDX) * WS-ADD-FACTOR           CD8120
003320         COMPUTE WS-ADD-PRICE ROUNDED = WS-ADD-RAW                CD8130
003330     END-IF.                                                      CD8140
003340 0158-EXIT. EXIT.                                                 CD8150
003350 0152-APPLY-REMOVE.                                               CD8000
003360     MOVE CT-USER-ID         TO WS-LOOKUP-USER-ID.                CD8100
003370     MOVE 'Y' TO WS-SANZ-STRIP-SW.                                CD8200
003380     CALL 'PRTSANZ' USING CT-RAW-PART-NUMBER                      CD8300
003390                          WS-SANZ-STRIP-SW                        CD8400
003400                          WS-SANZ-OUTPUT.                         CD8500
003410     MOVE WS-SANZ-OUTPUT     TO WS-LOOKUP-PART-NUMBER.            CD8600
003420     PERFORM 0155-FIND-CART-LINE THRU 0155-EXIT.                  CD8700
003430     IF WS-LOOKUP-FOUND                                           CD8800
003440         SET TC-DELETED(WS-LOOKUP-IDX) TO TRUE                    CD8900
003450     END-IF.                                                      CD9000
003460     ADD 1 TO WS-REMOVE-CT.                                       CD9100
003470 0152-EXIT. EXIT.                                                 CD9200
003480                                                                  CD9300
003490 0153-APPLY-CLEAR.                                                CD9400
003500     PERFORM 0154-CLEAR-ONE-LINE THRU 0154-EXIT                   CD9500
003510         VARYING WS-CART-IDX FROM 1 BY 1                          CD9600
003520         UNTIL WS-CART-IDX > WS-CART-COUNT.                       CD9700
003530     ADD 1 TO WS-CLEAR-CT.                                        CD9800
003540 0153-EXIT. EXIT.                                                 CD9900
003550                                                                  CE0100
003560 0154-CLEAR-ONE-LINE.                                             CE0200
003570     IF TC-USER-ID(WS-CART-IDX) = CT-USER-ID                      CE0300
003580         SET TC-DELETED(WS-CART-IDX) TO TRUE                      CE0400
003590     END-IF.                                                      CE0500
003600 0154-EXIT. EXIT.                                                 CE0600
003610                                                                  CE0700
003620 0155-FIND-CART-LINE.                                             CE0800
003630     MOVE 'N' TO WS-LOOKUP-FOUND-SW.                              CE0900
003640     PERFORM 0156-CHECK-ONE-LINE THRU 0156-EXIT                   CE1000
003650         VARYING WS-LOOKUP-IDX FROM 1 BY 1                        CE1100
003660         UNTIL WS-LOOKUP-IDX > WS-CART-COUNT                      CE1200
003670            OR WS-LOOKUP-FOUND.                                   CE1300
003680 0155-EXIT. EXIT.                                                 CE1400
003690                                                                  CE1500
003700 0156-CHECK-ONE-LINE.                                             CE1600
003710     IF TC-USER-ID(WS-LOOKUP-IDX) = WS-LOOKUP-USER-ID             CE1700
003720         AND TC-PART-NUMBER(WS-LOOKUP-IDX) = WS-LOOKUP-PART-NUMBERCE1800
003730         AND NOT TC-DELETED(WS-LOOKUP-IDX)                        CE1900
003740         SET WS-LOOKUP-FOUND TO TRUE                              CE2000
003750     END-IF.                                                      CE2100
003760 0156-EXIT. EXIT.                                                 CE2200
003770                                                                  CE2300
003780 0160-WRITE-CART-TABLE.                                           CE2400
003790     IF NOT TC-DELETED(WS-CART-IDX)                               CE2500
003800         MOVE SPACES            TO CART-LINE-RECORD               CE2600
003810         MOVE TC-CART-ID(WS-CART-IDX)     TO CR-CART-ID           CE2700
003820         MOVE TC-USER-ID(WS-CART-IDX)     TO CR-USER-ID           CE2800
003830         MOVE TC-PART-NUMBER(WS-CART-IDX) TO CR-PART-NUMBER       CE2900
003840         MOVE TC-DESCRIPTION(WS-CART-IDX) TO CR-DESCRIPTION       CE3000
003850         MOVE TC-REQ-QTY(WS-CART-IDX)     TO CR-REQ-QTY           CE3100
003860         MOVE TC-PRICE(WS-CART-IDX)       TO CR-PRICE            CE3200
003870         MOVE TC-SUPERSEDES(WS-CART-IDX)  TO CR-SUPERSEDES       CE3300
003880         WRITE CART-NEW-RECORD FROM CART-LINE-RECORD             CE3400
003890     END-IF.                                                      CE3500
003900 0160-EXIT. EXIT.                                                 CE3600
003910                                                                  CE3700
003920 0200-ALLOCATE-LINE.                                               CE3800
003930*    LIVE-STOCK JOIN FOR ONE SURVIVING CART LINE - ALLOCATED IS    CE3900
003940*    THE LESSER OF REQUESTED AND AVAILABLE, BACK-ORDER IS THE     CE4000
003950*    SHORTFALL, STATUS NAMES THE OUTCOME.                         CE4100
003960     IF NOT TC-DELETED(WS-CART-IDX)                               CE4200
003970         MOVE TC-USER-ID(WS-CART-IDX) TO CM-USER-ID               CE4300
003980         READ CUSTOMER-FILE                                       CE4400
003990             INVALID KEY MOVE 'NMC' TO CM-ASSIGNED-STOCK-TYPE     CE4500
004000         END-READ.                                                CE4600
004010         PERFORM 0210-FIND-STOCK-ROW THRU 0210-EXIT.              CE4700
004020         PERFORM 0220-COMPUTE-ALLOCATION THRU 0220-EXIT.          CE4800
004030         PERFORM 0230-WRITE-VIEW-ROW THRU 0230-EXIT.              CE4900
004040     END-IF.                                                      CE5000
004050 0200-EXIT. EXIT.                                                 CE5100
004060                                                                  CE5200
004070 0210-FIND-STOCK-ROW.                                             CE5300
004080     MOVE 0 TO WS-AVAIL-QTY.                                      CE5400
004090     SET WS-STOCK-IDX TO 1.                                       CE5500
004100     MOVE 'N' TO WS-LOOKUP-FOUND-SW.                              CE5600
004110     PERFORM 0215-CHECK-ONE-STOCK-ROW THRU 0215-EXIT              CE5700
004120         VARYING WS-STOCK-IDX FROM 1 BY 1                         CE5800
004130         UNTIL WS-STOCK-IDX > WS-STOCK-COUNT                      CE5900
004140            OR WS-LOOKUP-FOUND.                                   CE6000
004150 0210-EXIT. EXIT.                                                 CE6100
004160                                                                  CE6200
004170 0215-CHECK-ONE-STOCK-ROW.                                        CE6300
004180     IF TB-MATCH-KEY(WS-STOCK-IDX)  = TC-PART-NUMBER(WS-CART-IDX)CE6400
004190         AND TB-STOCK-TYPE(WS-STOCK-IDX) = CM-ASSIGNED-STOCK-TYPECE6500
004200         AND TB-ACTIVE(WS-STOCK-IDX)                              CE6600
004210         MOVE TB-FREE-STOCK(WS-STOCK-IDX) TO WS-AVAIL-QTY         CE6700
004220         SET WS-LOOKUP-FOUND TO TRUE                              CE6800
004230     END-IF.                                                      CE6900
004240 0215-EXIT. EXIT.                                                 CE7000
004250                                                                  CE7100
004260 0220-COMPUTE-ALLOCATION.                                         CE7200
004270     IF WS-AVAIL-QTY >= TC-REQ-QTY(WS-CART-IDX)                   CE7300
004280         MOVE TC-REQ-QTY(WS-CART-IDX) TO WS-ALLOC-QTY             CE7400
004290         MOVE 0                       TO WS-BACK-ORDER            CE7500
004300         MOVE 'Fully Allocated'       TO WS-ALLOC-STATUS          CE7600
004310     ELSE                                                         CE7700
004320         IF WS-AVAIL-QTY > 0                                      CE7800
004330             MOVE WS-AVAIL-QTY TO WS-ALLOC-QTY                    CE7900
004340             COMPUTE WS-BACK-ORDER =                              CE8000
004350                 TC-REQ-QTY(WS-CART-IDX) - WS-AVAIL-QTY           CE8100
004360             MOVE 'Partial Fulfillment' TO WS-ALLOC-STATUS        CE8200
004370         ELSE                                                     CE8300
004380             MOVE 0 TO WS-ALLOC-QTY                               CE8400
004390             MOVE TC-REQ-QTY(WS-CART-IDX) TO WS-BACK-ORDER        CE8500
004400             MOVE 'Out of Stock' TO WS-ALLOC-STATUS               CE8600
004410         END-IF                                                   CE8700
004420     END-IF.                                                      CE8800
004430 0220-EXIT. EXIT.                                                 CE8900
004440                                                                  CE9000
004450 0230-WRITE-VIEW-ROW.                                             CE9100
004460     MOVE SPACES                 TO ENQUIRY-RESULT-RECORD.        CE9200
004470     MOVE TC-CART-ID(WS-CART-IDX) TO ER-SEQ-NO.                   CE9300
004480     MOVE TC-PART-NUMBER(WS-CART-IDX) TO ER-PART-NUMBER.          CE9400
004490     MOVE TC-PART-NUMBER(WS-CART-IDX) TO ER-REAL-PART-NUMBER.     CE9500
004500     MOVE TC-PART-NUMBER(WS-CART-IDX) TO ER-REQUESTED-INPUT.      CE9600
004510     MOVE TC-DESCRIPTION(WS-CART-IDX) TO ER-DESCRIPTION.          CE9700
004520     MOVE TC-PRICE(WS-CART-IDX)      TO ER-PRICE.                 CE9800
004530     MOVE WS-AVAIL-QTY                TO ER-AVAILABLE-QTY.        CE9900
004540     MOVE TC-REQ-QTY(WS-CART-IDX)     TO ER-REQUESTED-QTY.        CF0100
004550     MOVE WS-ALLOC-QTY                TO ER-ALLOCATED-QTY.        CF0200
004560     MOVE WS-BACK-ORDER               TO ER-BACK-ORDER.           CF0300
004570     MOVE TC-SUPERSEDES(WS-CART-IDX)  TO ER-SUPERSEDES.           CF0400
004580     MOVE WS-ALLOC-STATUS             TO ER-STATUS.               CF0500
004590     WRITE ENQUIRY-RESULT-RECORD.                                 CF0600
004600     ADD 1 TO WS-VIEW-LINE-CT.                                    CF0700
004610 0230-EXIT. EXIT.                                                 CF0800
004620                                                                  CF0900
004630 0900-CLOSE-AND-REPORT.                                           CF1000
004640     DISPLAY 'PRTCART - ADD ACTIONS.........' WS-ADD-CT.          CF1100
004650     DISPLAY 'PRTCART - REMOVE ACTIONS......' WS-REMOVE-CT.       CF1200
004660     DISPLAY 'PRTCART - CLEAR ACTIONS.......' WS-CLEAR-CT.        CF1300
004670     DISPLAY 'PRTCART - VIEW LINES WRITTEN..' WS-VIEW-LINE-CT.    CF1400
004680     CLOSE CART-TRAN-FILE CART-OLD-FILE CART-NEW-FILE             CF1500
004690           CUSTOMER-FILE STOCK-FILE CART-VIEW-FILE.               CF1600
004700 0900-EXIT. EXIT.                                                 CF1700
